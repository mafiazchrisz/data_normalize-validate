000100*****************************************************************
000200*                                                                *
000300*        OCR / Reference Field Normalize And Compare            *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. NRM010.
000900 AUTHOR. R J HALLIDAY.
001000 INSTALLATION. APPLEWOOD COMPUTERS.
001100 DATE-WRITTEN. 14/03/85.
001200 DATE-COMPILED.
001300 SECURITY. COPYRIGHT (C) 1985-2026, VINCENT BRYAN COEN.
001400*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001500*                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001600*
001700* REMARKS.          ORIGINALLY THE DUAL-KEYING VERIFY RUN -
001800*                   TOOK THE SECOND TYPIST'S KEYED BATCH AND
001900*                   DIFFED IT FIELD BY FIELD AGAINST THE FIRST
002000*                   TYPIST'S BATCH SO DATA PREP COULD RE-KEY
002100*                   ONLY THE FIELDS THAT DISAGREED.
002200*                   RE-PURPOSED FOR THE OCR PROJECT - THE
002300*                   'SECOND TYPIST' IS NOW THE OCR ENGINE AND
002400*                   THE 'FIRST TYPIST' IS THE TRUSTED REFERENCE
002500*                   EXTRACTION.  SAME DIFF LOGIC, NEW SOURCE.
002600*
002700* CALLED MODULES.   DQ904  - CALENDAR DATE VALIDITY CHECK.
002800*
002900* FILES USED.       OCRKV    - OCR EXTRACTED KEY/VALUE PAIRS.
003000*                   REFKV    - REFERENCE KEY/VALUE PAIRS.
003100*                   DIFFOUT  - ONE RECORD PER MISMATCHED KEY.
003200*
003300* CHANGE LOG.
003400* ===========
003500* 14/03/85 RJH - 1.00 CREATED AS THE DUAL-KEYING VERIFY RUN
003600*                      FOR THE PURCHASE LEDGER BATCH INPUT
003700*                      PROJECT - SEE RUN BOOK VL-07.
003800* 06/08/87 RJH -  .01  ADDED THE 'TOTAL' AMOUNT DE-FORMAT
003900*                      RULE - DATA PREP WERE KEYING THOUSAND
004000*                      SEPARATORS ON ONE BATCH AND NOT THE
004100*                      OTHER, CAUSING FALSE MISMATCHES.
004200* 21/05/91 VBC -  .02  KEY TABLE SIZE RAISED 100 TO 200 -
004300*                      RAN OUT OF ROOM ON THE YEAR END STOCK
004400*                      TAKE BATCH (WO/4471 REFERS).
004500* 25/02/97 VBC -  .03  Y2K ASSESSMENT - DATE FIELD WAS BEING
004600*                      COMPARED AS TEXT ONLY, NO CENTURY
004700*                      ARITHMETIC DONE HERE SO NO EXPOSURE.
004800*                      NOTED ON THE COMPLIANCE REGISTER.
004900* 18/11/99 VBC -  .04  Y2K SIGN OFF - RE-RAN WITH 1999/2000
005000*                      BOUNDARY TEST BATCH VL-07-Y2K, ALL
005100*                      DIFFS AS EXPECTED.
005200* 24/10/16 VBC -  .05  ALL PROGRAMS NOW USING WSNAMES.COB IN
005300*                      COPYBOOKS (NOTE - NOT USED HERE, NO
005400*                      OPERATOR SCREEN ON THIS RUN).
005500* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
005600*                      ALL PREVIOUS NOTICES.
005700* 19/12/25 VBC -  2.00 RE-PURPOSED FOR THE DOCUMENT QUALITY
005800*                      SUB-SYSTEM (TICKET DQ-0001) - OCRKV
005900*                      AND REFKV REPLACE THE TWO KEYED-BATCH
006000*                      FILES, DATE RULE NOW TRIES 5 LAYOUTS
006100*                      NOT JUST DD/MM/YYYY.
006200* 03/01/26 VBC -   .01 AMOUNT RULE NOW ALSO STRIPS LEADING
006300*                      CURRENCY TEXT (E.G. 'USD 1,000') -
006400*                      OCR OUTPUT CARRIES IT, KEYED DATA
006500*                      NEVER DID.
006600*
006700******************************************************************
006800* COPYRIGHT NOTICE.
006900* ****************
007000*
007100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS DOCUMENT
007200* QUALITY SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,
007300* 1985-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
007400* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL AND
007500* IN-BUSINESS USE.  SEE THE FILE COPYING FOR FULL TERMS.
007600******************************************************************
007700*
007800 ENVIRONMENT DIVISION.
007900*================================
008000 COPY 'envdiv.cob'.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     COPY 'selocrkv.cob'.
008400     COPY 'selrefkv.cob'.
008500     COPY 'seldiff.cob'.
008600*
008700 DATA DIVISION.
008800*================================
008900 FILE SECTION.
009000 COPY 'fdocrkv.cob'.
009100 COPY 'fdrefkv.cob'.
009200 COPY 'fddiff.cob'.
009300*
009400 WORKING-STORAGE SECTION.
009500*-----------------------
009600 77  Prog-Name          pic x(17) value 'NRM010 (2.00)'.
009700*
009800* file status groups - tested against '00' on every i/o, same
009900* as the rest of the chain.
010000 01  WS-File-Status.
010100     03  Ocr-Kv-Status      pic xx.
010200         88  Ocr-Kv-Ok              value '00'.
010300         88  Ocr-Kv-Eof             value '10'.
010400     03  Ref-Kv-Status      pic xx.
010500         88  Ref-Kv-Ok              value '00'.
010600         88  Ref-Kv-Eof             value '10'.
010700     03  Diff-Status        pic xx.
010800         88  Diff-Ok                value '00'.
010900*
011000* the two key/value tables - loaded complete before the
011100* compare starts, same shape as the old dual-key tables.
011200 01  WS-Ocr-Table.
011300     03  WS-Ocr-Entry   occurs 200 times indexed by Ocr-Ix.
011400         05  OT-Key         pic x(20).
011500         05  OT-Value       pic x(40).
011600 01  WS-Ocr-Table-Dump redefines WS-Ocr-Table
011700             pic x(12000).
011800 01  WS-Ocr-Count       pic 9(4)  comp.
011900*
012000 01  WS-Ref-Table.
012100     03  WS-Ref-Entry   occurs 200 times indexed by Ref-Ix.
012200         05  RT-Key         pic x(20).
012300         05  RT-Value       pic x(40).
012400 01  WS-Ref-Table-Dump redefines WS-Ref-Table
012500             pic x(12000).
012600 01  WS-Ref-Count       pic 9(4)  comp.
012700*
012800* work area for the de-format rules - one value at a time
012900* passed through from whichever table entry is current.
013000 01  WS-Norm-Work.
013100     03  WS-Cur-Key           pic x(20).
013200     03  WS-Key-Upper         pic x(20).
013300     03  WS-Cur-Value         pic x(40).
013400     03  WS-Trimmed-Value     pic x(40).
013500     03  WS-Normalized-Value  pic x(40).
013600     03  WS-Lead-Spaces       pic 9(2)   comp.
013700     03  WS-Trail-Spaces      pic 9(2)   comp.
013800     03  WS-Strip-Ix          pic 9(2)   comp.
013900     03  WS-Value-Len         pic 9(2)   comp.
014000     03  WS-Start-Pos         pic 9(2)   comp.
014100*
014200* date de-format - tries each layout below in turn against
014300* the same 10 byte work area, same trick as maps04's
014400* ws-uk/ws-usa/ws-intl redefines, just five ways now not
014500* three.
014600 01  WS-Date-Work.
014700     03  WS-Raw-Date          pic x(10).
014800 01  WS-Date-Iso redefines WS-Date-Work.
014900     03  WS-Iso-Year          pic x(4).
015000     03  FILLER               pic x.
015100     03  WS-Iso-Month         pic x(2).
015200     03  FILLER               pic x.
015300     03  WS-Iso-Day           pic x(2).
015400 01  WS-Date-Dmy-Slash redefines WS-Date-Work.
015500     03  WS-Dms-Day           pic x(2).
015600     03  FILLER               pic x.
015700     03  WS-Dms-Month         pic x(2).
015800     03  FILLER               pic x.
015900     03  WS-Dms-Year          pic x(4).
016000 01  WS-Date-Mdy-Slash redefines WS-Date-Work.
016100     03  WS-Mds-Month         pic x(2).
016200     03  FILLER               pic x.
016300     03  WS-Mds-Day           pic x(2).
016400     03  FILLER               pic x.
016500     03  WS-Mds-Year          pic x(4).
016600 01  WS-Date-Dmy-Dash redefines WS-Date-Work.
016700     03  WS-Dmd-Day           pic x(2).
016800     03  FILLER               pic x.
016900     03  WS-Dmd-Month         pic x(2).
017000     03  FILLER               pic x.
017100     03  WS-Dmd-Year          pic x(4).
017200 01  WS-Date-Ymd-Slash redefines WS-Date-Work.
017300     03  WS-Yms-Year          pic x(4).
017400     03  FILLER               pic x.
017500     03  WS-Yms-Month         pic x(2).
017600     03  FILLER               pic x.
017700     03  WS-Yms-Day           pic x(2).
017800*
017900 01  WS-Parse-Flag         pic x       value 'N'.
018000     88  WS-Parse-Good            value 'Y'.
018100 01  WS-Out-Date.
018200     03  WS-Out-Year          pic 9(4).
018300     03  WS-Out-Month         pic 9(2).
018400     03  WS-Out-Day           pic 9(2).
018500 01  WS-Formatted-Date.
018600     03  WS-Fmt-Year          pic 9(4).
018700     03  FILLER               pic x       value '-'.
018800     03  WS-Fmt-Month         pic 9(2).
018900     03  FILLER               pic x       value '-'.
019000     03  WS-Fmt-Day           pic 9(2).
019100*
019200 01  WS-Date-Candidate.
019300     03  WS-Cand-Year         pic 9(4).
019400     03  WS-Cand-Month        pic 9(2).
019500     03  WS-Cand-Day          pic 9(2).
019600*
019700* parms passed to dq904 - must match DQ904-Linkage byte for
019800* byte, ccyy + mm + dd + the returned y/n flag.
019900 01  WS-Dq904-Parms.
020000     03  WS-Dq904-Ccyy        pic 9(4).
020100     03  WS-Dq904-Mm          pic 9(2).
020200     03  WS-Dq904-Dd          pic 9(2).
020300     03  WS-Dq904-Valid       pic x.
020400         88  WS-Dq904-Is-Valid        value 'Y'.
020500*
020600* amount de-format - first run of digit/./, characters in the
020700* value, commas then stripped out of the copy.
020800 01  WS-Amount-Work.
020900     03  WS-Scan-Ix           pic 9(2)   comp.
021000     03  WS-Scan-Char         pic x.
021100     03  WS-Run-Start         pic 9(2)   comp.
021200     03  WS-Run-End           pic 9(2)   comp.
021300     03  WS-Run-Active        pic x       value 'N'.
021400     03  WS-Run-Done          pic x       value 'N'.
021500     03  WS-Copy-Ix           pic 9(2)   comp.
021600     03  WS-Out-Pos           pic 9(2)   comp.
021700*
021800* compare work - union walk is driven off the ocr table,
021900* reference-only keys picked up in the second pass below.
022000 01  WS-Ref-Matched-Tbl.
022100     03  WS-Ref-Matched   occurs 200 times pic x.
022200*
022300 COPY 'wsdqctr.cob'.
022400*
022500 PROCEDURE DIVISION.
022600*====================
022700*
022800 AA010-Main-Line Section.
022900*************************
023000     display  Prog-Name ' starting'.
023100     perform  AA011-Open-Files.
023200     perform  AA012-Load-Ocr-Table.
023300     perform  AA013-Load-Ref-Table.
023400     perform  BB020-Normalize-Ocr-Table.
023500     perform  BB021-Normalize-Ref-Table.
023600     perform  DD040-Compare-Tables.
023700     perform  ZZ090-Print-Summary.
023800     perform  AA019-Close-Files.
023900     goback.
024000 AA010-Exit.
024100     exit     section.
024200*
024300 AA011-Open-Files Section.
024400**************************
024500     open     input  Dq-Ocr-Kv-File
024600                      Dq-Ref-Kv-File.
024700     open     output Dq-Diff-File.
024800     if       not Ocr-Kv-Ok
024900             display 'NRM010 - CANNOT OPEN OCR-KV FILE, STATUS '
025000                 Ocr-Kv-Status
025100             goback.
025200     if       not Ref-Kv-Ok
025300             display 'NRM010 - CANNOT OPEN REF-KV FILE, STATUS '
025400                 Ref-Kv-Status
025500             goback.
025600     if       not Diff-Ok
025700             display 'NRM010 - CANNOT OPEN DIFF FILE, STATUS '
025800                 Diff-Status
025900             goback.
026000 AA011-Exit.
026100     exit     section.
026200*
026300 AA012-Load-Ocr-Table Section.
026400*******************************
026500     move     zero to WS-Ocr-Count.
026600     read     Dq-Ocr-Kv-File
026700             at end   set Ocr-Kv-Eof to true
026800     end-read.
026900     perform  AA012-Load-One-Ocr until Ocr-Kv-Eof.
027000 AA012-Exit.
027100     exit     section.
027200*
027300 AA012-Load-One-Ocr.
027400     add      1 to WS-Ocr-Count
027500                 Ctr-Ocr-Read.
027600     set      Ocr-Ix to WS-Ocr-Count.
027700     move     Kv-Key   to OT-Key (Ocr-Ix).
027800     move     Kv-Value to OT-Value (Ocr-Ix).
027900     read     Dq-Ocr-Kv-File
028000             at end   set Ocr-Kv-Eof to true
028100     end-read.
028200*
028300 AA013-Load-Ref-Table Section.
028400*******************************
028500     move     zero to WS-Ref-Count.
028600     read     Dq-Ref-Kv-File
028700             at end   set Ref-Kv-Eof to true
028800     end-read.
028900     perform  AA013-Load-One-Ref until Ref-Kv-Eof.
029000 AA013-Exit.
029100     exit     section.
029200*
029300 AA013-Load-One-Ref.
029400     add      1 to WS-Ref-Count
029500                 Ctr-Ref-Read.
029600     set      Ref-Ix to WS-Ref-Count.
029700     move     Kv-Key   to RT-Key (Ref-Ix).
029800     move     Kv-Value to RT-Value (Ref-Ix).
029900     read     Dq-Ref-Kv-File
030000             at end   set Ref-Kv-Eof to true
030100     end-read.
030200*
030300 AA019-Close-Files Section.
030400****************************
030500     close    Dq-Ocr-Kv-File
030600               Dq-Ref-Kv-File
030700               Dq-Diff-File.
030800 AA019-Exit.
030900     exit     section.
031000*
031100 BB020-Normalize-Ocr-Table Section.
031200************************************
031300     perform  BB020-Normalize-One-Ocr
031400             varying Ocr-Ix from 1 by 1
031500             until   Ocr-Ix > WS-Ocr-Count.
031600 BB020-Exit.
031700     exit     section.
031800*
031900 BB020-Normalize-One-Ocr.
032000     move     OT-Key (Ocr-Ix)   to WS-Cur-Key.
032100     move     OT-Value (Ocr-Ix) to WS-Cur-Value.
032200     perform  CC030-Normalize-One-Value.
032300     move     WS-Normalized-Value to OT-Value (Ocr-Ix).
032400*
032500 BB021-Normalize-Ref-Table Section.
032600************************************
032700     perform  BB021-Normalize-One-Ref
032800             varying Ref-Ix from 1 by 1
032900             until   Ref-Ix > WS-Ref-Count.
033000 BB021-Exit.
033100     exit     section.
033200*
033300 BB021-Normalize-One-Ref.
033400     move     RT-Key (Ref-Ix)   to WS-Cur-Key.
033500     move     RT-Value (Ref-Ix) to WS-Cur-Value.
033600     perform  CC030-Normalize-One-Value.
033700     move     WS-Normalized-Value to RT-Value (Ref-Ix).
033800*
033900******************************************************************
034000* CC030 ONWARDS - THE DE-FORMAT RULES.  ONE VALUE IN, ONE VALUE
034100* OUT, KEYED OFF THE UPPER-CASED FIELD NAME.  SEE THE RULE BOOK
034200* DQ-FIELD-RULES ISSUE 2 FOR THE FORMATS IN FORCE.
034300******************************************************************
034400*
034500 CC030-Normalize-One-Value Section.
034600************************************
034700     move     spaces to WS-Normalized-Value.
034800     move     WS-Cur-Key to WS-Key-Upper.
034900     inspect  WS-Key-Upper converting
035000             'abcdefghijklmnopqrstuvwxyz' to
035100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035200     perform  CC033-Strip-Value.
035300     if       WS-Key-Upper = 'DATE'
035400             perform CC031-Normalize-Date
035500             go to CC030-Exit.
035600     if       WS-Key-Upper = 'TOTAL'
035700             perform CC032-Normalize-Amount
035800             go to CC030-Exit.
035900     move     WS-Trimmed-Value to WS-Normalized-Value.
036000 CC030-Exit.
036100     exit     section.
036200*
036300******************************************************************
036400* CC033 - STRIP LEADING/TRAILING SPACES.  NO TRIM VERB OR
036500* FUNCTION IN THIS DIALECT, SO COUNT THEM OFF EACH END AND
036600* REFERENCE MODIFY THE MIDDLE OUT.
036700******************************************************************
036800*
036900 CC033-Strip-Value Section.
037000**************************
037100     move     zero to WS-Lead-Spaces WS-Trail-Spaces.
037200     perform  CC033-Count-Lead
037300             varying WS-Strip-Ix from 1 by 1
037400             until   WS-Strip-Ix > 40
037500                 or WS-Cur-Value (WS-Strip-Ix:1) not = space.
037600     if       WS-Lead-Spaces = 40
037700             move spaces to WS-Trimmed-Value
037800             go to CC033-Exit.
037900     perform  CC033-Count-Trail
038000             varying WS-Strip-Ix from 40 by -1
038100             until   WS-Strip-Ix < 1
038200                 or WS-Cur-Value (WS-Strip-Ix:1) not = space.
038300     compute  WS-Value-Len =
038400             40 - WS-Lead-Spaces - WS-Trail-Spaces.
038500     compute  WS-Start-Pos = WS-Lead-Spaces + 1.
038600     move     spaces to WS-Trimmed-Value.
038700     move     WS-Cur-Value (WS-Start-Pos : WS-Value-Len)
038800             to WS-Trimmed-Value (1 : WS-Value-Len).
038900 CC033-Exit.
039000     exit     section.
039100*
039200 CC033-Count-Lead.
039300     add      1 to WS-Lead-Spaces.
039400*
039500 CC033-Count-Trail.
039600     add      1 to WS-Trail-Spaces.
039700*
039800******************************************************************
039900* CC031 - DATE DE-FORMAT.  TRIES EACH OF THE FIVE LAYOUTS IN
040000* THE ORDER LAID DOWN BY THE RULE BOOK - FIRST ONE THAT IS A
040100* REAL CALENDAR DATE WINS, SO AN AMBIGUOUS 09/05/2025 COMES
040200* OUT AS DAY 9 MONTH 5 BECAUSE DD/MM/YYYY IS TRIED FIRST.
040300******************************************************************
040400*
040500 CC031-Normalize-Date Section.
040600******************************
040700     move     spaces to WS-Date-Work.
040800     move     WS-Trimmed-Value (1:10) to WS-Raw-Date.
040900     move     'N' to WS-Parse-Flag.
041000*
041100     if       WS-Date-Work (5:1) = '-'
041200             and WS-Date-Work (8:1) = '-'
041300             and WS-Iso-Year   is numeric
041400             and WS-Iso-Month  is numeric
041500             and WS-Iso-Day    is numeric
041600             move WS-Iso-Year  to WS-Cand-Year
041700             move WS-Iso-Month to WS-Cand-Month
041800             move WS-Iso-Day   to WS-Cand-Day
041900             perform CC031-Call-Dq904.
042000     if       WS-Parse-Good
042100             go to CC031-Done.
042200*
042300     if       WS-Date-Work (3:1) = '/'
042400             and WS-Date-Work (6:1) = '/'
042500             and WS-Dms-Day    is numeric
042600             and WS-Dms-Month  is numeric
042700             and WS-Dms-Year   is numeric
042800             move WS-Dms-Year  to WS-Cand-Year
042900             move WS-Dms-Month to WS-Cand-Month
043000             move WS-Dms-Day   to WS-Cand-Day
043100             perform CC031-Call-Dq904.
043200     if       WS-Parse-Good
043300             go to CC031-Done.
043400*
043500     if       WS-Date-Work (3:1) = '/'
043600             and WS-Date-Work (6:1) = '/'
043700             and WS-Mds-Day    is numeric
043800             and WS-Mds-Month  is numeric
043900             and WS-Mds-Year   is numeric
044000             move WS-Mds-Year  to WS-Cand-Year
044100             move WS-Mds-Month to WS-Cand-Month
044200             move WS-Mds-Day   to WS-Cand-Day
044300             perform CC031-Call-Dq904.
044400     if       WS-Parse-Good
044500             go to CC031-Done.
044600*
044700     if       WS-Date-Work (3:1) = '-'
044800             and WS-Date-Work (6:1) = '-'
044900             and WS-Dmd-Day    is numeric
045000             and WS-Dmd-Month  is numeric
045100             and WS-Dmd-Year   is numeric
045200             move WS-Dmd-Year  to WS-Cand-Year
045300             move WS-Dmd-Month to WS-Cand-Month
045400             move WS-Dmd-Day   to WS-Cand-Day
045500             perform CC031-Call-Dq904.
045600     if       WS-Parse-Good
045700             go to CC031-Done.
045800*
045900     if       WS-Date-Work (5:1) = '/'
046000             and WS-Date-Work (8:1) = '/'
046100             and WS-Yms-Year   is numeric
046200             and WS-Yms-Month  is numeric
046300             and WS-Yms-Day    is numeric
046400             move WS-Yms-Year  to WS-Cand-Year
046500             move WS-Yms-Month to WS-Cand-Month
046600             move WS-Yms-Day   to WS-Cand-Day
046700             perform CC031-Call-Dq904.
046800     if       WS-Parse-Good
046900             go to CC031-Done.
047000*
047100* none of the five laid down formats parsed - leave the value
047200* as it stood after trimming, per the rule book.
047300     move     WS-Trimmed-Value to WS-Normalized-Value.
047400     go to    CC031-Exit.
047500*
047600 CC031-Done.
047700     move     WS-Cand-Year  to WS-Fmt-Year.
047800     move     WS-Cand-Month to WS-Fmt-Month.
047900     move     WS-Cand-Day   to WS-Fmt-Day.
048000     move     WS-Formatted-Date to WS-Normalized-Value.
048100 CC031-Exit.
048200     exit     section.
048300*
048400 CC031-Call-Dq904.
048500     move     WS-Cand-Year  to WS-Dq904-Ccyy.
048600     move     WS-Cand-Month to WS-Dq904-Mm.
048700     move     WS-Cand-Day   to WS-Dq904-Dd.
048800     call     'DQ904' using WS-Dq904-Parms.
048900     if       WS-Dq904-Is-Valid
049000             move 'Y' to WS-Parse-Flag
049100     else
049200             move 'N' to WS-Parse-Flag.
049300*
049400******************************************************************
049500* CC032 - AMOUNT DE-FORMAT.  FIRST CONTIGUOUS RUN OF DIGIT, '.'
049600* OR ',' CHARACTERS IN THE VALUE IS THE AMOUNT - COMMAS ARE
049700* THEN DROPPED FROM THE COPY.  LIFTED STRAIGHT FROM THE OLD
049800* 'TOTAL' DE-FORMAT RULE ADDED IN 1987 FOR THE PURCHASE
049900* LEDGER BATCH, JUST WIDENED TO CATCH LEADING CURRENCY TEXT.
050000******************************************************************
050100*
050200 CC032-Normalize-Amount Section.
050300********************************
050400     move     zero to WS-Run-Start WS-Run-End.
050500     move     'N'  to WS-Run-Active WS-Run-Done.
050600     perform  CC032-Scan-One-Char
050700             varying WS-Scan-Ix from 1 by 1
050800             until   WS-Scan-Ix > 40.
050900*
051000     if       WS-Run-Start = zero
051100             move WS-Trimmed-Value to WS-Normalized-Value
051200             go to CC032-Exit.
051300*
051400     move     spaces to WS-Normalized-Value.
051500     move     zero   to WS-Out-Pos.
051600     perform  CC032-Copy-One-Char
051700             varying WS-Copy-Ix from WS-Run-Start by 1
051800             until   WS-Copy-Ix > WS-Run-End.
051900 CC032-Exit.
052000     exit     section.
052100*
052200 CC032-Scan-One-Char.
052300     if       WS-Run-Done = 'Y'
052400             go to CC032-Scan-One-Char-Exit.
052500     move     WS-Trimmed-Value (WS-Scan-Ix:1) to WS-Scan-Char.
052600     if       WS-Scan-Char is numeric
052700             or WS-Scan-Char = '.' or WS-Scan-Char = ','
052800             perform CC032-Mark-Run-Char
052900     else
053000             if WS-Run-Active = 'Y'
053100                 move 'Y' to WS-Run-Done.
053200 CC032-Scan-One-Char-Exit.
053300     exit.
053400*
053500 CC032-Mark-Run-Char.
053600     if       WS-Run-Active not = 'Y'
053700             move 'Y' to WS-Run-Active
053800             move WS-Scan-Ix to WS-Run-Start.
053900     move     WS-Scan-Ix to WS-Run-End.
054000*
054100 CC032-Copy-One-Char.
054200     move     WS-Trimmed-Value (WS-Copy-Ix:1) to WS-Scan-Char.
054300     if       WS-Scan-Char not = ','
054400             add 1 to WS-Out-Pos
054500             move WS-Scan-Char
054600                 to WS-Normalized-Value (WS-Out-Pos:1).
054700*
054800******************************************************************
054900* DD040 ONWARDS - THE KEY COMPARE.  OCR TABLE DRIVES THE FIRST
055000* PASS (CATCHES MATCHED KEYS AND OCR-ONLY KEYS), REFERENCE
055100* TABLE DRIVES THE SECOND PASS (CATCHES REFERENCE-ONLY KEYS
055200* LEFT UNMARKED BY THE FIRST PASS).
055300******************************************************************
055400*
055500 DD040-Compare-Tables Section.
055600******************************
055700     perform  DD040-Init-Matched
055800             varying Ref-Ix from 1 by 1
055900             until   Ref-Ix > WS-Ref-Count.
056000     perform  DD041-Compare-One-Ocr-Key
056100             varying Ocr-Ix from 1 by 1
056200             until   Ocr-Ix > WS-Ocr-Count.
056300     perform  DD042-Report-Ref-Only-Key
056400             varying Ref-Ix from 1 by 1
056500             until   Ref-Ix > WS-Ref-Count.
056600 DD040-Exit.
056700     exit     section.
056800*
056900 DD040-Init-Matched.
057000     move     'N' to WS-Ref-Matched (Ref-Ix).
057100*
057200 DD041-Compare-One-Ocr-Key.
057300     add      1 to Ctr-Keys-Compared.
057400     set      Ref-Ix to 1.
057500     search   WS-Ref-Entry
057600             at end   perform DD043-Write-Ocr-Only-Diff
057700             when RT-Key (Ref-Ix) = OT-Key (Ocr-Ix)
057800                 move 'Y' to WS-Ref-Matched (Ref-Ix)
057900                 perform DD044-Compare-Matched-Pair.
058000*
058100 DD043-Write-Ocr-Only-Diff.
058200     move     OT-Key (Ocr-Ix)   to Diff-Key.
058300     move     OT-Value (Ocr-Ix) to Diff-Ocr.
058400     move     spaces            to Diff-Ref.
058500     perform  DD045-Write-Diff-Record.
058600*
058700 DD044-Compare-Matched-Pair.
058800     if       OT-Value (Ocr-Ix) not = RT-Value (Ref-Ix)
058900             move OT-Key (Ocr-Ix)   to Diff-Key
059000             move OT-Value (Ocr-Ix) to Diff-Ocr
059100             move RT-Value (Ref-Ix) to Diff-Ref
059200             perform DD045-Write-Diff-Record.
059300*
059400 DD042-Report-Ref-Only-Key.
059500     if       WS-Ref-Matched (Ref-Ix) not = 'Y'
059600             add 1 to Ctr-Keys-Compared
059700             move RT-Key (Ref-Ix)   to Diff-Key
059800             move spaces            to Diff-Ocr
059900             move RT-Value (Ref-Ix) to Diff-Ref
060000             perform DD045-Write-Diff-Record.
060100*
060200 DD045-Write-Diff-Record Section.
060300**********************************
060400     write    DQ-Diff-Record.
060500     add      1 to Ctr-Mismatches.
060600 DD045-Exit.
060700     exit     section.
060800*
060900 ZZ090-Print-Summary Section.
061000******************************
061100     display  Prog-Name ' - run summary'.
061200     display  '  OCR RECORDS READ       - ' Ctr-Ocr-Read.
061300     display  '  REFERENCE RECORDS READ - ' Ctr-Ref-Read.
061400     display  '  KEYS COMPARED          - ' Ctr-Keys-Compared.
061500     display  '  MISMATCHES WRITTEN     - ' Ctr-Mismatches.
061600 ZZ090-Exit.
061700     exit     section.
