000100* 19/12/25 vbc - Created.
000200*
000300 SELECT DQ-Ocr-Kv-File
000400         ASSIGN TO OCRKV
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS Ocr-Kv-Status.
