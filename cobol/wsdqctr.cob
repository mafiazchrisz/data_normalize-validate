000100********************************************
000200*                                          *
000300*  End Of Run Counters                     *
000400*    Shared shape for both DQ drivers -    *
000500*    each driver only uses the group it    *
000600*    needs, the other stays at zero.       *
000700********************************************
000800*
000900* 19/12/25 vbc - Created, lifted from the shape
001000*                of Wscall.Cob used by the menu
001100*                chain, Field names changed to
001200*                suit accumulating counts and
001300*                not CALL linkage.
001400*
001500 01  DQ-Run-Counters.
001600     03  Ctr-Ocr-Read       pic 9(7)   comp.
001700     03  Ctr-Ref-Read       pic 9(7)   comp.
001800     03  Ctr-Keys-Compared  pic 9(7)   comp.
001900     03  Ctr-Mismatches     pic 9(7)   comp.
002000     03  Ctr-Docs-Read      pic 9(7)   comp.
002100     03  Ctr-Docs-Passed    pic 9(7)   comp.
002200     03  Ctr-Docs-Failed    pic 9(7)   comp.
002300     03  FILLER             pic x(6).
