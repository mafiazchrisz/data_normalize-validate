000100********************************************
000200*                                          *
000300* Record Definition For OCR / Reference    *
000400*   Key-Value Pair Record                  *
000500*   Used for BOTH the OCR-KV and the       *
000600*   REFERENCE-KV files - layout is shared. *
000700********************************************
000800* File size 60 bytes.
000900*
001000* 19/12/25 vbc - Created.
001100* 22/12/25 vbc - Widened Kv-Value from x(32) to
001200*                x(40) per field catalogue.
001300*
001400 01  DQ-KV-Record.
001500     03  Kv-Key            pic x(20).
001600     03  Kv-Value          pic x(40).
001700*
