000100********************************************
000200*                                          *
000300* Record Definition For the Item File -    *
000400*   Invoice Line Items or Expense Items,   *
000500*   Grouped After Their Parent Document    *
000600*   in Doc-Id / Item-Seq order.            *
000700********************************************
000800* File size 76 bytes.
000900*
001000* 19/12/25 vbc - Created.
001100*
001200 01  DQ-Item-Record.
001300     03  Item-Doc-Id        pic x(20).
001400     03  Item-Seq           pic 9(3).
001500     03  Item-Date          pic x(10).
001600     03  Item-Desc          pic x(30).
001700     03  Item-Amount        pic s9(7)v99.
001800     03  FILLER             pic x(4).
001900*
