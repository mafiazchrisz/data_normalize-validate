000100*****************************************************************
000200*                                                                *
000300*               Calendar Date Validation                        *
000400*          DQ Document Quality Sub-System                       *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. DQ904.
001000 AUTHOR. R J HALLIDAY.
001100 INSTALLATION. APPLEWOOD COMPUTERS.
001200 DATE-WRITTEN. 11/04/84.
001300 DATE-COMPILED.
001400 SECURITY. COPYRIGHT (C) 1984-2026, VINCENT BRYAN COEN.
001500*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001600*                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001700*
001800* REMARKS.          CALENDAR DATE VALIDITY CHECK.
001900*                   GIVEN A CCYY, MM AND DD, RETURNS Y OR N IN
002000*                   L-VALID-FLAG.  CHECKS MONTH RANGE, DAY RANGE
002100*                   PER MONTH AND FEBRUARY 29 ONLY IN LEAP YEARS.
002200*                   CALLED BY NRM010 (NORMALIZER) AND DOC020
002300*                   (DOCUMENT VALIDATOR) - KEPT AS ONE SHARED
002400*                   SUBPROGRAM SO THE RULE ONLY LIVES IN ONE
002500*                   PLACE, SAME AS MAPS04 SERVES THE PAYROLL
002600*                   AND SALES LEDGER CHAINS.
002700*
002800* CALLED MODULES.   NONE.
002900*
003000* CHANGE LOG.
003100* ===========
003200* 11/04/84 RJH - 1.00 CREATED FOR THE SALES LEDGER DATE-OF-
003300*                      INVOICE CHECKS, LIFTED OUT OF SL010
003400*                      SO CREDIT CONTROL STOPPED SEEING BAD
003500*                      30TH FEBRUARYS ON THE AGED DEBT RUN.
003600* 02/09/86 RJH -  .01  ADDED THE DAYS-IN-MONTH TABLE INSTEAD
003700*                      OF THE NESTED IF CHAIN - EASIER TO
003800*                      READ AND ONE LESS PLACE TO GET 30/31
003900*                      WRONG.
004000* 14/01/90 VBC -  .02  CENTURY NOW PASSED IN SEPARATELY FROM
004100*                      YEAR OF CENTURY AS SOME CALLERS ONLY
004200*                      HOLD 2 DIGITS - SEE L-CC/L-YY.
004300* 19/03/97 VBC -  .03  Y2K READINESS REVIEW - CONFIRMED THE
004400*                      LEAP YEAR TEST USES THE FULL 4 DIGIT
004500*                      CENTURY+YEAR AND NOT A 2 DIGIT YEAR,
004600*                      SO 2000 IS CORRECTLY TREATED AS A
004700*                      LEAP YEAR.  NO CODE CHANGE REQUIRED.
004800* 11/11/99 VBC -  .04  YEAR 2000 SIGN-OFF - RAN TEST PACK
004900*                      SY2K-04 (29/02/2000, 28/02/1900,
005000*                      29/02/2100) - ALL PASS.  LOGGED ON
005100*                      THE Y2K COMPLIANCE REGISTER.
005200* 24/10/16 VBC -  .05  ALL PROGRAMS NOW USING WSNAMES.COB IN
005300*                      COPYBOOKS - NOTE ONLY, THIS MODULE
005400*                      HAS NO COPYBOOKS OF ITS OWN.
005500* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
005600*                      ALL PREVIOUS NOTICES.
005700* 19/12/25 VBC -  1.0  RENUMBERED DQ904 FOR THE DOCUMENT
005800*                      QUALITY SUB-SYSTEM (TICKET DQ-0003) -
005900*                      LOGIC UNCHANGED FROM MAPS04 PEDIGREE.
006000*
006100******************************************************************
006200* COPYRIGHT NOTICE.
006300* ****************
006400*
006500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS DOCUMENT
006600* QUALITY SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,
006700* 1984-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
006800* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL AND
006900* IN-BUSINESS USE.  SEE THE FILE COPYING FOR FULL TERMS.
007000******************************************************************
007100*
007200 ENVIRONMENT DIVISION.
007300*================================
007400 COPY 'envdiv.cob'.
007500 INPUT-OUTPUT SECTION.
007600*
007700 DATA DIVISION.
007800*================================
007900 FILE SECTION.
008000 WORKING-STORAGE SECTION.
008100*-----------------------
008200 77  Prog-Name          pic x(17) value 'DQ904 (1.0)'.
008300*
008400 01  WS-Days-In-Month-Tbl.
008500     03  FILLER  pic 9(2) occurs 12 value
008600             31 28 31 30 31 30 31 31 30 31 30 31.
008700 01  WS-Days-Tbl redefines WS-Days-In-Month-Tbl.
008800     03  WS-Days-In-Mth  pic 9(2) occurs 12.
008900 01  WS-Days-Dump redefines WS-Days-In-Month-Tbl
009000             pic x(24).
009100*      flat view of the table for abend dumps only.
009200*
009300 01  WS-Leap-Work.
009400     03  WS-Leap-Rem-4    pic 9(4)   comp.
009500     03  WS-Leap-Rem-100  pic 9(4)   comp.
009600     03  WS-Leap-Rem-400  pic 9(4)   comp.
009700     03  WS-Leap-Quotient pic 9(4)   comp.
009800     03  WS-Max-Days      pic 9(2)   comp.
009900     03  WS-Leap-Flag     pic x             value 'N'.
010000         88  WS-Is-Leap-Year       value 'Y'.
010100     03  FILLER           pic x(5).
010200*
010300 LINKAGE SECTION.
010400*-----------------------
010500 01  DQ904-Linkage.
010600     03  L-Date-CCYYMMDD.
010700         05  L-CCYY          pic 9(4).
010800         05  L-MM            pic 9(2).
010900         05  L-DD            pic 9(2).
011000     03  L-Date-CCYYMMDD-9 redefines
011100             L-Date-CCYYMMDD  pic 9(8).
011200     03  L-Valid-Flag    pic x.
011300         88  L-Date-Is-Valid    value 'Y'.
011400*
011500 PROCEDURE DIVISION USING DQ904-Linkage.
011600*========================================
011700*
011800 AA010-Main.
011900     move     'N' to L-Valid-Flag.
012000     move     'N' to WS-Leap-Flag.
012100*
012200     if       L-MM < 1 or > 12
012300             go to AA010-Exit.
012400     if       L-DD < 1
012500             go to AA010-Exit.
012600*
012700     perform  BB020-Test-Leap-Year.
012800*
012900     move     WS-Days-In-Mth (L-MM) to WS-Max-Days.
013000     if       L-MM = 2 and WS-Is-Leap-Year
013100             add 1 to WS-Max-Days.
013200*
013300     if       L-DD > WS-Max-Days
013400             go to AA010-Exit.
013500*
013600     move     'Y' to L-Valid-Flag.
013700*
013800 AA010-Exit.
013900     goback.
014000*
014100 BB020-Test-Leap-Year Section.
014200******************************
014300* Leap year iff divisible by 4 and (not divisible by 100
014400* or divisible by 400) - done with DIVIDE/REMAINDER, no
014500* intrinsic FUNCTION MOD used - none were about in 1984.
014600*
014700     divide   L-CCYY by 4   giving WS-Leap-Quotient
014800                 remainder WS-Leap-Rem-4.
014900     divide   L-CCYY by 100 giving WS-Leap-Quotient
015000                 remainder WS-Leap-Rem-100.
015100     divide   L-CCYY by 400 giving WS-Leap-Quotient
015200                 remainder WS-Leap-Rem-400.
015300*
015400     if       WS-Leap-Rem-4 = zero and WS-Leap-Rem-100 not = zero
015500             move 'Y' to WS-Leap-Flag
015600             go to BB020-Exit.
015700     if       WS-Leap-Rem-400 = zero
015800             move 'Y' to WS-Leap-Flag.
015900*
016000 BB020-Exit.
016100     exit     section.
