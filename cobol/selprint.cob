000100* 19/12/25 vbc - Created.
000200*
000300 SELECT Print-File
000400         ASSIGN TO VALRPT
000500         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS Print-Status.
