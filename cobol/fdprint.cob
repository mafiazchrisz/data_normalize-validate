000100* 19/12/25 vbc - Created.
000200* 27/12/25 vbc - Moved to Report Writer, see
000300*                REPORTS clause on the FD.
000400*
000500 FD  Print-File
000600         RECORDING MODE IS F
000700         REPORT IS Validation-Report.
