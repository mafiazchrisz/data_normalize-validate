000100******************************************************
000200*                                                    *
000300*   Common Environment Division Insert              *
000400*      Used by every DQ sub-system program via       *
000500*      COPY  envdiv.cob .                            *
000600*                                                    *
000700******************************************************
000800* 19/12/25 vbc - Created for DQ sub-system, using the
000900*                house shape common across ACAS.
001000* 04/01/26 vbc - Added UPSI-0 for the trial-run
001100*                (no files written) switch.
001200*
001300 CONFIGURATION SECTION.
001400 SOURCE-COMPUTER.  GENERIC-CPU.
001500 OBJECT-COMPUTER.  GENERIC-CPU.
001600 SPECIAL-NAMES.
001700     C01      IS TOP-OF-FORM
001800     CLASS DQ-NUMERIC-CLASS IS '0' THRU '9'
001900     UPSI-0   ON  STATUS IS DQ-TRIAL-RUN
002000         OFF STATUS IS DQ-LIVE-RUN.
