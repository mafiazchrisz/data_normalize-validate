000100********************************************
000200*                                          *
000300* Record Definition For Document Header    *
000400*   File - One Per Invoice or Expense      *
000500*   Report.  Line items follow in the      *
000600*   Item file, DQ-Doc-Item-Count of them.  *
000700********************************************
000800* File size 240 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 19/12/25 vbc - Created.
001300* 23/12/25 vbc - Added the Y/N presence flags
001400*                alongside each optional amount -
001500*                absent and zero are not the same
001600*                thing to the validator.
001700* 02/01/26 vbc - Currency code added, was missed
001800*                off first cut of the layout.
001900*
002000 01  DQ-Document-Record.
002100     03  Doc-Type           pic x(14).
002200     03  Doc-Id             pic x(20).
002300     03  Doc-Date           pic x(10).
002400     03  Doc-Party-1        pic x(30).
002500     03  Doc-Party-2        pic x(30).
002600     03  Doc-Due-Date       pic x(10).
002700     03  Doc-Period-Start   pic x(10).
002800     03  Doc-Period-End     pic x(10).
002900     03  Doc-Subtotal-Amt   pic s9(9)v99.
003000     03  Doc-Subtotal-Flag  pic x.
003100         88  Doc-Subtotal-Present  value 'Y'.
003200     03  Doc-Vat-Amt        pic s9(9)v99.
003300     03  Doc-Vat-Flag       pic x.
003400         88  Doc-Vat-Present       value 'Y'.
003500     03  Doc-Discount-Amt   pic s9(9)v99.
003600     03  Doc-Discount-Flag  pic x.
003700         88  Doc-Discount-Present  value 'Y'.
003800     03  Doc-Total-Amt      pic s9(9)v99.
003900     03  Doc-Total-Flag     pic x.
004000         88  Doc-Total-Present     value 'Y'.
004100     03  Doc-Item-Count     pic 9(3).
004200     03  Doc-Currency       pic x(3).
004300     03  FILLER             pic x(52).
004400*
