000100* 19/12/25 vbc - Created.
000200*
000300 FD  DQ-Document-File
000400         RECORDING MODE IS F.
000500 COPY 'wsdqdoc.cob'.
