000100*****************************************************************
000200*                                                                
000300*         Invoice / Expense Claim Document Edit Check           
000400*                                                                
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. DOC020.
000900 AUTHOR. P J MORGAN.
001000 INSTALLATION. APPLEWOOD COMPUTERS.
001100 DATE-WRITTEN. 02/09/86.
001200 DATE-COMPILED.
001300 SECURITY. COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
001400*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001500*                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001600*
001700* REMARKS.          ORIGINALLY THE PURCHASE INVOICE EDIT CHECK -
001800*                   RAN AHEAD OF PL020 TO CATCH INCOMPLETE OR
001900*                   ARITHMETICALLY WRONG SUPPLIER INVOICES BEFORE
002000*                   THEY REACHED THE PURCHASE LEDGER POSTING RUN.
002100*                   EXTENDED IN 1991 TO COVER STAFF EXPENSE
002200*                   CLAIM FORMS ON THE SAME PASS, SINCE THE EDIT
002300*                   RULES (REQUIRED FIELDS PRESENT, DATES VALID,
002400*                   TOTALS CROSS-FOOT) ARE THE SAME SHAPE OF
002500*                   PROBLEM FOR BOTH DOCUMENT TYPES.
002600*                   RE-PURPOSED FOR THE DOCUMENT QUALITY PROJECT
002700*                   (TICKET DQ-0002) TO EDIT-CHECK OCR-CAPTURED
002800*                   INVOICES AND EXPENSE REPORTS IN PLACE OF THE
002900*                   PAPER FORMS THIS PROGRAM WAS BUILT AGAINST.
003000*
003100* CALLED MODULES.   DQ904  - CALENDAR DATE VALIDITY CHECK.
003200*
003300* FILES USED.       DOCIN    - ONE HEADER RECORD PER DOCUMENT.
003400*                   ITEMIN   - LINE ITEMS, GROUPED BY DOCUMENT
003500*                              ID IN DOCUMENT ORDER.
003600*                   VALRPT   - THE VALIDATION REPORT, REPORT
003700*                              WRITER CONTROLLED.
003800*
003900* CHANGE LOG.
004000* ===========
004100* 02/09/86 PJM - 1.00 CREATED FOR THE PURCHASE INVOICE EDIT
004200*                      CHECK - SEE RUN BOOK PL-14.  CATCHES
004300*                      BLANK SUPPLIER, BLANK INVOICE DATE AND
004400*                      A SUBTOTAL/VAT/TOTAL THAT DO NOT CROSS
004500*                      FOOT BEFORE POSTING.
004600* 14/11/87 PJM -  .01  ADDED THE DISCOUNT LINE TO THE CROSS
004700*                      FOOT CHECK - BUYING WERE NEGOTIATING
004800*                      SETTLEMENT DISCOUNTS AND THE OLD CHECK
004900*                      WAS FAILING GOOD INVOICES.
005000* 19/03/91 VBC -  .02  EXTENDED TO COVER STAFF EXPENSE CLAIM
005100*                      FORMS - NEW RECORD TYPE, SAME EDIT
005200*                      SHAPE.  DOCUMENT TYPE NOW DRIVES WHICH
005300*                      SET OF RULES APPLIES.
005400* 02/07/91 VBC -  .03  PERIOD START/END CHECK ADDED FOR
005500*                      EXPENSE CLAIMS SPANNING A DATE RANGE -
005600*                      CREDIT CONTROL ASKED FOR IT AFTER A
005700*                      CLAIM TURNED UP WITH THE DATES THE
005800*                      WRONG WAY ROUND.
005900* 25/02/97 VBC -  .04  Y2K READINESS REVIEW - ALL DATE WORK
006000*                      GOES THROUGH DQ904 (FORMERLY MAPS04)
006100*                      WHICH HOLDS A FULL 4 DIGIT YEAR
006200*                      THROUGHOUT.  NO CODE CHANGE REQUIRED.
006300* 18/11/99 VBC -  .05  YEAR 2000 SIGN-OFF - RAN TEST PACK
006400*                      SY2K-04 AGAINST THIS PROGRAM, ALL
006500*                      PASS.  LOGGED ON THE Y2K COMPLIANCE
006600*                      REGISTER.
006700* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
006800*                      ALL PREVIOUS NOTICES.
006900* 19/12/25 VBC -  2.00 RE-PURPOSED AS DOC020 FOR THE DOCUMENT
007000*                      QUALITY SUB-SYSTEM (TICKET DQ-0002) -
007100*                      PAPER INVOICE/CLAIM FORM LAYOUTS
007200*                      REPLACED BY THE OCR DOCUMENT/ITEM
007300*                      RECORDS, RULES UNCHANGED.
007400* 03/01/26 VBC -  2.01 VALIDATION REPORT MOVED ONTO REPORT
007500*                      WRITER, SAME LAYOUT PYRGSTR USES ON
007600*                      THE PAYROLL CHAIN.
007700*
007800******************************************************************
007900* COPYRIGHT NOTICE.
008000* ****************
008100*
008200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS DOCUMENT
008300* QUALITY SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,
008400* 1986-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
008500* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL AND
008600* IN-BUSINESS USE.  SEE THE FILE COPYING FOR FULL TERMS.
008700******************************************************************
008800*
008900 ENVIRONMENT DIVISION.
009000*================================
009100 COPY 'envdiv.cob'.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     COPY 'seldqdoc.cob'.
009500     COPY 'seldqitm.cob'.
009600     COPY 'selprint.cob'.
009700*
009800 DATA DIVISION.
009900*================================
010000 FILE SECTION.
010100 COPY 'fddqdoc.cob'.
010200 COPY 'fddqitm.cob'.
010300 COPY 'fdprint.cob'.
010400*
010500******************************************************************
010600* REPORT SECTION - SAME RD/TYPE DETAIL STYLE AS PYRGSTR ON THE
010700* PAYROLL CHAIN.  CONTROL FINAL IS USED PURELY TO GET A FOOTING
010800* AT TERMINATE TIME FOR THE END OF RUN COUNTS - THERE ARE NO
010900* REAL CONTROL BREAKS, EACH DOCUMENT IS ITS OWN BLOCK.
011000******************************************************************
011100*
011200 REPORT SECTION.
011300 RD  Validation-Report
011400         control final
011500         page limit 58 lines
011600         heading 1
011700         first detail 3
011800         last detail 56.
011900*
012000 01  Rpt-Page-Head type page heading.
012100     03  line 1.
012200         05  col 1   pic x(17) source Prog-Name.
012300         05  col 40  pic x(27) value
012400                 'DOCUMENT VALIDATION REPORT'.
012500         05  col 120 pic x(5)  value 'PAGE '.
012600         05  col 125 pic zz9   source page-counter.
012700*
012800 01  Rpt-Status-Line type detail.
012900     03  line plus 2.
013000         05  col 1   pic x(11) value 'DOCUMENT - '.
013100         05  col 12  pic x(20) source RPT-Doc-Id.
013200         05  col 34  pic x(19) value
013300                 'VALIDATION STATUS - '.
013400         05  col 53  pic x(4)  source RPT-Status-Text.
013500*
013600 01  Rpt-Outputs-Head type detail.
013700     03  line plus 1.
013800         05  col 3   pic x(8)  value 'OUTPUTS:'.
013900*
014000 01  Rpt-Error-Line type detail.
014100     03  line plus 1.
014200         05  col 5   pic x(1)  value '-'.
014300         05  col 7   pic x(20) source RPT-Field-Name.
014400         05  col 28  pic x(2)  value ': '.
014500         05  col 30  pic x(60) source RPT-Error-Text.
014600*
014700 01  Rpt-Logic-Head type detail.
014800     03  line plus 1.
014900         05  col 3   pic x(15) value 'LOGICAL CHECKS:'.
015000*
015100 01  Rpt-Logic-Line type detail.
015200     03  line plus 1.
015300         05  col 5   pic x(1)   value '-'.
015400         05  col 7   pic x(100) source RPT-Logic-Text.
015500*
015600 01  Rpt-Run-Foot type control footing final.
015700     03  line plus 2.
015800         05  col 1  pic x(23) value 'DOCUMENTS PROCESSED - '.
015900         05  col 24 pic zzzz9  source Ctr-Docs-Read.
016000     03  line plus 1.
016100         05  col 1  pic x(23) value 'DOCUMENTS PASSED    - '.
016200         05  col 24 pic zzzz9  source Ctr-Docs-Passed.
016300     03  line plus 1.
016400         05  col 1  pic x(23) value 'DOCUMENTS FAILED    - '.
016500         05  col 24 pic zzzz9  source Ctr-Docs-Failed.
016600*
016700 WORKING-STORAGE SECTION.
016800*-----------------------
016900 77  Prog-Name          pic x(17) value 'DOC020 (2.01)'.
017000*
017100* file status groups - tested against '00' on every i/o.
017200 01  WS-File-Status.
017300     03  Doc-Status         pic xx.
017400         88  Doc-Ok                 value '00'.
017500         88  Doc-Eof                value '10'.
017600     03  Item-Status        pic xx.
017700         88  Item-Ok                value '00'.
017800         88  Item-Eof               value '10'.
017900     03  Print-Status       pic xx.
018000         88  Print-Ok               value '00'.
018100*
018200* held item record - read-ahead buffer so the item file can be
018300* matched against the current document id without backing up
018400* the file, same read-ahead trick the old PL020 match used
018500* against the supplier master.
018600 01  WS-Held-Item.
018700     03  HI-Doc-Id          pic x(20).
018800     03  HI-Seq             pic 9(3).
018900     03  HI-Date            pic x(10).
019000     03  HI-Desc            pic x(30).
019100     03  HI-Amount          pic s9(7)v99.
019200     03  FILLER             pic x(4).
019300*
019400* item dates for the current document only - just enough to
019500* drive the non-empty-list check and the per-item date check,
019600* description and amount are not needed by the edit rules.
019700 01  WS-Item-Dates.
019800     03  WS-Item-Date-Entry occurs 50 times pic x(10).
019900 01  WS-Item-Dates-Dump redefines WS-Item-Dates
020000             pic x(500).
020100 01  WS-Item-Count      pic 9(3)   comp.
020200 01  WS-Item-Ix         pic 9(3)   comp.
020300 01  WS-Work-Item-Date  pic x(10).
020400*
020500* per-document working fields - reset at the top of every
020600* document by BB020.
020700 01  WS-Doc-Work.
020800     03  WS-Doc-Type-Upper  pic x(14).
020900     03  WS-Has-Errors      pic x      value 'N'.
021000         88  WS-Any-Errors          value 'Y'.
021100     03  WS-Has-Logic       pic x      value 'N'.
021200         88  WS-Any-Logic           value 'Y'.
021300     03  WS-Doc-Status-Wk   pic x(4)   value 'PASS'.
021400     03  WS-Pstart-Ok       pic x      value 'N'.
021500         88  WS-Pstart-Is-Ok        value 'Y'.
021600     03  WS-Pend-Ok         pic x      value 'N'.
021700         88  WS-Pend-Is-Ok          value 'Y'.
021800*
021900* field error table - built up by the rule paragraphs below,
022000* printed by EE080 once the document has been fully checked.
022100 01  WS-Error-Table.
022200     03  WS-Error-Entry occurs 20 times indexed by Err-Ix.
022300         05  WE-Field           pic x(20).
022400         05  WE-Text            pic x(60).
022500 01  WS-Error-Table-Dump redefines WS-Error-Table
022600             pic x(1600).
022700 01  WS-Error-Count     pic 9(2)   comp.
022800*
022900* logical-check message table - same idea, free text messages
023000* rather than a field/text pair.
023100 01  WS-Logic-Table.
023200     03  WS-Logic-Entry occurs 10 times indexed by Log-Ix.
023300         05  WL-Text            pic x(100).
023400 01  WS-Logic-Table-Dump redefines WS-Logic-Table
023500             pic x(1000).
023600 01  WS-Logic-Count     pic 9(2)   comp.
023700*
023800* inputs to the two 'push a message' helper paragraphs.
023900 01  WS-Err-Field-In    pic x(20).
024000 01  WS-Err-Text-In     pic x(60).
024100 01  WS-Logic-Text-In   pic x(100).
024200*
024300* date-format check work area - straight YYYY-MM-DD only, the
024400* validator does not guess at other layouts the way NRM010
024500* does, the document is expected to already be normalized.
024600 01  WS-Chk-Date-In     pic x(10).
024700 01  WS-Chk-Date-Redef redefines WS-Chk-Date-In.
024800     03  WS-Chk-Year        pic x(4).
024900     03  FILLER             pic x.
025000     03  WS-Chk-Month       pic x(2).
025100     03  FILLER             pic x.
025200     03  WS-Chk-Day         pic x(2).
025300 01  WS-Chk-Date-Flag   pic x      value 'N'.
025400     88  WS-Chk-Date-Ok         value 'Y'.
025500*
025600* parms passed to dq904 - must match DQ904-Linkage byte for
025700* byte, ccyy + mm + dd + the returned y/n flag.
025800 01  WS-Dq904-Parms.
025900     03  WS-Dq904-Ccyy      pic 9(4).
026000     03  WS-Dq904-Mm        pic 9(2).
026100     03  WS-Dq904-Dd        pic 9(2).
026200     03  WS-Dq904-Valid     pic x.
026300         88  WS-Dq904-Is-Valid      value 'Y'.
026400*
026500* amount arithmetic work - subtotal + vat - discount against
026600* total, one cent tolerance, no FUNCTION ABS used.
026700 01  WS-Amt-Calc-Work.
026800     03  WS-Discount-Val    pic s9(9)v99.
026900     03  WS-Expected-Total  pic s9(9)v99.
027000     03  WS-Total-Diff      pic s9(9)v99.
027100     03  WS-Abs-Diff        pic s9(9)v99.
027200*
027300* amount-to-text work - builds the display form of an amount
027400* for the arithmetic-mismatch message, same hand rolled trim
027500* as NRM010's CC033, just sized for an edited numeric not a
027600* key/value pair.
027700 01  WS-Amt-Fmt-Work.
027800     03  WS-Amt-In          pic s9(9)v99.
027900     03  WS-Amt-Edit        pic -(8)9.99.
028000     03  WS-Amt-Lead        pic 9(2)   comp.
028100     03  WS-Amt-Scan-Ix     pic 9(2)   comp.
028200     03  WS-Amt-Start       pic 9(2)   comp.
028300     03  WS-Amt-Len         pic 9(2)   comp.
028400     03  WS-Amt-Out         pic x(12).
028500*
028600 01  WS-Disp-Amounts.
028700     03  WS-Disp-Subtotal   pic x(12).
028800     03  WS-Disp-Vat        pic x(12).
028900     03  WS-Disp-Discount   pic x(12).
029000     03  WS-Disp-Total      pic x(12).
029100*
029200* expense_items N field-key work - formats the 1-based item
029300* number into the field key text, leading spaces stripped the
029400* same way as the amount fields above.
029500 01  WS-Item-No-Work.
029600     03  WS-Item-No-Edit    pic zz9.
029700     03  WS-Item-No-Lead    pic 9      comp.
029800     03  WS-Item-No-Ix      pic 9      comp.
029900     03  WS-Item-No-Start   pic 9      comp.
030000     03  WS-Item-No-Len     pic 9      comp.
030100*
030200* report writer source fields - moved to before each generate.
030300 01  RPT-Fields.
030400     03  RPT-Doc-Id         pic x(20).
030500     03  RPT-Status-Text    pic x(4).
030600     03  RPT-Field-Name     pic x(20).
030700     03  RPT-Error-Text     pic x(60).
030800     03  RPT-Logic-Text     pic x(100).
030900*
031000 COPY 'wsdqctr.cob'.
031100*
031200 PROCEDURE DIVISION.
031300*====================
031400*
031500 AA010-Main-Line Section.
031600*************************
031700     display  Prog-Name ' starting'.
031800     perform  AA011-Open-Files.
031900     perform  AA014-Prime-Item-Buffer.
032000     read     DQ-Document-File
032100             at end   set Doc-Eof to true
032200     end-read.
032300     perform  BB020-Process-One-Document until Doc-Eof.
032400     perform  ZZ095-Print-Summary.
032500     perform  AA019-Close-Files.
032600     goback.
032700 AA010-Exit.
032800     exit     section.
032900*
033000 AA011-Open-Files Section.
033100**************************
033200     open     input  DQ-Document-File
033300                      DQ-Item-File.
033400     open     output Print-File.
033500     if       not Doc-Ok
033600             display 'DOC020 - CANNOT OPEN DOCUMENT FILE, STATUS '
033700                 Doc-Status
033800             goback.
033900     if       not Item-Ok
034000             display 'DOC020 - CANNOT OPEN ITEM FILE, STATUS '
034100                 Item-Status
034200             goback.
034300     if       not Print-Ok
034400             display 'DOC020 - CANNOT OPEN PRINT FILE, STATUS '
034500                 Print-Status
034600             goback.
034700     initiate Validation-Report.
034800 AA011-Exit.
034900     exit     section.
035000*
035100 AA014-Prime-Item-Buffer Section.
035200**********************************
035300     read     DQ-Item-File into WS-Held-Item
035400             at end   set Item-Eof to true
035500     end-read.
035600 AA014-Exit.
035700     exit     section.
035800*
035900 AA019-Close-Files Section.
036000****************************
036100     terminate Validation-Report.
036200     close    DQ-Document-File
036300               DQ-Item-File
036400               Print-File.
036500 AA019-Exit.
036600     exit     section.
036700*
036800******************************************************************
036900* BB020 ONWARDS - ONE DOCUMENT THROUGH THE MILL.  LOAD ITS ITEMS,
037000* RUN THE RULE SET FOR ITS DOCUMENT TYPE, PRINT ITS REPORT BLOCK,
037100* MOVE ON TO THE NEXT DOCUMENT RECORD.
037200******************************************************************
037300*
037400 BB020-Process-One-Document Section.
037500*************************************
037600     add      1 to Ctr-Docs-Read.
037700     move     zero to WS-Error-Count WS-Logic-Count.
037800     move     'N' to WS-Has-Errors WS-Has-Logic.
037900     perform  BB021-Load-Items-For-Document.
038000     perform  BB022-Validate-Document.
038100     if       WS-Any-Errors or WS-Any-Logic
038200             move 'FAIL' to WS-Doc-Status-Wk
038300             add  1 to Ctr-Docs-Failed
038400     else
038500             move 'PASS' to WS-Doc-Status-Wk
038600             add  1 to Ctr-Docs-Passed.
038700     perform  EE080-Print-Document-Report.
038800     read     DQ-Document-File
038900             at end   set Doc-Eof to true
039000     end-read.
039100*
039200 BB021-Load-Items-For-Document Section.
039300****************************************
039400     move     zero to WS-Item-Count.
039500     perform  BB021-Load-One-Item
039600             until    Item-Eof
039700                 or HI-Doc-Id not = Doc-Id.
039800 BB021-Exit.
039900     exit     section.
040000*
040100 BB021-Load-One-Item.
040200     add      1 to WS-Item-Count.
040300     move     WS-Item-Count to WS-Item-Ix.
040400     move     HI-Date to WS-Item-Date-Entry (WS-Item-Ix).
040500     read     DQ-Item-File into WS-Held-Item
040600             at end   set Item-Eof to true
040700     end-read.
040800*
040900******************************************************************
041000* BB022 - DOCUMENT TYPE DISPATCH.  CASE-INSENSITIVE, SAME INSPECT
041100* CONVERTING TRICK NRM010 USES ON THE OCR FIELD NAMES.
041200******************************************************************
041300*
041400 BB022-Validate-Document Section.
041500**********************************
041600     move     Doc-Type to WS-Doc-Type-Upper.
041700     inspect  WS-Doc-Type-Upper converting
041800             'abcdefghijklmnopqrstuvwxyz' to
041900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042000     if       WS-Doc-Type-Upper = 'INVOICE'
042100             perform CC030-Validate-Invoice
042200             go to BB022-Exit.
042300     if       WS-Doc-Type-Upper = 'EXPENSE_REPORT'
042400             perform DD040-Validate-Expense
042500             go to BB022-Exit.
042600     move     'document_type' to WS-Err-Field-In.
042700     move     'Unknown or missing document_type'
042800             to WS-Err-Text-In.
042900     perform  GG090-Add-Error.
043000 BB022-Exit.
043100     exit     section.
043200*
043300******************************************************************
043400* CC030 ONWARDS - THE INVOICE RULE SET.  DOCUMENT_TYPE ITSELF IS
043500* ALREADY KNOWN GOOD BY THE TIME WE GET HERE, BB022 ONLY CALLS IN
043600* HERE ONCE IT HAS RECOGNISED 'INVOICE'.
043700******************************************************************
043800*
043900 CC030-Validate-Invoice Section.
044000********************************
044100     perform  CC031-Check-Invoice-Number.
044200     perform  CC032-Check-Invoice-Date.
044300     perform  CC033-Check-Invoice-Vendor.
044400     perform  CC034-Check-Invoice-Buyer.
044500     perform  CC035-Check-Invoice-Due-Date.
044600     perform  CC036-Check-Invoice-Items.
044700     perform  CC037-Check-Invoice-Total-Req.
044800     perform  CC038-Check-Invoice-Total-Arith.
044900 CC030-Exit.
045000     exit     section.
045100*
045200 CC031-Check-Invoice-Number Section.
045300*************************************
045400     if       Doc-Id = spaces or Doc-Id = 'N/A' or Doc-Id = 'null'
045500             move 'invoice_number' to WS-Err-Field-In
045600             move 'Required field cannot be empty'
045700                 to WS-Err-Text-In
045800             perform GG090-Add-Error.
045900 CC031-Exit.
046000     exit     section.
046100*
046200 CC032-Check-Invoice-Date Section.
046300***********************************
046400     if       Doc-Date = spaces or Doc-Date = 'N/A'
046500             or Doc-Date = 'null'
046600             move 'invoice_date' to WS-Err-Field-In
046700             move 'Required field cannot be empty'
046800                 to WS-Err-Text-In
046900             perform GG090-Add-Error
047000     else
047100             move Doc-Date to WS-Chk-Date-In
047200             perform FF071-Check-Date-Field
047300             if not WS-Chk-Date-Ok
047400                 move 'invoice_date' to WS-Err-Field-In
047500                 move 'Invalid date format. Expected YYYY-MM-DD'
047600                     to WS-Err-Text-In
047700                 perform GG090-Add-Error.
047800 CC032-Exit.
047900     exit     section.
048000*
048100 CC033-Check-Invoice-Vendor Section.
048200*************************************
048300     if       Doc-Party-1 = spaces or Doc-Party-1 = 'N/A'
048400             or Doc-Party-1 = 'null'
048500             move 'vendor_information' to WS-Err-Field-In
048600             move 'Required field cannot be empty'
048700                 to WS-Err-Text-In
048800             perform GG090-Add-Error.
048900 CC033-Exit.
049000     exit     section.
049100*
049200 CC034-Check-Invoice-Buyer Section.
049300************************************
049400     if       Doc-Party-2 = spaces or Doc-Party-2 = 'N/A'
049500             or Doc-Party-2 = 'null'
049600             move 'buyer_information' to WS-Err-Field-In
049700             move 'Required field cannot be empty'
049800                 to WS-Err-Text-In
049900             perform GG090-Add-Error.
050000 CC034-Exit.
050100     exit     section.
050200*
050300 CC035-Check-Invoice-Due-Date Section.
050400***************************************
050500     if       Doc-Due-Date not = spaces
050600             and Doc-Due-Date not = 'N/A'
050700             and Doc-Due-Date not = 'null'
050800             move Doc-Due-Date to WS-Chk-Date-In
050900             perform FF071-Check-Date-Field
051000             if not WS-Chk-Date-Ok
051100                 move 'due_date' to WS-Err-Field-In
051200                 move 'Invalid date format. Expected YYYY-MM-DD'
051300                     to WS-Err-Text-In
051400                 perform GG090-Add-Error.
051500 CC035-Exit.
051600     exit     section.
051700*
051800 CC036-Check-Invoice-Items Section.
051900************************************
052000     if       WS-Item-Count = zero
052100             move 'item_details' to WS-Err-Field-In
052200             move 'item_details must be a non-empty list'
052300                 to WS-Err-Text-In
052400             perform GG090-Add-Error.
052500 CC036-Exit.
052600     exit     section.
052700*
052800 CC037-Check-Invoice-Total-Req Section.
052900****************************************
053000     if       not Doc-Total-Present
053100             move 'total_amount' to WS-Err-Field-In
053200             move 'Required field cannot be empty'
053300                 to WS-Err-Text-In
053400             perform GG090-Add-Error.
053500 CC037-Exit.
053600     exit     section.
053700*
053800* CC038 - THE CROSS FOOT.  ONLY RUN WHEN ALL THREE AMOUNTS ARE
053900* ON THE DOCUMENT, DISCOUNT DEFAULTS TO ZERO WHEN ITS OWN FLAG
054000* SAYS IT WAS NOT SUPPLIED.
054100 CC038-Check-Invoice-Total-Arith Section.
054200******************************************
054300     if       Doc-Total-Present
054400             and Doc-Subtotal-Present
054500             and Doc-Vat-Present
054600             perform CC039-Cross-Foot-Invoice.
054700 CC038-Exit.
054800     exit     section.
054900*
055000 CC039-Cross-Foot-Invoice.
055100     if       Doc-Discount-Present
055200             move Doc-Discount-Amt to WS-Discount-Val
055300     else
055400             move zero to WS-Discount-Val.
055500     compute  WS-Expected-Total =
055600             Doc-Subtotal-Amt + Doc-Vat-Amt - WS-Discount-Val.
055700     compute  WS-Total-Diff = Doc-Total-Amt - WS-Expected-Total.
055800     if       WS-Total-Diff < zero
055900             compute WS-Abs-Diff = WS-Total-Diff * -1
056000     else
056100             move WS-Total-Diff to WS-Abs-Diff.
056200     if       WS-Abs-Diff > 0.01
056300             move Doc-Subtotal-Amt to WS-Amt-In
056400             perform FF070-Format-Amount
056500             move WS-Amt-Out to WS-Disp-Subtotal
056600             move Doc-Vat-Amt to WS-Amt-In
056700             perform FF070-Format-Amount
056800             move WS-Amt-Out to WS-Disp-Vat
056900             move WS-Discount-Val to WS-Amt-In
057000             perform FF070-Format-Amount
057100             move WS-Amt-Out to WS-Disp-Discount
057200             move Doc-Total-Amt to WS-Amt-In
057300             perform FF070-Format-Amount
057400             move WS-Amt-Out to WS-Disp-Total
057500             string 'Incorrect total summary: (' delimited by size
057600                 WS-Disp-Subtotal      delimited by space
057700                 ' + '                 delimited by size
057800                 WS-Disp-Vat           delimited by space
057900                 ' - '                 delimited by size
058000                 WS-Disp-Discount      delimited by space
058100                 ' != '                delimited by size
058200                 WS-Disp-Total         delimited by space
058300                 ')'                   delimited by size
058400                 into WS-Logic-Text-In
058500             end-string
058600             perform GG091-Add-Logic.
058700*
058800******************************************************************
058900* DD040 ONWARDS - THE EXPENSE CLAIM RULE SET.  SAME SHAPE AS THE
059000* INVOICE RULES ABOVE, NO DISCOUNT LINE ON THE CROSS FOOT AND A
059100* PERIOD START/END ORDERING CHECK IN ITS PLACE.
059200******************************************************************
059300*
059400 DD040-Validate-Expense Section.
059500*********************************
059600     move     'N' to WS-Pstart-Ok WS-Pend-Ok.
059700     perform  DD041-Check-Expense-Employee.
059800     perform  DD042-Check-Expense-Report-Date.
059900     perform  DD043-Check-Expense-Period-Start.
060000     perform  DD044-Check-Expense-Period-End.
060100     perform  DD045-Check-Expense-Items.
060200     perform  DD046-Check-Expense-Total-Req.
060300     perform  DD047-Check-Expense-Total-Arith.
060400     perform  DD048-Check-Expense-Period-Order.
060500     perform  DD049-Check-Expense-Item-Dates.
060600 DD040-Exit.
060700     exit     section.
060800*
060900 DD041-Check-Expense-Employee Section.
061000***************************************
061100     if       Doc-Party-1 = spaces or Doc-Party-1 = 'N/A'
061200             or Doc-Party-1 = 'null'
061300             move 'employee_name' to WS-Err-Field-In
061400             move 'Required field cannot be empty'
061500                 to WS-Err-Text-In
061600             perform GG090-Add-Error.
061700 DD041-Exit.
061800     exit     section.
061900*
062000 DD042-Check-Expense-Report-Date Section.
062100******************************************
062200     if       Doc-Date not = spaces
062300             and Doc-Date not = 'N/A'
062400             and Doc-Date not = 'null'
062500             move Doc-Date to WS-Chk-Date-In
062600             perform FF071-Check-Date-Field
062700             if not WS-Chk-Date-Ok
062800                 move 'report_date' to WS-Err-Field-In
062900                 move 'Invalid date format. Expected YYYY-MM-DD'
063000                     to WS-Err-Text-In
063100                 perform GG090-Add-Error.
063200 DD042-Exit.
063300     exit     section.
063400*
063500 DD043-Check-Expense-Period-Start Section.
063600*******************************************
063700     if       Doc-Period-Start not = spaces
063800             and Doc-Period-Start not = 'N/A'
063900             and Doc-Period-Start not = 'null'
064000             move Doc-Period-Start to WS-Chk-Date-In
064100             perform FF071-Check-Date-Field
064200             if WS-Chk-Date-Ok
064300                 move 'Y' to WS-Pstart-Ok
064400             else
064500                 move 'period_start' to WS-Err-Field-In
064600                 move 'Invalid date format. Expected YYYY-MM-DD'
064700                     to WS-Err-Text-In
064800                 perform GG090-Add-Error.
064900 DD043-Exit.
065000     exit     section.
065100*
065200 DD044-Check-Expense-Period-End Section.
065300*****************************************
065400     if       Doc-Period-End not = spaces
065500             and Doc-Period-End not = 'N/A'
065600             and Doc-Period-End not = 'null'
065700             move Doc-Period-End to WS-Chk-Date-In
065800             perform FF071-Check-Date-Field
065900             if WS-Chk-Date-Ok
066000                 move 'Y' to WS-Pend-Ok
066100             else
066200                 move 'period_end' to WS-Err-Field-In
066300                 move 'Invalid date format. Expected YYYY-MM-DD'
066400                     to WS-Err-Text-In
066500                 perform GG090-Add-Error.
066600 DD044-Exit.
066700     exit     section.
066800*
066900 DD045-Check-Expense-Items Section.
067000************************************
067100     if       WS-Item-Count = zero
067200             move 'expense_items' to WS-Err-Field-In
067300             move 'expense_items must be a non-empty list'
067400                 to WS-Err-Text-In
067500             perform GG090-Add-Error.
067600 DD045-Exit.
067700     exit     section.
067800*
067900 DD046-Check-Expense-Total-Req Section.
068000****************************************
068100     if       not Doc-Total-Present
068200             move 'total_amount' to WS-Err-Field-In
068300             move 'Required field cannot be empty'
068400                 to WS-Err-Text-In
068500             perform GG090-Add-Error.
068600 DD046-Exit.
068700     exit     section.
068800*
068900* DD047 - THE CROSS FOOT.  NO DISCOUNT LINE ON AN EXPENSE CLAIM,
069000* JUST SUBTOTAL PLUS VAT AGAINST THE CLAIMED TOTAL.
069100 DD047-Check-Expense-Total-Arith Section.
069200******************************************
069300     if       Doc-Total-Present
069400             and Doc-Subtotal-Present
069500             and Doc-Vat-Present
069600             perform DD047-Cross-Foot-Expense.
069700 DD047-Exit.
069800     exit     section.
069900*
070000 DD047-Cross-Foot-Expense.
070100     compute  WS-Expected-Total = Doc-Subtotal-Amt + Doc-Vat-Amt.
070200     compute  WS-Total-Diff = Doc-Total-Amt - WS-Expected-Total.
070300     if       WS-Total-Diff < zero
070400             compute WS-Abs-Diff = WS-Total-Diff * -1
070500     else
070600             move WS-Total-Diff to WS-Abs-Diff.
070700     if       WS-Abs-Diff > 0.01
070800             move Doc-Subtotal-Amt to WS-Amt-In
070900             perform FF070-Format-Amount
071000             move WS-Amt-Out to WS-Disp-Subtotal
071100             move Doc-Vat-Amt to WS-Amt-In
071200             perform FF070-Format-Amount
071300             move WS-Amt-Out to WS-Disp-Vat
071400             move Doc-Total-Amt to WS-Amt-In
071500             perform FF070-Format-Amount
071600             move WS-Amt-Out to WS-Disp-Total
071700             string 'Incorrect total summary: (' delimited by size
071800                 WS-Disp-Subtotal      delimited by space
071900                 ' + '                 delimited by size
072000                 WS-Disp-Vat           delimited by space
072100                 ' != '                delimited by size
072200                 WS-Disp-Total         delimited by space
072300                 ')'                   delimited by size
072400                 into WS-Logic-Text-In
072500             end-string
072600             perform GG091-Add-Logic.
072700*
072800 DD048-Check-Expense-Period-Order Section.
072900*******************************************
073000     if       WS-Pstart-Is-Ok and WS-Pend-Is-Ok
073100             and Doc-Period-Start > Doc-Period-End
073200             move 'period_start is after period_end'
073300                 to WS-Logic-Text-In
073400             perform GG091-Add-Logic.
073500 DD048-Exit.
073600     exit     section.
073700*
073800* DD049 - PER ITEM DATE CHECK.  FIELD KEY IN THE REPORT IS
073900* 'EXPENSE_ITEMS N', N BEING THE 1-BASED ITEM NUMBER, SAME AS
074000* THE RULE BOOK LAYS DOWN.
074100 DD049-Check-Expense-Item-Dates Section.
074200*****************************************
074300     perform  DD049-Check-One-Item-Date
074400             varying WS-Item-Ix from 1 by 1
074500             until   WS-Item-Ix > WS-Item-Count.
074600 DD049-Exit.
074700     exit     section.
074800*
074900 DD049-Check-One-Item-Date.
075000     move     WS-Item-Date-Entry (WS-Item-Ix)
075100             to WS-Work-Item-Date.
075200     if       WS-Work-Item-Date not = spaces
075300             and WS-Work-Item-Date not = 'N/A'
075400             and WS-Work-Item-Date not = 'null'
075500             move WS-Work-Item-Date to WS-Chk-Date-In
075600             perform FF071-Check-Date-Field
075700             if not WS-Chk-Date-Ok
075800                 perform FF072-Format-Item-No
075900                 move 'Invalid date format. Expected YYYY-MM-DD'
076000                     to WS-Err-Text-In
076100                 perform GG090-Add-Error.
076200*
076300******************************************************************
076400* FF071 - DATE FORMAT CHECK.  STRAIGHT YYYY-MM-DD ONLY, NO OTHER
076500* LAYOUT GUESSING - THAT IS NRM010'S JOB, NOT THIS PROGRAM'S.
076600******************************************************************
076700*
076800 FF071-Check-Date-Field Section.
076900********************************
077000     move     'N' to WS-Chk-Date-Flag.
077100     if       WS-Chk-Date-In (5:1) = '-'
077200             and WS-Chk-Date-In (8:1) = '-'
077300             and WS-Chk-Year  is numeric
077400             and WS-Chk-Month is numeric
077500             and WS-Chk-Day   is numeric
077600             move WS-Chk-Year  to WS-Dq904-Ccyy
077700             move WS-Chk-Month to WS-Dq904-Mm
077800             move WS-Chk-Day   to WS-Dq904-Dd
077900             call 'DQ904' using WS-Dq904-Parms
078000             if WS-Dq904-Is-Valid
078100                 move 'Y' to WS-Chk-Date-Flag.
078200 FF071-Exit.
078300     exit     section.
078400*
078500******************************************************************
078600* FF070 - AMOUNT TO DISPLAY TEXT.  EDITS THE SIGNED AMOUNT AND
078700* THEN STRIPS THE LEADING SPACES THE EDIT PICTURE LEAVES BEHIND,
078800* SAME HAND ROLLED TRIM AS NRM010'S CC033 BUT ON AN 11 BYTE
078900* EDITED FIELD INSTEAD OF A 40 BYTE OCR VALUE.
079000******************************************************************
079100*
079200 FF070-Format-Amount Section.
079300*****************************
079400     move     WS-Amt-In to WS-Amt-Edit.
079500     move     zero to WS-Amt-Lead.
079600     perform  FF070-Count-Lead
079700             varying WS-Amt-Scan-Ix from 1 by 1
079800             until   WS-Amt-Scan-Ix > 11
079900                 or WS-Amt-Edit (WS-Amt-Scan-Ix:1) not = space.
080000     compute  WS-Amt-Len = 11 - WS-Amt-Lead.
080100     compute  WS-Amt-Start = WS-Amt-Lead + 1.
080200     move     spaces to WS-Amt-Out.
080300     move     WS-Amt-Edit (WS-Amt-Start : WS-Amt-Len)
080400             to WS-Amt-Out (1 : WS-Amt-Len).
080500 FF070-Exit.
080600     exit     section.
080700*
080800 FF070-Count-Lead.
080900     add      1 to WS-Amt-Lead.
081000*
081100******************************************************************
081200* FF072 - EXPENSE_ITEMS N FIELD KEY.  SAME TRIM IDEA AS FF070,
081300* JUST ON THE 3 BYTE ITEM NUMBER EDIT FIELD, THEN STRUNG ONTO
081400* THE 'EXPENSE_ITEMS ' LITERAL FOR THE REPORT LINE.
081500******************************************************************
081600*
081700 FF072-Format-Item-No Section.
081800*******************************
081900     move     WS-Item-Ix to WS-Item-No-Edit.
082000     move     zero to WS-Item-No-Lead.
082100     perform  FF072-Count-Lead
082200             varying WS-Item-No-Ix from 1 by 1
082300             until   WS-Item-No-Ix > 3
082400                 or WS-Item-No-Edit (WS-Item-No-Ix:1) not = space.
082500     compute  WS-Item-No-Len = 3 - WS-Item-No-Lead.
082600     compute  WS-Item-No-Start = WS-Item-No-Lead + 1.
082700     move     spaces to WS-Err-Field-In.
082800     string   'expense_items ' delimited by size
082900             WS-Item-No-Edit (WS-Item-No-Start : WS-Item-No-Len)
083000                 delimited by size
083100             into WS-Err-Field-In.
083200 FF072-Exit.
083300     exit     section.
083400*
083500 FF072-Count-Lead.
083600     add      1 to WS-Item-No-Lead.
083700*
083800******************************************************************
083900* GG090/GG091 - PUSH AN ERROR OR A LOGICAL CHECK MESSAGE ONTO THE
084000* DOCUMENT'S TABLES.  TABLES ARE SMALL ON PURPOSE - A DOCUMENT
084100* WITH MORE THAN 20 FIELD ERRORS OR 10 LOGIC MESSAGES HAS BIGGER
084200* PROBLEMS THAN THIS REPORT CAN USEFULLY LIST.
084300******************************************************************
084400*
084500 GG090-Add-Error Section.
084600*************************
084700     move     'Y' to WS-Has-Errors.
084800     if       WS-Error-Count < 20
084900             add 1 to WS-Error-Count
085000             set Err-Ix to WS-Error-Count
085100             move WS-Err-Field-In to WE-Field (Err-Ix)
085200             move WS-Err-Text-In  to WE-Text  (Err-Ix).
085300 GG090-Exit.
085400     exit     section.
085500*
085600 GG091-Add-Logic Section.
085700*************************
085800     move     'Y' to WS-Has-Logic.
085900     if       WS-Logic-Count < 10
086000             add 1 to WS-Logic-Count
086100             set Log-Ix to WS-Logic-Count
086200             move WS-Logic-Text-In to WL-Text (Log-Ix).
086300 GG091-Exit.
086400     exit     section.
086500*
086600 ZZ095-Print-Summary Section.
086700******************************
086800     display  Prog-Name ' - run summary'.
086900     display  '  DOCUMENTS PROCESSED     - ' Ctr-Docs-Read.
087000     display  '  DOCUMENTS PASSED        - ' Ctr-Docs-Passed.
087100     display  '  DOCUMENTS FAILED        - ' Ctr-Docs-Failed.
087200 ZZ095-Exit.
087300     exit     section.
087400*
087500******************************************************************
087600* EE080 - THE REPORT BLOCK FOR ONE DOCUMENT.  STATUS LINE ALWAYS
087700* PRINTS, THE OUTPUTS AND LOGICAL CHECKS BLOCKS ONLY WHEN THERE
087800* IS SOMETHING TO SHOW IN THEM, PER THE RULE BOOK LAYOUT.
087900******************************************************************
088000*
088100 EE080-Print-Document-Report Section.
088200**************************************
088300     move     Doc-Id to RPT-Doc-Id.
088400     move     WS-Doc-Status-Wk to RPT-Status-Text.
088500     generate Rpt-Status-Line.
088600     if       WS-Any-Errors
088700             generate Rpt-Outputs-Head
088800             perform EE081-Print-One-Error
088900                     varying Err-Ix from 1 by 1
089000                     until   Err-Ix > WS-Error-Count.
089100     if       WS-Any-Logic
089200             generate Rpt-Logic-Head
089300             perform EE082-Print-One-Logic
089400                     varying Log-Ix from 1 by 1
089500                     until   Log-Ix > WS-Logic-Count.
089600 EE080-Exit.
089700     exit     section.
089800*
089900 EE081-Print-One-Error.
090000     move     WE-Field (Err-Ix) to RPT-Field-Name.
090100     move     WE-Text  (Err-Ix) to RPT-Error-Text.
090200     generate Rpt-Error-Line.
090300*
090400 EE082-Print-One-Logic.
090500     move     WL-Text (Log-Ix) to RPT-Logic-Text.
090600     generate Rpt-Logic-Line.
090700*
