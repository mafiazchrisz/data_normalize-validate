000100********************************************
000200*                                          *
000300* Record Definition For the Diff Output    *
000400*   File - One Record Per Mismatched Key   *
000500********************************************
000600* File size 100 bytes.
000700*
000800* 19/12/25 vbc - Created.
000900*
001000 01  DQ-Diff-Record.
001100     03  Diff-Key          pic x(20).
001200     03  Diff-Ocr          pic x(40).
001300     03  Diff-Ref          pic x(40).
001400*
