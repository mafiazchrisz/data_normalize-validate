********************************************
*                                          *
* Record Definition For OCR / Reference    *
*   Key-Value Pair Record                  *
*   Used for BOTH the OCR-KV and the       *
*   REFERENCE-KV files - layout is shared. *
********************************************
* File size 60 bytes.
*
* 19/12/25 vbc - Created.
* 22/12/25 vbc - Widened Kv-Value from x(32) to
*                x(40) per field catalogue.
*
 01  DQ-KV-Record.
     03  Kv-Key            pic x(20).
     03  Kv-Value          pic x(40).
*
