* 19/12/25 vbc - Created.
*
 FD  DQ-Document-File
         RECORDING MODE IS F.
 COPY 'wsdqdoc.cob'.
