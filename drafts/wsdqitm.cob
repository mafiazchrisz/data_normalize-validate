********************************************
*                                          *
* Record Definition For the Item File -    *
*   Invoice Line Items or Expense Items,   *
*   Grouped After Their Parent Document    *
*   in Doc-Id / Item-Seq order.            *
********************************************
* File size 76 bytes.
*
* 19/12/25 vbc - Created.
*
 01  DQ-Item-Record.
     03  Item-Doc-Id        pic x(20).
     03  Item-Seq           pic 9(3).
     03  Item-Date          pic x(10).
     03  Item-Desc          pic x(30).
     03  Item-Amount        pic s9(7)v99.
     03  FILLER             pic x(4).
*
