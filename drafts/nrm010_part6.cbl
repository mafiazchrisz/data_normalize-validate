******************************************************************
* CC032 - AMOUNT DE-FORMAT.  FIRST CONTIGUOUS RUN OF DIGIT, '.'
* OR ',' CHARACTERS IN THE VALUE IS THE AMOUNT - COMMAS ARE
* THEN DROPPED FROM THE COPY.  LIFTED STRAIGHT FROM THE OLD
* 'TOTAL' DE-FORMAT RULE ADDED IN 1987 FOR THE PURCHASE
* LEDGER BATCH, JUST WIDENED TO CATCH LEADING CURRENCY TEXT.
******************************************************************
*
 CC032-Normalize-Amount Section.
********************************
     move     zero to WS-Run-Start WS-Run-End.
     move     'N'  to WS-Run-Active WS-Run-Done.
     perform  CC032-Scan-One-Char
             varying WS-Scan-Ix from 1 by 1
             until   WS-Scan-Ix > 40.
*
     if       WS-Run-Start = zero
             move WS-Trimmed-Value to WS-Normalized-Value
             go to CC032-Exit.
*
     move     spaces to WS-Normalized-Value.
     move     zero   to WS-Out-Pos.
     perform  CC032-Copy-One-Char
             varying WS-Copy-Ix from WS-Run-Start by 1
             until   WS-Copy-Ix > WS-Run-End.
 CC032-Exit.
     exit     section.
*
 CC032-Scan-One-Char.
     if       WS-Run-Done = 'Y'
             go to CC032-Scan-One-Char-Exit.
     move     WS-Trimmed-Value (WS-Scan-Ix:1) to WS-Scan-Char.
     if       WS-Scan-Char is numeric
             or WS-Scan-Char = '.' or WS-Scan-Char = ','
             perform CC032-Mark-Run-Char
     else
             if WS-Run-Active = 'Y'
                 move 'Y' to WS-Run-Done.
 CC032-Scan-One-Char-Exit.
     exit.
*
 CC032-Mark-Run-Char.
     if       WS-Run-Active not = 'Y'
             move 'Y' to WS-Run-Active
             move WS-Scan-Ix to WS-Run-Start.
     move     WS-Scan-Ix to WS-Run-End.
*
 CC032-Copy-One-Char.
     move     WS-Trimmed-Value (WS-Copy-Ix:1) to WS-Scan-Char.
     if       WS-Scan-Char not = ','
             add 1 to WS-Out-Pos
             move WS-Scan-Char
                 to WS-Normalized-Value (WS-Out-Pos:1).
*
