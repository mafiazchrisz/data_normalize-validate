* 19/12/25 vbc - Created.
*
 SELECT DQ-Ref-Kv-File
         ASSIGN TO REFKV
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS Ref-Kv-Status.
