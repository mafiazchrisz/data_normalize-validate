 ENVIRONMENT DIVISION.
*================================
 COPY 'envdiv.cob'.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY 'selocrkv.cob'.
     COPY 'selrefkv.cob'.
     COPY 'seldiff.cob'.
*
 DATA DIVISION.
*================================
 FILE SECTION.
 COPY 'fdocrkv.cob'.
 COPY 'fdrefkv.cob'.
 COPY 'fddiff.cob'.
*
 WORKING-STORAGE SECTION.
*-----------------------
 77  Prog-Name          pic x(17) value 'NRM010 (2.00)'.
*
* file status groups - tested against '00' on every i/o, same
* as the rest of the chain.
 01  WS-File-Status.
     03  Ocr-Kv-Status      pic xx.
         88  Ocr-Kv-Ok              value '00'.
         88  Ocr-Kv-Eof             value '10'.
     03  Ref-Kv-Status      pic xx.
         88  Ref-Kv-Ok              value '00'.
         88  Ref-Kv-Eof             value '10'.
     03  Diff-Status        pic xx.
         88  Diff-Ok                value '00'.
*
* the two key/value tables - loaded complete before the
* compare starts, same shape as the old dual-key tables.
 01  WS-Ocr-Table.
     03  WS-Ocr-Entry   occurs 200 times indexed by Ocr-Ix.
         05  OT-Key         pic x(20).
         05  OT-Value       pic x(40).
 01  WS-Ocr-Table-Dump redefines WS-Ocr-Table
             pic x(12000).
 01  WS-Ocr-Count       pic 9(4)  comp.
*
 01  WS-Ref-Table.
     03  WS-Ref-Entry   occurs 200 times indexed by Ref-Ix.
         05  RT-Key         pic x(20).
         05  RT-Value       pic x(40).
 01  WS-Ref-Table-Dump redefines WS-Ref-Table
             pic x(12000).
 01  WS-Ref-Count       pic 9(4)  comp.
*
* work area for the de-format rules - one value at a time
* passed through from whichever table entry is current.
 01  WS-Norm-Work.
     03  WS-Cur-Key           pic x(20).
     03  WS-Key-Upper         pic x(20).
     03  WS-Cur-Value         pic x(40).
     03  WS-Trimmed-Value     pic x(40).
     03  WS-Normalized-Value  pic x(40).
     03  WS-Lead-Spaces       pic 9(2)   comp.
     03  WS-Trail-Spaces      pic 9(2)   comp.
     03  WS-Strip-Ix          pic 9(2)   comp.
     03  WS-Value-Len         pic 9(2)   comp.
     03  WS-Start-Pos         pic 9(2)   comp.
*
* date de-format - tries each layout below in turn against
* the same 10 byte work area, same trick as maps04's
* ws-uk/ws-usa/ws-intl redefines, just five ways now not
* three.
 01  WS-Date-Work.
     03  WS-Raw-Date          pic x(10).
 01  WS-Date-Iso redefines WS-Date-Work.
     03  WS-Iso-Year          pic x(4).
     03  FILLER               pic x.
     03  WS-Iso-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Iso-Day           pic x(2).
 01  WS-Date-Dmy-Slash redefines WS-Date-Work.
     03  WS-Dms-Day           pic x(2).
     03  FILLER               pic x.
     03  WS-Dms-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Dms-Year          pic x(4).
 01  WS-Date-Mdy-Slash redefines WS-Date-Work.
     03  WS-Mds-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Mds-Day           pic x(2).
     03  FILLER               pic x.
     03  WS-Mds-Year          pic x(4).
 01  WS-Date-Dmy-Dash redefines WS-Date-Work.
     03  WS-Dmd-Day           pic x(2).
     03  FILLER               pic x.
     03  WS-Dmd-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Dmd-Year          pic x(4).
 01  WS-Date-Ymd-Slash redefines WS-Date-Work.
     03  WS-Yms-Year          pic x(4).
     03  FILLER               pic x.
     03  WS-Yms-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Yms-Day           pic x(2).
*
 01  WS-Parse-Flag         pic x       value 'N'.
     88  WS-Parse-Good            value 'Y'.
 01  WS-Out-Date.
     03  WS-Out-Year          pic 9(4).
     03  WS-Out-Month         pic 9(2).
     03  WS-Out-Day           pic 9(2).
 01  WS-Formatted-Date.
     03  WS-Fmt-Year          pic 9(4).
     03  FILLER               pic x       value '-'.
     03  WS-Fmt-Month         pic 9(2).
     03  FILLER               pic x       value '-'.
     03  WS-Fmt-Day           pic 9(2).
*
 01  WS-Date-Candidate.
     03  WS-Cand-Year         pic 9(4).
     03  WS-Cand-Month        pic 9(2).
     03  WS-Cand-Day          pic 9(2).
*
* parms passed to dq904 - must match DQ904-Linkage byte for
* byte, ccyy + mm + dd + the returned y/n flag.
 01  WS-Dq904-Parms.
     03  WS-Dq904-Ccyy        pic 9(4).
     03  WS-Dq904-Mm          pic 9(2).
     03  WS-Dq904-Dd          pic 9(2).
     03  WS-Dq904-Valid       pic x.
         88  WS-Dq904-Is-Valid        value 'Y'.
*
* amount de-format - first run of digit/./, characters in the
* value, commas then stripped out of the copy.
 01  WS-Amount-Work.
     03  WS-Scan-Ix           pic 9(2)   comp.
     03  WS-Scan-Char         pic x.
     03  WS-Run-Start         pic 9(2)   comp.
     03  WS-Run-End           pic 9(2)   comp.
     03  WS-Run-Active        pic x       value 'N'.
     03  WS-Run-Done          pic x       value 'N'.
     03  WS-Copy-Ix           pic 9(2)   comp.
     03  WS-Out-Pos           pic 9(2)   comp.
*
* compare work - union walk is driven off the ocr table,
* reference-only keys picked up in the second pass below.
 01  WS-Ref-Matched-Tbl.
     03  WS-Ref-Matched   occurs 200 times pic x.
*
 COPY 'wsdqctr.cob'.
*
