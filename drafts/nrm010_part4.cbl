 BB020-Normalize-Ocr-Table Section.
************************************
     perform  BB020-Normalize-One-Ocr
             varying Ocr-Ix from 1 by 1
             until   Ocr-Ix > WS-Ocr-Count.
 BB020-Exit.
     exit     section.
*
 BB020-Normalize-One-Ocr.
     move     OT-Key (Ocr-Ix)   to WS-Cur-Key.
     move     OT-Value (Ocr-Ix) to WS-Cur-Value.
     perform  CC030-Normalize-One-Value.
     move     WS-Normalized-Value to OT-Value (Ocr-Ix).
*
 BB021-Normalize-Ref-Table Section.
************************************
     perform  BB021-Normalize-One-Ref
             varying Ref-Ix from 1 by 1
             until   Ref-Ix > WS-Ref-Count.
 BB021-Exit.
     exit     section.
*
 BB021-Normalize-One-Ref.
     move     RT-Key (Ref-Ix)   to WS-Cur-Key.
     move     RT-Value (Ref-Ix) to WS-Cur-Value.
     perform  CC030-Normalize-One-Value.
     move     WS-Normalized-Value to RT-Value (Ref-Ix).
*
******************************************************************
* CC030 ONWARDS - THE DE-FORMAT RULES.  ONE VALUE IN, ONE VALUE
* OUT, KEYED OFF THE UPPER-CASED FIELD NAME.  SEE THE RULE BOOK
* DQ-FIELD-RULES ISSUE 2 FOR THE FORMATS IN FORCE.
******************************************************************
*
 CC030-Normalize-One-Value Section.
************************************
     move     spaces to WS-Normalized-Value.
     move     WS-Cur-Key to WS-Key-Upper.
     inspect  WS-Key-Upper converting
             'abcdefghijklmnopqrstuvwxyz' to
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     perform  CC033-Strip-Value.
     if       WS-Key-Upper = 'DATE'
             perform CC031-Normalize-Date
             go to CC030-Exit.
     if       WS-Key-Upper = 'TOTAL'
             perform CC032-Normalize-Amount
             go to CC030-Exit.
     move     WS-Trimmed-Value to WS-Normalized-Value.
 CC030-Exit.
     exit     section.
*
******************************************************************
* CC033 - STRIP LEADING/TRAILING SPACES.  NO TRIM VERB OR
* FUNCTION IN THIS DIALECT, SO COUNT THEM OFF EACH END AND
* REFERENCE MODIFY THE MIDDLE OUT.
******************************************************************
*
 CC033-Strip-Value Section.
**************************
     move     zero to WS-Lead-Spaces WS-Trail-Spaces.
     perform  CC033-Count-Lead
             varying WS-Strip-Ix from 1 by 1
             until   WS-Strip-Ix > 40
                 or WS-Cur-Value (WS-Strip-Ix:1) not = space.
     if       WS-Lead-Spaces = 40
             move spaces to WS-Trimmed-Value
             go to CC033-Exit.
     perform  CC033-Count-Trail
             varying WS-Strip-Ix from 40 by -1
             until   WS-Strip-Ix < 1
                 or WS-Cur-Value (WS-Strip-Ix:1) not = space.
     compute  WS-Value-Len =
             40 - WS-Lead-Spaces - WS-Trail-Spaces.
     compute  WS-Start-Pos = WS-Lead-Spaces + 1.
     move     spaces to WS-Trimmed-Value.
     move     WS-Cur-Value (WS-Start-Pos : WS-Value-Len)
             to WS-Trimmed-Value (1 : WS-Value-Len).
 CC033-Exit.
     exit     section.
*
 CC033-Count-Lead.
     add      1 to WS-Lead-Spaces.
*
 CC033-Count-Trail.
     add      1 to WS-Trail-Spaces.
*
