* 19/12/25 vbc - Created.
* 27/12/25 vbc - Moved to Report Writer, see
*                REPORTS clause on the FD.
*
 FD  Print-File
         RECORDING MODE IS F
         REPORT IS Validation-Report.
