* 19/12/25 vbc - Created.
*
 SELECT DQ-Document-File
         ASSIGN TO DOCIN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS Doc-Status.
