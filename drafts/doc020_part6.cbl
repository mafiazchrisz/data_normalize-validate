******************************************************************
* CC030 ONWARDS - THE INVOICE RULE SET.  DOCUMENT_TYPE ITSELF IS
* ALREADY KNOWN GOOD BY THE TIME WE GET HERE, BB022 ONLY CALLS IN
* HERE ONCE IT HAS RECOGNISED 'INVOICE'.
******************************************************************
*
 CC030-Validate-Invoice Section.
********************************
     perform  CC031-Check-Invoice-Number.
     perform  CC032-Check-Invoice-Date.
     perform  CC033-Check-Invoice-Vendor.
     perform  CC034-Check-Invoice-Buyer.
     perform  CC035-Check-Invoice-Due-Date.
     perform  CC036-Check-Invoice-Items.
     perform  CC037-Check-Invoice-Total-Req.
     perform  CC038-Check-Invoice-Total-Arith.
 CC030-Exit.
     exit     section.
*
 CC031-Check-Invoice-Number Section.
*************************************
     if       Doc-Id = spaces or Doc-Id = 'N/A' or Doc-Id = 'null'
             move 'invoice_number' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC031-Exit.
     exit     section.
*
 CC032-Check-Invoice-Date Section.
***********************************
     if       Doc-Date = spaces or Doc-Date = 'N/A'
             or Doc-Date = 'null'
             move 'invoice_date' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error
     else
             move Doc-Date to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if not WS-Chk-Date-Ok
                 move 'invoice_date' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 CC032-Exit.
     exit     section.
*
 CC033-Check-Invoice-Vendor Section.
*************************************
     if       Doc-Party-1 = spaces or Doc-Party-1 = 'N/A'
             or Doc-Party-1 = 'null'
             move 'vendor_information' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC033-Exit.
     exit     section.
*
 CC034-Check-Invoice-Buyer Section.
************************************
     if       Doc-Party-2 = spaces or Doc-Party-2 = 'N/A'
             or Doc-Party-2 = 'null'
             move 'buyer_information' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC034-Exit.
     exit     section.
*
 CC035-Check-Invoice-Due-Date Section.
***************************************
     if       Doc-Due-Date not = spaces
             and Doc-Due-Date not = 'N/A'
             and Doc-Due-Date not = 'null'
             move Doc-Due-Date to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if not WS-Chk-Date-Ok
                 move 'due_date' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 CC035-Exit.
     exit     section.
*
 CC036-Check-Invoice-Items Section.
************************************
     if       WS-Item-Count = zero
             move 'item_details' to WS-Err-Field-In
             move 'item_details must be a non-empty list'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC036-Exit.
     exit     section.
*
 CC037-Check-Invoice-Total-Req Section.
****************************************
     if       not Doc-Total-Present
             move 'total_amount' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC037-Exit.
     exit     section.
*
* CC038 - THE CROSS FOOT.  ONLY RUN WHEN ALL THREE AMOUNTS ARE
* ON THE DOCUMENT, DISCOUNT DEFAULTS TO ZERO WHEN ITS OWN FLAG
* SAYS IT WAS NOT SUPPLIED.
 CC038-Check-Invoice-Total-Arith Section.
******************************************
     if       Doc-Total-Present
             and Doc-Subtotal-Present
             and Doc-Vat-Present
             perform CC039-Cross-Foot-Invoice.
 CC038-Exit.
     exit     section.
*
 CC039-Cross-Foot-Invoice.
     if       Doc-Discount-Present
             move Doc-Discount-Amt to WS-Discount-Val
     else
             move zero to WS-Discount-Val.
     compute  WS-Expected-Total =
             Doc-Subtotal-Amt + Doc-Vat-Amt - WS-Discount-Val.
     compute  WS-Total-Diff = Doc-Total-Amt - WS-Expected-Total.
     if       WS-Total-Diff < zero
             compute WS-Abs-Diff = WS-Total-Diff * -1
     else
             move WS-Total-Diff to WS-Abs-Diff.
     if       WS-Abs-Diff > 0.01
             move Doc-Subtotal-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Subtotal
             move Doc-Vat-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Vat
             move WS-Discount-Val to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Discount
             move Doc-Total-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Total
             string 'Incorrect total summary: (' delimited by size
                 WS-Disp-Subtotal      delimited by space
                 ' + '                 delimited by size
                 WS-Disp-Vat           delimited by space
                 ' - '                 delimited by size
                 WS-Disp-Discount      delimited by space
                 ' != '                delimited by size
                 WS-Disp-Total         delimited by space
                 ')'                   delimited by size
                 into WS-Logic-Text-In
             end-string
             perform GG091-Add-Logic.
*
