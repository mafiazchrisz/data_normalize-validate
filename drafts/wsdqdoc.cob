********************************************
*                                          *
* Record Definition For Document Header    *
*   File - One Per Invoice or Expense      *
*   Report.  Line items follow in the      *
*   Item file, DQ-Doc-Item-Count of them.  *
********************************************
* File size 240 bytes.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 19/12/25 vbc - Created.
* 23/12/25 vbc - Added the Y/N presence flags
*                alongside each optional amount -
*                absent and zero are not the same
*                thing to the validator.
* 02/01/26 vbc - Currency code added, was missed
*                off first cut of the layout.
*
 01  DQ-Document-Record.
     03  Doc-Type           pic x(14).
     03  Doc-Id             pic x(20).
     03  Doc-Date           pic x(10).
     03  Doc-Party-1        pic x(30).
     03  Doc-Party-2        pic x(30).
     03  Doc-Due-Date       pic x(10).
     03  Doc-Period-Start   pic x(10).
     03  Doc-Period-End     pic x(10).
     03  Doc-Subtotal-Amt   pic s9(9)v99.
     03  Doc-Subtotal-Flag  pic x.
         88  Doc-Subtotal-Present  value 'Y'.
     03  Doc-Vat-Amt        pic s9(9)v99.
     03  Doc-Vat-Flag       pic x.
         88  Doc-Vat-Present       value 'Y'.
     03  Doc-Discount-Amt   pic s9(9)v99.
     03  Doc-Discount-Flag  pic x.
         88  Doc-Discount-Present  value 'Y'.
     03  Doc-Total-Amt      pic s9(9)v99.
     03  Doc-Total-Flag     pic x.
         88  Doc-Total-Present     value 'Y'.
     03  Doc-Item-Count     pic 9(3).
     03  Doc-Currency       pic x(3).
     03  FILLER             pic x(52).
*
