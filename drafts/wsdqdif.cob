********************************************
*                                          *
* Record Definition For the Diff Output    *
*   File - One Record Per Mismatched Key   *
********************************************
* File size 100 bytes.
*
* 19/12/25 vbc - Created.
*
 01  DQ-Diff-Record.
     03  Diff-Key          pic x(20).
     03  Diff-Ocr          pic x(40).
     03  Diff-Ref          pic x(40).
*
