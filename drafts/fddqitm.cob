* 19/12/25 vbc - Created.
*
 FD  DQ-Item-File
         RECORDING MODE IS F.
 COPY 'wsdqitm.cob'.
