******************************************************************
* CC031 - DATE DE-FORMAT.  TRIES EACH OF THE FIVE LAYOUTS IN
* THE ORDER LAID DOWN BY THE RULE BOOK - FIRST ONE THAT IS A
* REAL CALENDAR DATE WINS, SO AN AMBIGUOUS 09/05/2025 COMES
* OUT AS DAY 9 MONTH 5 BECAUSE DD/MM/YYYY IS TRIED FIRST.
******************************************************************
*
 CC031-Normalize-Date Section.
******************************
     move     spaces to WS-Date-Work.
     move     WS-Trimmed-Value (1:10) to WS-Raw-Date.
     move     'N' to WS-Parse-Flag.
*
     if       WS-Date-Work (5:1) = '-'
             and WS-Date-Work (8:1) = '-'
             and WS-Iso-Year   is numeric
             and WS-Iso-Month  is numeric
             and WS-Iso-Day    is numeric
             move WS-Iso-Year  to WS-Cand-Year
             move WS-Iso-Month to WS-Cand-Month
             move WS-Iso-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
     if       WS-Date-Work (3:1) = '/'
             and WS-Date-Work (6:1) = '/'
             and WS-Dms-Day    is numeric
             and WS-Dms-Month  is numeric
             and WS-Dms-Year   is numeric
             move WS-Dms-Year  to WS-Cand-Year
             move WS-Dms-Month to WS-Cand-Month
             move WS-Dms-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
     if       WS-Date-Work (3:1) = '/'
             and WS-Date-Work (6:1) = '/'
             and WS-Mds-Day    is numeric
             and WS-Mds-Month  is numeric
             and WS-Mds-Year   is numeric
             move WS-Mds-Year  to WS-Cand-Year
             move WS-Mds-Month to WS-Cand-Month
             move WS-Mds-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
     if       WS-Date-Work (3:1) = '-'
             and WS-Date-Work (6:1) = '-'
             and WS-Dmd-Day    is numeric
             and WS-Dmd-Month  is numeric
             and WS-Dmd-Year   is numeric
             move WS-Dmd-Year  to WS-Cand-Year
             move WS-Dmd-Month to WS-Cand-Month
             move WS-Dmd-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
     if       WS-Date-Work (5:1) = '/'
             and WS-Date-Work (8:1) = '/'
             and WS-Yms-Year   is numeric
             and WS-Yms-Month  is numeric
             and WS-Yms-Day    is numeric
             move WS-Yms-Year  to WS-Cand-Year
             move WS-Yms-Month to WS-Cand-Month
             move WS-Yms-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
* none of the five laid down formats parsed - leave the value
* as it stood after trimming, per the rule book.
     move     WS-Trimmed-Value to WS-Normalized-Value.
     go to    CC031-Exit.
*
 CC031-Done.
     move     WS-Cand-Year  to WS-Fmt-Year.
     move     WS-Cand-Month to WS-Fmt-Month.
     move     WS-Cand-Day   to WS-Fmt-Day.
     move     WS-Formatted-Date to WS-Normalized-Value.
 CC031-Exit.
     exit     section.
*
 CC031-Call-Dq904.
     move     WS-Cand-Year  to WS-Dq904-Ccyy.
     move     WS-Cand-Month to WS-Dq904-Mm.
     move     WS-Cand-Day   to WS-Dq904-Dd.
     call     'DQ904' using WS-Dq904-Parms.
     if       WS-Dq904-Is-Valid
             move 'Y' to WS-Parse-Flag
     else
             move 'N' to WS-Parse-Flag.
*
