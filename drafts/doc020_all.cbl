*****************************************************************
*                                                                
*         Invoice / Expense Claim Document Edit Check           
*                                                                
*****************************************************************
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. DOC020.
 AUTHOR. P J MORGAN.
 INSTALLATION. APPLEWOOD COMPUTERS.
 DATE-WRITTEN. 02/09/86.
 DATE-COMPILED.
 SECURITY. COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
*
* REMARKS.          ORIGINALLY THE PURCHASE INVOICE EDIT CHECK -
*                   RAN AHEAD OF PL020 TO CATCH INCOMPLETE OR
*                   ARITHMETICALLY WRONG SUPPLIER INVOICES BEFORE
*                   THEY REACHED THE PURCHASE LEDGER POSTING RUN.
*                   EXTENDED IN 1991 TO COVER STAFF EXPENSE
*                   CLAIM FORMS ON THE SAME PASS, SINCE THE EDIT
*                   RULES (REQUIRED FIELDS PRESENT, DATES VALID,
*                   TOTALS CROSS-FOOT) ARE THE SAME SHAPE OF
*                   PROBLEM FOR BOTH DOCUMENT TYPES.
*                   RE-PURPOSED FOR THE DOCUMENT QUALITY PROJECT
*                   (TICKET DQ-0002) TO EDIT-CHECK OCR-CAPTURED
*                   INVOICES AND EXPENSE REPORTS IN PLACE OF THE
*                   PAPER FORMS THIS PROGRAM WAS BUILT AGAINST.
*
* CALLED MODULES.   DQ904  - CALENDAR DATE VALIDITY CHECK.
*
* FILES USED.       DOCIN    - ONE HEADER RECORD PER DOCUMENT.
*                   ITEMIN   - LINE ITEMS, GROUPED BY DOCUMENT
*                              ID IN DOCUMENT ORDER.
*                   VALRPT   - THE VALIDATION REPORT, REPORT
*                              WRITER CONTROLLED.
*
* CHANGE LOG.
* ===========
* 02/09/86 PJM - 1.00 CREATED FOR THE PURCHASE INVOICE EDIT
*                      CHECK - SEE RUN BOOK PL-14.  CATCHES
*                      BLANK SUPPLIER, BLANK INVOICE DATE AND
*                      A SUBTOTAL/VAT/TOTAL THAT DO NOT CROSS
*                      FOOT BEFORE POSTING.
* 14/11/87 PJM -  .01  ADDED THE DISCOUNT LINE TO THE CROSS
*                      FOOT CHECK - BUYING WERE NEGOTIATING
*                      SETTLEMENT DISCOUNTS AND THE OLD CHECK
*                      WAS FAILING GOOD INVOICES.
* 19/03/91 VBC -  .02  EXTENDED TO COVER STAFF EXPENSE CLAIM
*                      FORMS - NEW RECORD TYPE, SAME EDIT
*                      SHAPE.  DOCUMENT TYPE NOW DRIVES WHICH
*                      SET OF RULES APPLIES.
* 02/07/91 VBC -  .03  PERIOD START/END CHECK ADDED FOR
*                      EXPENSE CLAIMS SPANNING A DATE RANGE -
*                      CREDIT CONTROL ASKED FOR IT AFTER A
*                      CLAIM TURNED UP WITH THE DATES THE
*                      WRONG WAY ROUND.
* 25/02/97 VBC -  .04  Y2K READINESS REVIEW - ALL DATE WORK
*                      GOES THROUGH DQ904 (FORMERLY MAPS04)
*                      WHICH HOLDS A FULL 4 DIGIT YEAR
*                      THROUGHOUT.  NO CODE CHANGE REQUIRED.
* 18/11/99 VBC -  .05  YEAR 2000 SIGN-OFF - RAN TEST PACK
*                      SY2K-04 AGAINST THIS PROGRAM, ALL
*                      PASS.  LOGGED ON THE Y2K COMPLIANCE
*                      REGISTER.
* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
*                      ALL PREVIOUS NOTICES.
* 19/12/25 VBC -  2.00 RE-PURPOSED AS DOC020 FOR THE DOCUMENT
*                      QUALITY SUB-SYSTEM (TICKET DQ-0002) -
*                      PAPER INVOICE/CLAIM FORM LAYOUTS
*                      REPLACED BY THE OCR DOCUMENT/ITEM
*                      RECORDS, RULES UNCHANGED.
* 03/01/26 VBC -  2.01 VALIDATION REPORT MOVED ONTO REPORT
*                      WRITER, SAME LAYOUT PYRGSTR USES ON
*                      THE PAYROLL CHAIN.
*
******************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS DOCUMENT
* QUALITY SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,
* 1986-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL AND
* IN-BUSINESS USE.  SEE THE FILE COPYING FOR FULL TERMS.
******************************************************************
*
 ENVIRONMENT DIVISION.
*================================
 COPY 'envdiv.cob'.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY 'seldqdoc.cob'.
     COPY 'seldqitm.cob'.
     COPY 'selprint.cob'.
*
 DATA DIVISION.
*================================
 FILE SECTION.
 COPY 'fddqdoc.cob'.
 COPY 'fddqitm.cob'.
 COPY 'fdprint.cob'.
*
******************************************************************
* REPORT SECTION - SAME RD/TYPE DETAIL STYLE AS PYRGSTR ON THE
* PAYROLL CHAIN.  CONTROL FINAL IS USED PURELY TO GET A FOOTING
* AT TERMINATE TIME FOR THE END OF RUN COUNTS - THERE ARE NO
* REAL CONTROL BREAKS, EACH DOCUMENT IS ITS OWN BLOCK.
******************************************************************
*
 REPORT SECTION.
 RD  Validation-Report
         control final
         page limit 58 lines
         heading 1
         first detail 3
         last detail 56.
*
 01  Rpt-Page-Head type page heading.
     03  line 1.
         05  col 1   pic x(17) source Prog-Name.
         05  col 40  pic x(27) value
                 'DOCUMENT VALIDATION REPORT'.
         05  col 120 pic x(5)  value 'PAGE '.
         05  col 125 pic zz9   source page-counter.
*
 01  Rpt-Status-Line type detail.
     03  line plus 2.
         05  col 1   pic x(11) value 'DOCUMENT - '.
         05  col 12  pic x(20) source RPT-Doc-Id.
         05  col 34  pic x(19) value
                 'VALIDATION STATUS - '.
         05  col 53  pic x(4)  source RPT-Status-Text.
*
 01  Rpt-Outputs-Head type detail.
     03  line plus 1.
         05  col 3   pic x(8)  value 'OUTPUTS:'.
*
 01  Rpt-Error-Line type detail.
     03  line plus 1.
         05  col 5   pic x(1)  value '-'.
         05  col 7   pic x(20) source RPT-Field-Name.
         05  col 28  pic x(2)  value ': '.
         05  col 30  pic x(60) source RPT-Error-Text.
*
 01  Rpt-Logic-Head type detail.
     03  line plus 1.
         05  col 3   pic x(15) value 'LOGICAL CHECKS:'.
*
 01  Rpt-Logic-Line type detail.
     03  line plus 1.
         05  col 5   pic x(1)   value '-'.
         05  col 7   pic x(100) source RPT-Logic-Text.
*
 01  Rpt-Run-Foot type control footing final.
     03  line plus 2.
         05  col 1  pic x(23) value 'DOCUMENTS PROCESSED - '.
         05  col 24 pic zzzz9  source Ctr-Docs-Read.
     03  line plus 1.
         05  col 1  pic x(23) value 'DOCUMENTS PASSED    - '.
         05  col 24 pic zzzz9  source Ctr-Docs-Passed.
     03  line plus 1.
         05  col 1  pic x(23) value 'DOCUMENTS FAILED    - '.
         05  col 24 pic zzzz9  source Ctr-Docs-Failed.
*
 WORKING-STORAGE SECTION.
*-----------------------
 77  Prog-Name          pic x(17) value 'DOC020 (2.01)'.
*
* file status groups - tested against '00' on every i/o.
 01  WS-File-Status.
     03  Doc-Status         pic xx.
         88  Doc-Ok                 value '00'.
         88  Doc-Eof                value '10'.
     03  Item-Status        pic xx.
         88  Item-Ok                value '00'.
         88  Item-Eof               value '10'.
     03  Print-Status       pic xx.
         88  Print-Ok               value '00'.
*
* held item record - read-ahead buffer so the item file can be
* matched against the current document id without backing up
* the file, same read-ahead trick the old PL020 match used
* against the supplier master.
 01  WS-Held-Item.
     03  HI-Doc-Id          pic x(20).
     03  HI-Seq             pic 9(3).
     03  HI-Date            pic x(10).
     03  HI-Desc            pic x(30).
     03  HI-Amount          pic s9(7)v99.
     03  FILLER             pic x(4).
*
* item dates for the current document only - just enough to
* drive the non-empty-list check and the per-item date check,
* description and amount are not needed by the edit rules.
 01  WS-Item-Dates.
     03  WS-Item-Date-Entry occurs 50 times pic x(10).
 01  WS-Item-Dates-Dump redefines WS-Item-Dates
             pic x(500).
 01  WS-Item-Count      pic 9(3)   comp.
 01  WS-Item-Ix         pic 9(3)   comp.
 01  WS-Work-Item-Date  pic x(10).
*
* per-document working fields - reset at the top of every
* document by BB020.
 01  WS-Doc-Work.
     03  WS-Doc-Type-Upper  pic x(14).
     03  WS-Has-Errors      pic x      value 'N'.
         88  WS-Any-Errors          value 'Y'.
     03  WS-Has-Logic       pic x      value 'N'.
         88  WS-Any-Logic           value 'Y'.
     03  WS-Doc-Status-Wk   pic x(4)   value 'PASS'.
     03  WS-Pstart-Ok       pic x      value 'N'.
         88  WS-Pstart-Is-Ok        value 'Y'.
     03  WS-Pend-Ok         pic x      value 'N'.
         88  WS-Pend-Is-Ok          value 'Y'.
*
* field error table - built up by the rule paragraphs below,
* printed by EE080 once the document has been fully checked.
 01  WS-Error-Table.
     03  WS-Error-Entry occurs 20 times indexed by Err-Ix.
         05  WE-Field           pic x(20).
         05  WE-Text            pic x(60).
 01  WS-Error-Table-Dump redefines WS-Error-Table
             pic x(1600).
 01  WS-Error-Count     pic 9(2)   comp.
*
* logical-check message table - same idea, free text messages
* rather than a field/text pair.
 01  WS-Logic-Table.
     03  WS-Logic-Entry occurs 10 times indexed by Log-Ix.
         05  WL-Text            pic x(100).
 01  WS-Logic-Table-Dump redefines WS-Logic-Table
             pic x(1000).
 01  WS-Logic-Count     pic 9(2)   comp.
*
* inputs to the two 'push a message' helper paragraphs.
 01  WS-Err-Field-In    pic x(20).
 01  WS-Err-Text-In     pic x(60).
 01  WS-Logic-Text-In   pic x(100).
*
* date-format check work area - straight YYYY-MM-DD only, the
* validator does not guess at other layouts the way NRM010
* does, the document is expected to already be normalized.
 01  WS-Chk-Date-In     pic x(10).
 01  WS-Chk-Date-Redef redefines WS-Chk-Date-In.
     03  WS-Chk-Year        pic x(4).
     03  FILLER             pic x.
     03  WS-Chk-Month       pic x(2).
     03  FILLER             pic x.
     03  WS-Chk-Day         pic x(2).
 01  WS-Chk-Date-Flag   pic x      value 'N'.
     88  WS-Chk-Date-Ok         value 'Y'.
*
* parms passed to dq904 - must match DQ904-Linkage byte for
* byte, ccyy + mm + dd + the returned y/n flag.
 01  WS-Dq904-Parms.
     03  WS-Dq904-Ccyy      pic 9(4).
     03  WS-Dq904-Mm        pic 9(2).
     03  WS-Dq904-Dd        pic 9(2).
     03  WS-Dq904-Valid     pic x.
         88  WS-Dq904-Is-Valid      value 'Y'.
*
* amount arithmetic work - subtotal + vat - discount against
* total, one cent tolerance, no FUNCTION ABS used.
 01  WS-Amt-Calc-Work.
     03  WS-Discount-Val    pic s9(9)v99.
     03  WS-Expected-Total  pic s9(9)v99.
     03  WS-Total-Diff      pic s9(9)v99.
     03  WS-Abs-Diff        pic s9(9)v99.
*
* amount-to-text work - builds the display form of an amount
* for the arithmetic-mismatch message, same hand rolled trim
* as NRM010's CC033, just sized for an edited numeric not a
* key/value pair.
 01  WS-Amt-Fmt-Work.
     03  WS-Amt-In          pic s9(9)v99.
     03  WS-Amt-Edit        pic -(8)9.99.
     03  WS-Amt-Lead        pic 9(2)   comp.
     03  WS-Amt-Scan-Ix     pic 9(2)   comp.
     03  WS-Amt-Start       pic 9(2)   comp.
     03  WS-Amt-Len         pic 9(2)   comp.
     03  WS-Amt-Out         pic x(12).
*
 01  WS-Disp-Amounts.
     03  WS-Disp-Subtotal   pic x(12).
     03  WS-Disp-Vat        pic x(12).
     03  WS-Disp-Discount   pic x(12).
     03  WS-Disp-Total      pic x(12).
*
* expense_items N field-key work - formats the 1-based item
* number into the field key text, leading spaces stripped the
* same way as the amount fields above.
 01  WS-Item-No-Work.
     03  WS-Item-No-Edit    pic zz9.
     03  WS-Item-No-Lead    pic 9      comp.
     03  WS-Item-No-Ix      pic 9      comp.
     03  WS-Item-No-Start   pic 9      comp.
     03  WS-Item-No-Len     pic 9      comp.
*
* report writer source fields - moved to before each generate.
 01  RPT-Fields.
     03  RPT-Doc-Id         pic x(20).
     03  RPT-Status-Text    pic x(4).
     03  RPT-Field-Name     pic x(20).
     03  RPT-Error-Text     pic x(60).
     03  RPT-Logic-Text     pic x(100).
*
 COPY 'wsdqctr.cob'.
*
 PROCEDURE DIVISION.
*====================
*
 AA010-Main-Line Section.
*************************
     display  Prog-Name ' starting'.
     perform  AA011-Open-Files.
     perform  AA014-Prime-Item-Buffer.
     read     DQ-Document-File
             at end   set Doc-Eof to true
     end-read.
     perform  BB020-Process-One-Document until Doc-Eof.
     perform  ZZ095-Print-Summary.
     perform  AA019-Close-Files.
     goback.
 AA010-Exit.
     exit     section.
*
 AA011-Open-Files Section.
**************************
     open     input  DQ-Document-File
                      DQ-Item-File.
     open     output Print-File.
     if       not Doc-Ok
             display 'DOC020 - CANNOT OPEN DOCUMENT FILE, STATUS '
                 Doc-Status
             goback.
     if       not Item-Ok
             display 'DOC020 - CANNOT OPEN ITEM FILE, STATUS '
                 Item-Status
             goback.
     if       not Print-Ok
             display 'DOC020 - CANNOT OPEN PRINT FILE, STATUS '
                 Print-Status
             goback.
     initiate Validation-Report.
 AA011-Exit.
     exit     section.
*
 AA014-Prime-Item-Buffer Section.
**********************************
     read     DQ-Item-File into WS-Held-Item
             at end   set Item-Eof to true
     end-read.
 AA014-Exit.
     exit     section.
*
 AA019-Close-Files Section.
****************************
     terminate Validation-Report.
     close    DQ-Document-File
               DQ-Item-File
               Print-File.
 AA019-Exit.
     exit     section.
*
******************************************************************
* BB020 ONWARDS - ONE DOCUMENT THROUGH THE MILL.  LOAD ITS ITEMS,
* RUN THE RULE SET FOR ITS DOCUMENT TYPE, PRINT ITS REPORT BLOCK,
* MOVE ON TO THE NEXT DOCUMENT RECORD.
******************************************************************
*
 BB020-Process-One-Document Section.
*************************************
     add      1 to Ctr-Docs-Read.
     move     zero to WS-Error-Count WS-Logic-Count.
     move     'N' to WS-Has-Errors WS-Has-Logic.
     perform  BB021-Load-Items-For-Document.
     perform  BB022-Validate-Document.
     if       WS-Any-Errors or WS-Any-Logic
             move 'FAIL' to WS-Doc-Status-Wk
             add  1 to Ctr-Docs-Failed
     else
             move 'PASS' to WS-Doc-Status-Wk
             add  1 to Ctr-Docs-Passed.
     perform  EE080-Print-Document-Report.
     read     DQ-Document-File
             at end   set Doc-Eof to true
     end-read.
*
 BB021-Load-Items-For-Document Section.
****************************************
     move     zero to WS-Item-Count.
     perform  BB021-Load-One-Item
             until    Item-Eof
                 or HI-Doc-Id not = Doc-Id.
 BB021-Exit.
     exit     section.
*
 BB021-Load-One-Item.
     add      1 to WS-Item-Count.
     move     WS-Item-Count to WS-Item-Ix.
     move     HI-Date to WS-Item-Date-Entry (WS-Item-Ix).
     read     DQ-Item-File into WS-Held-Item
             at end   set Item-Eof to true
     end-read.
*
******************************************************************
* BB022 - DOCUMENT TYPE DISPATCH.  CASE-INSENSITIVE, SAME INSPECT
* CONVERTING TRICK NRM010 USES ON THE OCR FIELD NAMES.
******************************************************************
*
 BB022-Validate-Document Section.
**********************************
     move     Doc-Type to WS-Doc-Type-Upper.
     inspect  WS-Doc-Type-Upper converting
             'abcdefghijklmnopqrstuvwxyz' to
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     if       WS-Doc-Type-Upper = 'INVOICE'
             perform CC030-Validate-Invoice
             go to BB022-Exit.
     if       WS-Doc-Type-Upper = 'EXPENSE_REPORT'
             perform DD040-Validate-Expense
             go to BB022-Exit.
     move     'document_type' to WS-Err-Field-In.
     move     'Unknown or missing document_type'
             to WS-Err-Text-In.
     perform  GG090-Add-Error.
 BB022-Exit.
     exit     section.
*
******************************************************************
* CC030 ONWARDS - THE INVOICE RULE SET.  DOCUMENT_TYPE ITSELF IS
* ALREADY KNOWN GOOD BY THE TIME WE GET HERE, BB022 ONLY CALLS IN
* HERE ONCE IT HAS RECOGNISED 'INVOICE'.
******************************************************************
*
 CC030-Validate-Invoice Section.
********************************
     perform  CC031-Check-Invoice-Number.
     perform  CC032-Check-Invoice-Date.
     perform  CC033-Check-Invoice-Vendor.
     perform  CC034-Check-Invoice-Buyer.
     perform  CC035-Check-Invoice-Due-Date.
     perform  CC036-Check-Invoice-Items.
     perform  CC037-Check-Invoice-Total-Req.
     perform  CC038-Check-Invoice-Total-Arith.
 CC030-Exit.
     exit     section.
*
 CC031-Check-Invoice-Number Section.
*************************************
     if       Doc-Id = spaces or Doc-Id = 'N/A' or Doc-Id = 'null'
             move 'invoice_number' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC031-Exit.
     exit     section.
*
 CC032-Check-Invoice-Date Section.
***********************************
     if       Doc-Date = spaces or Doc-Date = 'N/A'
             or Doc-Date = 'null'
             move 'invoice_date' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error
     else
             move Doc-Date to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if not WS-Chk-Date-Ok
                 move 'invoice_date' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 CC032-Exit.
     exit     section.
*
 CC033-Check-Invoice-Vendor Section.
*************************************
     if       Doc-Party-1 = spaces or Doc-Party-1 = 'N/A'
             or Doc-Party-1 = 'null'
             move 'vendor_information' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC033-Exit.
     exit     section.
*
 CC034-Check-Invoice-Buyer Section.
************************************
     if       Doc-Party-2 = spaces or Doc-Party-2 = 'N/A'
             or Doc-Party-2 = 'null'
             move 'buyer_information' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC034-Exit.
     exit     section.
*
 CC035-Check-Invoice-Due-Date Section.
***************************************
     if       Doc-Due-Date not = spaces
             and Doc-Due-Date not = 'N/A'
             and Doc-Due-Date not = 'null'
             move Doc-Due-Date to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if not WS-Chk-Date-Ok
                 move 'due_date' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 CC035-Exit.
     exit     section.
*
 CC036-Check-Invoice-Items Section.
************************************
     if       WS-Item-Count = zero
             move 'item_details' to WS-Err-Field-In
             move 'item_details must be a non-empty list'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC036-Exit.
     exit     section.
*
 CC037-Check-Invoice-Total-Req Section.
****************************************
     if       not Doc-Total-Present
             move 'total_amount' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 CC037-Exit.
     exit     section.
*
* CC038 - THE CROSS FOOT.  ONLY RUN WHEN ALL THREE AMOUNTS ARE
* ON THE DOCUMENT, DISCOUNT DEFAULTS TO ZERO WHEN ITS OWN FLAG
* SAYS IT WAS NOT SUPPLIED.
 CC038-Check-Invoice-Total-Arith Section.
******************************************
     if       Doc-Total-Present
             and Doc-Subtotal-Present
             and Doc-Vat-Present
             perform CC039-Cross-Foot-Invoice.
 CC038-Exit.
     exit     section.
*
 CC039-Cross-Foot-Invoice.
     if       Doc-Discount-Present
             move Doc-Discount-Amt to WS-Discount-Val
     else
             move zero to WS-Discount-Val.
     compute  WS-Expected-Total =
             Doc-Subtotal-Amt + Doc-Vat-Amt - WS-Discount-Val.
     compute  WS-Total-Diff = Doc-Total-Amt - WS-Expected-Total.
     if       WS-Total-Diff < zero
             compute WS-Abs-Diff = WS-Total-Diff * -1
     else
             move WS-Total-Diff to WS-Abs-Diff.
     if       WS-Abs-Diff > 0.01
             move Doc-Subtotal-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Subtotal
             move Doc-Vat-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Vat
             move WS-Discount-Val to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Discount
             move Doc-Total-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Total
             string 'Incorrect total summary: (' delimited by size
                 WS-Disp-Subtotal      delimited by space
                 ' + '                 delimited by size
                 WS-Disp-Vat           delimited by space
                 ' - '                 delimited by size
                 WS-Disp-Discount      delimited by space
                 ' != '                delimited by size
                 WS-Disp-Total         delimited by space
                 ')'                   delimited by size
                 into WS-Logic-Text-In
             end-string
             perform GG091-Add-Logic.
*
******************************************************************
* DD040 ONWARDS - THE EXPENSE CLAIM RULE SET.  SAME SHAPE AS THE
* INVOICE RULES ABOVE, NO DISCOUNT LINE ON THE CROSS FOOT AND A
* PERIOD START/END ORDERING CHECK IN ITS PLACE.
******************************************************************
*
 DD040-Validate-Expense Section.
*********************************
     move     'N' to WS-Pstart-Ok WS-Pend-Ok.
     perform  DD041-Check-Expense-Employee.
     perform  DD042-Check-Expense-Report-Date.
     perform  DD043-Check-Expense-Period-Start.
     perform  DD044-Check-Expense-Period-End.
     perform  DD045-Check-Expense-Items.
     perform  DD046-Check-Expense-Total-Req.
     perform  DD047-Check-Expense-Total-Arith.
     perform  DD048-Check-Expense-Period-Order.
     perform  DD049-Check-Expense-Item-Dates.
 DD040-Exit.
     exit     section.
*
 DD041-Check-Expense-Employee Section.
***************************************
     if       Doc-Party-1 = spaces or Doc-Party-1 = 'N/A'
             or Doc-Party-1 = 'null'
             move 'employee_name' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 DD041-Exit.
     exit     section.
*
 DD042-Check-Expense-Report-Date Section.
******************************************
     if       Doc-Date not = spaces
             and Doc-Date not = 'N/A'
             and Doc-Date not = 'null'
             move Doc-Date to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if not WS-Chk-Date-Ok
                 move 'report_date' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 DD042-Exit.
     exit     section.
*
 DD043-Check-Expense-Period-Start Section.
*******************************************
     if       Doc-Period-Start not = spaces
             and Doc-Period-Start not = 'N/A'
             and Doc-Period-Start not = 'null'
             move Doc-Period-Start to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if WS-Chk-Date-Ok
                 move 'Y' to WS-Pstart-Ok
             else
                 move 'period_start' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 DD043-Exit.
     exit     section.
*
 DD044-Check-Expense-Period-End Section.
*****************************************
     if       Doc-Period-End not = spaces
             and Doc-Period-End not = 'N/A'
             and Doc-Period-End not = 'null'
             move Doc-Period-End to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if WS-Chk-Date-Ok
                 move 'Y' to WS-Pend-Ok
             else
                 move 'period_end' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 DD044-Exit.
     exit     section.
*
 DD045-Check-Expense-Items Section.
************************************
     if       WS-Item-Count = zero
             move 'expense_items' to WS-Err-Field-In
             move 'expense_items must be a non-empty list'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 DD045-Exit.
     exit     section.
*
 DD046-Check-Expense-Total-Req Section.
****************************************
     if       not Doc-Total-Present
             move 'total_amount' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 DD046-Exit.
     exit     section.
*
* DD047 - THE CROSS FOOT.  NO DISCOUNT LINE ON AN EXPENSE CLAIM,
* JUST SUBTOTAL PLUS VAT AGAINST THE CLAIMED TOTAL.
 DD047-Check-Expense-Total-Arith Section.
******************************************
     if       Doc-Total-Present
             and Doc-Subtotal-Present
             and Doc-Vat-Present
             perform DD047-Cross-Foot-Expense.
 DD047-Exit.
     exit     section.
*
 DD047-Cross-Foot-Expense.
     compute  WS-Expected-Total = Doc-Subtotal-Amt + Doc-Vat-Amt.
     compute  WS-Total-Diff = Doc-Total-Amt - WS-Expected-Total.
     if       WS-Total-Diff < zero
             compute WS-Abs-Diff = WS-Total-Diff * -1
     else
             move WS-Total-Diff to WS-Abs-Diff.
     if       WS-Abs-Diff > 0.01
             move Doc-Subtotal-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Subtotal
             move Doc-Vat-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Vat
             move Doc-Total-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Total
             string 'Incorrect total summary: (' delimited by size
                 WS-Disp-Subtotal      delimited by space
                 ' + '                 delimited by size
                 WS-Disp-Vat           delimited by space
                 ' != '                delimited by size
                 WS-Disp-Total         delimited by space
                 ')'                   delimited by size
                 into WS-Logic-Text-In
             end-string
             perform GG091-Add-Logic.
*
 DD048-Check-Expense-Period-Order Section.
*******************************************
     if       WS-Pstart-Is-Ok and WS-Pend-Is-Ok
             and Doc-Period-Start > Doc-Period-End
             move 'period_start is after period_end'
                 to WS-Logic-Text-In
             perform GG091-Add-Logic.
 DD048-Exit.
     exit     section.
*
* DD049 - PER ITEM DATE CHECK.  FIELD KEY IN THE REPORT IS
* 'EXPENSE_ITEMS N', N BEING THE 1-BASED ITEM NUMBER, SAME AS
* THE RULE BOOK LAYS DOWN.
 DD049-Check-Expense-Item-Dates Section.
*****************************************
     perform  DD049-Check-One-Item-Date
             varying WS-Item-Ix from 1 by 1
             until   WS-Item-Ix > WS-Item-Count.
 DD049-Exit.
     exit     section.
*
 DD049-Check-One-Item-Date.
     move     WS-Item-Date-Entry (WS-Item-Ix)
             to WS-Work-Item-Date.
     if       WS-Work-Item-Date not = spaces
             and WS-Work-Item-Date not = 'N/A'
             and WS-Work-Item-Date not = 'null'
             move WS-Work-Item-Date to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if not WS-Chk-Date-Ok
                 perform FF072-Format-Item-No
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
*
******************************************************************
* FF071 - DATE FORMAT CHECK.  STRAIGHT YYYY-MM-DD ONLY, NO OTHER
* LAYOUT GUESSING - THAT IS NRM010'S JOB, NOT THIS PROGRAM'S.
******************************************************************
*
 FF071-Check-Date-Field Section.
********************************
     move     'N' to WS-Chk-Date-Flag.
     if       WS-Chk-Date-In (5:1) = '-'
             and WS-Chk-Date-In (8:1) = '-'
             and WS-Chk-Year  is numeric
             and WS-Chk-Month is numeric
             and WS-Chk-Day   is numeric
             move WS-Chk-Year  to WS-Dq904-Ccyy
             move WS-Chk-Month to WS-Dq904-Mm
             move WS-Chk-Day   to WS-Dq904-Dd
             call 'DQ904' using WS-Dq904-Parms
             if WS-Dq904-Is-Valid
                 move 'Y' to WS-Chk-Date-Flag.
 FF071-Exit.
     exit     section.
*
******************************************************************
* FF070 - AMOUNT TO DISPLAY TEXT.  EDITS THE SIGNED AMOUNT AND
* THEN STRIPS THE LEADING SPACES THE EDIT PICTURE LEAVES BEHIND,
* SAME HAND ROLLED TRIM AS NRM010'S CC033 BUT ON AN 11 BYTE
* EDITED FIELD INSTEAD OF A 40 BYTE OCR VALUE.
******************************************************************
*
 FF070-Format-Amount Section.
*****************************
     move     WS-Amt-In to WS-Amt-Edit.
     move     zero to WS-Amt-Lead.
     perform  FF070-Count-Lead
             varying WS-Amt-Scan-Ix from 1 by 1
             until   WS-Amt-Scan-Ix > 11
                 or WS-Amt-Edit (WS-Amt-Scan-Ix:1) not = space.
     compute  WS-Amt-Len = 11 - WS-Amt-Lead.
     compute  WS-Amt-Start = WS-Amt-Lead + 1.
     move     spaces to WS-Amt-Out.
     move     WS-Amt-Edit (WS-Amt-Start : WS-Amt-Len)
             to WS-Amt-Out (1 : WS-Amt-Len).
 FF070-Exit.
     exit     section.
*
 FF070-Count-Lead.
     add      1 to WS-Amt-Lead.
*
******************************************************************
* FF072 - EXPENSE_ITEMS N FIELD KEY.  SAME TRIM IDEA AS FF070,
* JUST ON THE 3 BYTE ITEM NUMBER EDIT FIELD, THEN STRUNG ONTO
* THE 'EXPENSE_ITEMS ' LITERAL FOR THE REPORT LINE.
******************************************************************
*
 FF072-Format-Item-No Section.
*******************************
     move     WS-Item-Ix to WS-Item-No-Edit.
     move     zero to WS-Item-No-Lead.
     perform  FF072-Count-Lead
             varying WS-Item-No-Ix from 1 by 1
             until   WS-Item-No-Ix > 3
                 or WS-Item-No-Edit (WS-Item-No-Ix:1) not = space.
     compute  WS-Item-No-Len = 3 - WS-Item-No-Lead.
     compute  WS-Item-No-Start = WS-Item-No-Lead + 1.
     move     spaces to WS-Err-Field-In.
     string   'expense_items ' delimited by size
             WS-Item-No-Edit (WS-Item-No-Start : WS-Item-No-Len)
                 delimited by size
             into WS-Err-Field-In.
 FF072-Exit.
     exit     section.
*
 FF072-Count-Lead.
     add      1 to WS-Item-No-Lead.
*
******************************************************************
* GG090/GG091 - PUSH AN ERROR OR A LOGICAL CHECK MESSAGE ONTO THE
* DOCUMENT'S TABLES.  TABLES ARE SMALL ON PURPOSE - A DOCUMENT
* WITH MORE THAN 20 FIELD ERRORS OR 10 LOGIC MESSAGES HAS BIGGER
* PROBLEMS THAN THIS REPORT CAN USEFULLY LIST.
******************************************************************
*
 GG090-Add-Error Section.
*************************
     move     'Y' to WS-Has-Errors.
     if       WS-Error-Count < 20
             add 1 to WS-Error-Count
             set Err-Ix to WS-Error-Count
             move WS-Err-Field-In to WE-Field (Err-Ix)
             move WS-Err-Text-In  to WE-Text  (Err-Ix).
 GG090-Exit.
     exit     section.
*
 GG091-Add-Logic Section.
*************************
     move     'Y' to WS-Has-Logic.
     if       WS-Logic-Count < 10
             add 1 to WS-Logic-Count
             set Log-Ix to WS-Logic-Count
             move WS-Logic-Text-In to WL-Text (Log-Ix).
 GG091-Exit.
     exit     section.
*
 ZZ095-Print-Summary Section.
******************************
     display  Prog-Name ' - run summary'.
     display  '  DOCUMENTS PROCESSED     - ' Ctr-Docs-Read.
     display  '  DOCUMENTS PASSED        - ' Ctr-Docs-Passed.
     display  '  DOCUMENTS FAILED        - ' Ctr-Docs-Failed.
 ZZ095-Exit.
     exit     section.
*
******************************************************************
* EE080 - THE REPORT BLOCK FOR ONE DOCUMENT.  STATUS LINE ALWAYS
* PRINTS, THE OUTPUTS AND LOGICAL CHECKS BLOCKS ONLY WHEN THERE
* IS SOMETHING TO SHOW IN THEM, PER THE RULE BOOK LAYOUT.
******************************************************************
*
 EE080-Print-Document-Report Section.
**************************************
     move     Doc-Id to RPT-Doc-Id.
     move     WS-Doc-Status-Wk to RPT-Status-Text.
     generate Rpt-Status-Line.
     if       WS-Any-Errors
             generate Rpt-Outputs-Head
             perform EE081-Print-One-Error
                     varying Err-Ix from 1 by 1
                     until   Err-Ix > WS-Error-Count.
     if       WS-Any-Logic
             generate Rpt-Logic-Head
             perform EE082-Print-One-Logic
                     varying Log-Ix from 1 by 1
                     until   Log-Ix > WS-Logic-Count.
 EE080-Exit.
     exit     section.
*
 EE081-Print-One-Error.
     move     WE-Field (Err-Ix) to RPT-Field-Name.
     move     WE-Text  (Err-Ix) to RPT-Error-Text.
     generate Rpt-Error-Line.
*
 EE082-Print-One-Logic.
     move     WL-Text (Log-Ix) to RPT-Logic-Text.
     generate Rpt-Logic-Line.
*
