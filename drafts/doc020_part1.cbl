*****************************************************************
*                                                                
*         Invoice / Expense Claim Document Edit Check           
*                                                                
*****************************************************************
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. DOC020.
 AUTHOR. P J MORGAN.
 INSTALLATION. APPLEWOOD COMPUTERS.
 DATE-WRITTEN. 02/09/86.
 DATE-COMPILED.
 SECURITY. COPYRIGHT (C) 1986-2026, VINCENT BRYAN COEN.
*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
*
* REMARKS.          ORIGINALLY THE PURCHASE INVOICE EDIT CHECK -
*                   RAN AHEAD OF PL020 TO CATCH INCOMPLETE OR
*                   ARITHMETICALLY WRONG SUPPLIER INVOICES BEFORE
*                   THEY REACHED THE PURCHASE LEDGER POSTING RUN.
*                   EXTENDED IN 1991 TO COVER STAFF EXPENSE
*                   CLAIM FORMS ON THE SAME PASS, SINCE THE EDIT
*                   RULES (REQUIRED FIELDS PRESENT, DATES VALID,
*                   TOTALS CROSS-FOOT) ARE THE SAME SHAPE OF
*                   PROBLEM FOR BOTH DOCUMENT TYPES.
*                   RE-PURPOSED FOR THE DOCUMENT QUALITY PROJECT
*                   (TICKET DQ-0002) TO EDIT-CHECK OCR-CAPTURED
*                   INVOICES AND EXPENSE REPORTS IN PLACE OF THE
*                   PAPER FORMS THIS PROGRAM WAS BUILT AGAINST.
*
* CALLED MODULES.   DQ904  - CALENDAR DATE VALIDITY CHECK.
*
* FILES USED.       DOCIN    - ONE HEADER RECORD PER DOCUMENT.
*                   ITEMIN   - LINE ITEMS, GROUPED BY DOCUMENT
*                              ID IN DOCUMENT ORDER.
*                   VALRPT   - THE VALIDATION REPORT, REPORT
*                              WRITER CONTROLLED.
*
* CHANGE LOG.
* ===========
* 02/09/86 PJM - 1.00 CREATED FOR THE PURCHASE INVOICE EDIT
*                      CHECK - SEE RUN BOOK PL-14.  CATCHES
*                      BLANK SUPPLIER, BLANK INVOICE DATE AND
*                      A SUBTOTAL/VAT/TOTAL THAT DO NOT CROSS
*                      FOOT BEFORE POSTING.
* 14/11/87 PJM -  .01  ADDED THE DISCOUNT LINE TO THE CROSS
*                      FOOT CHECK - BUYING WERE NEGOTIATING
*                      SETTLEMENT DISCOUNTS AND THE OLD CHECK
*                      WAS FAILING GOOD INVOICES.
* 19/03/91 VBC -  .02  EXTENDED TO COVER STAFF EXPENSE CLAIM
*                      FORMS - NEW RECORD TYPE, SAME EDIT
*                      SHAPE.  DOCUMENT TYPE NOW DRIVES WHICH
*                      SET OF RULES APPLIES.
* 02/07/91 VBC -  .03  PERIOD START/END CHECK ADDED FOR
*                      EXPENSE CLAIMS SPANNING A DATE RANGE -
*                      CREDIT CONTROL ASKED FOR IT AFTER A
*                      CLAIM TURNED UP WITH THE DATES THE
*                      WRONG WAY ROUND.
* 25/02/97 VBC -  .04  Y2K READINESS REVIEW - ALL DATE WORK
*                      GOES THROUGH DQ904 (FORMERLY MAPS04)
*                      WHICH HOLDS A FULL 4 DIGIT YEAR
*                      THROUGHOUT.  NO CODE CHANGE REQUIRED.
* 18/11/99 VBC -  .05  YEAR 2000 SIGN-OFF - RAN TEST PACK
*                      SY2K-04 AGAINST THIS PROGRAM, ALL
*                      PASS.  LOGGED ON THE Y2K COMPLIANCE
*                      REGISTER.
* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
*                      ALL PREVIOUS NOTICES.
* 19/12/25 VBC -  2.00 RE-PURPOSED AS DOC020 FOR THE DOCUMENT
*                      QUALITY SUB-SYSTEM (TICKET DQ-0002) -
*                      PAPER INVOICE/CLAIM FORM LAYOUTS
*                      REPLACED BY THE OCR DOCUMENT/ITEM
*                      RECORDS, RULES UNCHANGED.
* 03/01/26 VBC -  2.01 VALIDATION REPORT MOVED ONTO REPORT
*                      WRITER, SAME LAYOUT PYRGSTR USES ON
*                      THE PAYROLL CHAIN.
*
******************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS DOCUMENT
* QUALITY SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,
* 1986-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL AND
* IN-BUSINESS USE.  SEE THE FILE COPYING FOR FULL TERMS.
******************************************************************
*
