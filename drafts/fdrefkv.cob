* 19/12/25 vbc - Created.
*
 FD  DQ-Ref-Kv-File
         RECORDING MODE IS F.
 COPY 'wsdqkv.cob'.
