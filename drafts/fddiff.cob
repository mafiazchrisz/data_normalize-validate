* 19/12/25 vbc - Created.
*
 FD  DQ-Diff-File
         RECORDING MODE IS F.
 COPY 'wsdqdif.cob'.
