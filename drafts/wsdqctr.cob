********************************************
*                                          *
*  End Of Run Counters                     *
*    Shared shape for both DQ drivers -    *
*    each driver only uses the group it    *
*    needs, the other stays at zero.       *
********************************************
*
* 19/12/25 vbc - Created, lifted from the shape
*                of Wscall.Cob used by the menu
*                chain, Field names changed to
*                suit accumulating counts and
*                not CALL linkage.
*
 01  DQ-Run-Counters.
     03  Ctr-Ocr-Read       pic 9(7)   comp.
     03  Ctr-Ref-Read       pic 9(7)   comp.
     03  Ctr-Keys-Compared  pic 9(7)   comp.
     03  Ctr-Mismatches     pic 9(7)   comp.
     03  Ctr-Docs-Read      pic 9(7)   comp.
     03  Ctr-Docs-Passed    pic 9(7)   comp.
     03  Ctr-Docs-Failed    pic 9(7)   comp.
     03  FILLER             pic x(6).
