 PROCEDURE DIVISION.
*====================
*
 AA010-Main-Line Section.
*************************
     display  Prog-Name ' starting'.
     perform  AA011-Open-Files.
     perform  AA014-Prime-Item-Buffer.
     read     DQ-Document-File
             at end   set Doc-Eof to true
     end-read.
     perform  BB020-Process-One-Document until Doc-Eof.
     perform  ZZ095-Print-Summary.
     perform  AA019-Close-Files.
     goback.
 AA010-Exit.
     exit     section.
*
 AA011-Open-Files Section.
**************************
     open     input  DQ-Document-File
                      DQ-Item-File.
     open     output Print-File.
     if       not Doc-Ok
             display 'DOC020 - CANNOT OPEN DOCUMENT FILE, STATUS '
                 Doc-Status
             goback.
     if       not Item-Ok
             display 'DOC020 - CANNOT OPEN ITEM FILE, STATUS '
                 Item-Status
             goback.
     if       not Print-Ok
             display 'DOC020 - CANNOT OPEN PRINT FILE, STATUS '
                 Print-Status
             goback.
     initiate Validation-Report.
 AA011-Exit.
     exit     section.
*
 AA014-Prime-Item-Buffer Section.
**********************************
     read     DQ-Item-File into WS-Held-Item
             at end   set Item-Eof to true
     end-read.
 AA014-Exit.
     exit     section.
*
 AA019-Close-Files Section.
****************************
     terminate Validation-Report.
     close    DQ-Document-File
               DQ-Item-File
               Print-File.
 AA019-Exit.
     exit     section.
*
