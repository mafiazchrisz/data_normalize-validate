* 19/12/25 vbc - Created.
*
 SELECT Print-File
         ASSIGN TO VALRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS Print-Status.
