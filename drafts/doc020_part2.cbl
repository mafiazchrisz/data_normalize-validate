 ENVIRONMENT DIVISION.
*================================
 COPY 'envdiv.cob'.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY 'seldqdoc.cob'.
     COPY 'seldqitm.cob'.
     COPY 'selprint.cob'.
*
 DATA DIVISION.
*================================
 FILE SECTION.
 COPY 'fddqdoc.cob'.
 COPY 'fddqitm.cob'.
 COPY 'fdprint.cob'.
*
******************************************************************
* REPORT SECTION - SAME RD/TYPE DETAIL STYLE AS PYRGSTR ON THE
* PAYROLL CHAIN.  CONTROL FINAL IS USED PURELY TO GET A FOOTING
* AT TERMINATE TIME FOR THE END OF RUN COUNTS - THERE ARE NO
* REAL CONTROL BREAKS, EACH DOCUMENT IS ITS OWN BLOCK.
******************************************************************
*
 REPORT SECTION.
 RD  Validation-Report
         control final
         page limit 58 lines
         heading 1
         first detail 3
         last detail 56.
*
 01  Rpt-Page-Head type page heading.
     03  line 1.
         05  col 1   pic x(17) source Prog-Name.
         05  col 40  pic x(27) value
                 'DOCUMENT VALIDATION REPORT'.
         05  col 120 pic x(5)  value 'PAGE '.
         05  col 125 pic zz9   source page-counter.
*
 01  Rpt-Status-Line type detail.
     03  line plus 2.
         05  col 1   pic x(11) value 'DOCUMENT - '.
         05  col 12  pic x(20) source RPT-Doc-Id.
         05  col 34  pic x(19) value
                 'VALIDATION STATUS - '.
         05  col 53  pic x(4)  source RPT-Status-Text.
*
 01  Rpt-Outputs-Head type detail.
     03  line plus 1.
         05  col 3   pic x(8)  value 'OUTPUTS:'.
*
 01  Rpt-Error-Line type detail.
     03  line plus 1.
         05  col 5   pic x(1)  value '-'.
         05  col 7   pic x(20) source RPT-Field-Name.
         05  col 28  pic x(2)  value ': '.
         05  col 30  pic x(60) source RPT-Error-Text.
*
 01  Rpt-Logic-Head type detail.
     03  line plus 1.
         05  col 3   pic x(15) value 'LOGICAL CHECKS:'.
*
 01  Rpt-Logic-Line type detail.
     03  line plus 1.
         05  col 5   pic x(1)   value '-'.
         05  col 7   pic x(100) source RPT-Logic-Text.
*
 01  Rpt-Run-Foot type control footing final.
     03  line plus 2.
         05  col 1  pic x(23) value 'DOCUMENTS PROCESSED - '.
         05  col 24 pic zzzz9  source Ctr-Docs-Read.
     03  line plus 1.
         05  col 1  pic x(23) value 'DOCUMENTS PASSED    - '.
         05  col 24 pic zzzz9  source Ctr-Docs-Passed.
     03  line plus 1.
         05  col 1  pic x(23) value 'DOCUMENTS FAILED    - '.
         05  col 24 pic zzzz9  source Ctr-Docs-Failed.
*
