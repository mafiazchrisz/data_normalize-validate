******************************************************************
* DD040 ONWARDS - THE EXPENSE CLAIM RULE SET.  SAME SHAPE AS THE
* INVOICE RULES ABOVE, NO DISCOUNT LINE ON THE CROSS FOOT AND A
* PERIOD START/END ORDERING CHECK IN ITS PLACE.
******************************************************************
*
 DD040-Validate-Expense Section.
*********************************
     move     'N' to WS-Pstart-Ok WS-Pend-Ok.
     perform  DD041-Check-Expense-Employee.
     perform  DD042-Check-Expense-Report-Date.
     perform  DD043-Check-Expense-Period-Start.
     perform  DD044-Check-Expense-Period-End.
     perform  DD045-Check-Expense-Items.
     perform  DD046-Check-Expense-Total-Req.
     perform  DD047-Check-Expense-Total-Arith.
     perform  DD048-Check-Expense-Period-Order.
     perform  DD049-Check-Expense-Item-Dates.
 DD040-Exit.
     exit     section.
*
 DD041-Check-Expense-Employee Section.
***************************************
     if       Doc-Party-1 = spaces or Doc-Party-1 = 'N/A'
             or Doc-Party-1 = 'null'
             move 'employee_name' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 DD041-Exit.
     exit     section.
*
 DD042-Check-Expense-Report-Date Section.
******************************************
     if       Doc-Date not = spaces
             and Doc-Date not = 'N/A'
             and Doc-Date not = 'null'
             move Doc-Date to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if not WS-Chk-Date-Ok
                 move 'report_date' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 DD042-Exit.
     exit     section.
*
 DD043-Check-Expense-Period-Start Section.
*******************************************
     if       Doc-Period-Start not = spaces
             and Doc-Period-Start not = 'N/A'
             and Doc-Period-Start not = 'null'
             move Doc-Period-Start to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if WS-Chk-Date-Ok
                 move 'Y' to WS-Pstart-Ok
             else
                 move 'period_start' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 DD043-Exit.
     exit     section.
*
 DD044-Check-Expense-Period-End Section.
*****************************************
     if       Doc-Period-End not = spaces
             and Doc-Period-End not = 'N/A'
             and Doc-Period-End not = 'null'
             move Doc-Period-End to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if WS-Chk-Date-Ok
                 move 'Y' to WS-Pend-Ok
             else
                 move 'period_end' to WS-Err-Field-In
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
 DD044-Exit.
     exit     section.
*
 DD045-Check-Expense-Items Section.
************************************
     if       WS-Item-Count = zero
             move 'expense_items' to WS-Err-Field-In
             move 'expense_items must be a non-empty list'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 DD045-Exit.
     exit     section.
*
 DD046-Check-Expense-Total-Req Section.
****************************************
     if       not Doc-Total-Present
             move 'total_amount' to WS-Err-Field-In
             move 'Required field cannot be empty'
                 to WS-Err-Text-In
             perform GG090-Add-Error.
 DD046-Exit.
     exit     section.
*
* DD047 - THE CROSS FOOT.  NO DISCOUNT LINE ON AN EXPENSE CLAIM,
* JUST SUBTOTAL PLUS VAT AGAINST THE CLAIMED TOTAL.
 DD047-Check-Expense-Total-Arith Section.
******************************************
     if       Doc-Total-Present
             and Doc-Subtotal-Present
             and Doc-Vat-Present
             perform DD047-Cross-Foot-Expense.
 DD047-Exit.
     exit     section.
*
 DD047-Cross-Foot-Expense.
     compute  WS-Expected-Total = Doc-Subtotal-Amt + Doc-Vat-Amt.
     compute  WS-Total-Diff = Doc-Total-Amt - WS-Expected-Total.
     if       WS-Total-Diff < zero
             compute WS-Abs-Diff = WS-Total-Diff * -1
     else
             move WS-Total-Diff to WS-Abs-Diff.
     if       WS-Abs-Diff > 0.01
             move Doc-Subtotal-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Subtotal
             move Doc-Vat-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Vat
             move Doc-Total-Amt to WS-Amt-In
             perform FF070-Format-Amount
             move WS-Amt-Out to WS-Disp-Total
             string 'Incorrect total summary: (' delimited by size
                 WS-Disp-Subtotal      delimited by space
                 ' + '                 delimited by size
                 WS-Disp-Vat           delimited by space
                 ' != '                delimited by size
                 WS-Disp-Total         delimited by space
                 ')'                   delimited by size
                 into WS-Logic-Text-In
             end-string
             perform GG091-Add-Logic.
*
 DD048-Check-Expense-Period-Order Section.
*******************************************
     if       WS-Pstart-Is-Ok and WS-Pend-Is-Ok
             and Doc-Period-Start > Doc-Period-End
             move 'period_start is after period_end'
                 to WS-Logic-Text-In
             perform GG091-Add-Logic.
 DD048-Exit.
     exit     section.
*
* DD049 - PER ITEM DATE CHECK.  FIELD KEY IN THE REPORT IS
* 'EXPENSE_ITEMS N', N BEING THE 1-BASED ITEM NUMBER, SAME AS
* THE RULE BOOK LAYS DOWN.
 DD049-Check-Expense-Item-Dates Section.
*****************************************
     perform  DD049-Check-One-Item-Date
             varying WS-Item-Ix from 1 by 1
             until   WS-Item-Ix > WS-Item-Count.
 DD049-Exit.
     exit     section.
*
 DD049-Check-One-Item-Date.
     move     WS-Item-Date-Entry (WS-Item-Ix)
             to WS-Work-Item-Date.
     if       WS-Work-Item-Date not = spaces
             and WS-Work-Item-Date not = 'N/A'
             and WS-Work-Item-Date not = 'null'
             move WS-Work-Item-Date to WS-Chk-Date-In
             perform FF071-Check-Date-Field
             if not WS-Chk-Date-Ok
                 perform FF072-Format-Item-No
                 move 'Invalid date format. Expected YYYY-MM-DD'
                     to WS-Err-Text-In
                 perform GG090-Add-Error.
*
