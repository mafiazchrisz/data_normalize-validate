*****************************************************************
*                                                                *
*               Calendar Date Validation                        *
*          DQ Document Quality Sub-System                       *
*                                                                *
*****************************************************************
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. DQ904.
 AUTHOR. R J HALLIDAY.
 INSTALLATION. APPLEWOOD COMPUTERS.
 DATE-WRITTEN. 11/04/84.
 DATE-COMPILED.
 SECURITY. COPYRIGHT (C) 1984-2026, VINCENT BRYAN COEN.
*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
*
* REMARKS.          CALENDAR DATE VALIDITY CHECK.
*                   GIVEN A CCYY, MM AND DD, RETURNS Y OR N IN
*                   L-VALID-FLAG.  CHECKS MONTH RANGE, DAY RANGE
*                   PER MONTH AND FEBRUARY 29 ONLY IN LEAP YEARS.
*                   CALLED BY DQ900 (NORMALIZER) AND DQ920
*                   (DOCUMENT VALIDATOR) - KEPT AS ONE SHARED
*                   SUBPROGRAM SO THE RULE ONLY LIVES IN ONE
*                   PLACE, SAME AS MAPS04 SERVES THE PAYROLL
*                   AND SALES LEDGER CHAINS.
*
* CALLED MODULES.   NONE.
*
* CHANGE LOG.
* ===========
* 11/04/84 RJH - 1.00 CREATED FOR THE SALES LEDGER DATE-OF-
*                      INVOICE CHECKS, LIFTED OUT OF SL010
*                      SO CREDIT CONTROL STOPPED SEEING BAD
*                      30TH FEBRUARYS ON THE AGED DEBT RUN.
* 02/09/86 RJH -  .01  ADDED THE DAYS-IN-MONTH TABLE INSTEAD
*                      OF THE NESTED IF CHAIN - EASIER TO
*                      READ AND ONE LESS PLACE TO GET 30/31
*                      WRONG.
* 14/01/90 VBC -  .02  CENTURY NOW PASSED IN SEPARATELY FROM
*                      YEAR OF CENTURY AS SOME CALLERS ONLY
*                      HOLD 2 DIGITS - SEE L-CC/L-YY.
* 19/03/97 VBC -  .03  Y2K READINESS REVIEW - CONFIRMED THE
*                      LEAP YEAR TEST USES THE FULL 4 DIGIT
*                      CENTURY+YEAR AND NOT A 2 DIGIT YEAR,
*                      SO 2000 IS CORRECTLY TREATED AS A
*                      LEAP YEAR.  NO CODE CHANGE REQUIRED.
* 11/11/99 VBC -  .04  YEAR 2000 SIGN-OFF - RAN TEST PACK
*                      SY2K-04 (29/02/2000, 28/02/1900,
*                      29/02/2100) - ALL PASS.  LOGGED ON
*                      THE Y2K COMPLIANCE REGISTER.
* 24/10/16 VBC -  .05  ALL PROGRAMS NOW USING WSNAMES.COB IN
*                      COPYBOOKS - NOTE ONLY, THIS MODULE
*                      HAS NO COPYBOOKS OF ITS OWN.
* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
*                      ALL PREVIOUS NOTICES.
* 19/12/25 VBC -  1.0  RENUMBERED DQ904 FOR THE DOCUMENT
*                      QUALITY SUB-SYSTEM (TICKET DQ-0003) -
*                      LOGIC UNCHANGED FROM MAPS04 PEDIGREE.
*
******************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS DOCUMENT
* QUALITY SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,
* 1984-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL AND
* IN-BUSINESS USE.  SEE THE FILE COPYING FOR FULL TERMS.
******************************************************************
*
 ENVIRONMENT DIVISION.
*================================
 COPY 'envdiv.cob'.
 INPUT-OUTPUT SECTION.
*
 DATA DIVISION.
*================================
 FILE SECTION.
 WORKING-STORAGE SECTION.
*-----------------------
 77  Prog-Name          pic x(17) value 'DQ904 (1.0)'.
*
 01  WS-Days-In-Month-Tbl.
     03  FILLER  pic 9(2) occurs 12 value
             31 28 31 30 31 30 31 31 30 31 30 31.
 01  WS-Days-Tbl redefines WS-Days-In-Month-Tbl.
     03  WS-Days-In-Mth  pic 9(2) occurs 12.
 01  WS-Days-Dump redefines WS-Days-In-Month-Tbl
             pic x(24).
*      flat view of the table for abend dumps only.
*
 01  WS-Leap-Work.
     03  WS-Leap-Rem-4    pic 9(4)   comp.
     03  WS-Leap-Rem-100  pic 9(4)   comp.
     03  WS-Leap-Rem-400  pic 9(4)   comp.
     03  WS-Leap-Quotient pic 9(4)   comp.
     03  WS-Max-Days      pic 9(2)   comp.
     03  WS-Leap-Flag     pic x             value 'N'.
         88  WS-Is-Leap-Year       value 'Y'.
     03  FILLER           pic x(5).
*
 LINKAGE SECTION.
*-----------------------
 01  DQ904-Linkage.
     03  L-Date-CCYYMMDD.
         05  L-CCYY          pic 9(4).
         05  L-MM            pic 9(2).
         05  L-DD            pic 9(2).
     03  L-Date-CCYYMMDD-9 redefines
             L-Date-CCYYMMDD  pic 9(8).
     03  L-Valid-Flag    pic x.
         88  L-Date-Is-Valid    value 'Y'.
*
 PROCEDURE DIVISION USING DQ904-Linkage.
*========================================
*
 AA010-Main.
     move     'N' to L-Valid-Flag.
     move     'N' to WS-Leap-Flag.
*
     if       L-MM < 1 or > 12
             go to AA010-Exit.
     if       L-DD < 1
             go to AA010-Exit.
*
     perform  BB020-Test-Leap-Year.
*
     move     WS-Days-In-Mth (L-MM) to WS-Max-Days.
     if       L-MM = 2 and WS-Is-Leap-Year
             add 1 to WS-Max-Days.
*
     if       L-DD > WS-Max-Days
             go to AA010-Exit.
*
     move     'Y' to L-Valid-Flag.
*
 AA010-Exit.
     goback.
*
 BB020-Test-Leap-Year Section.
******************************
* Leap year iff divisible by 4 and (not divisible by 100
* or divisible by 400) - done with DIVIDE/REMAINDER, no
* intrinsic FUNCTION MOD used - none were about in 1984.
*
     divide   L-CCYY by 4   giving WS-Leap-Quotient
                 remainder WS-Leap-Rem-4.
     divide   L-CCYY by 100 giving WS-Leap-Quotient
                 remainder WS-Leap-Rem-100.
     divide   L-CCYY by 400 giving WS-Leap-Quotient
                 remainder WS-Leap-Rem-400.
*
     if       WS-Leap-Rem-4 = zero and WS-Leap-Rem-100 not = zero
             move 'Y' to WS-Leap-Flag
             go to BB020-Exit.
     if       WS-Leap-Rem-400 = zero
             move 'Y' to WS-Leap-Flag.
*
 BB020-Exit.
     exit     section.
