* 19/12/25 vbc - Created.
*
 SELECT DQ-Diff-File
         ASSIGN TO DIFFOUT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS Diff-Status.
