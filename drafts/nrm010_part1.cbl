*****************************************************************
*                                                                *
*        OCR / Reference Field Normalize And Compare            *
*                                                                *
*****************************************************************
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. NRM010.
 AUTHOR. R J HALLIDAY.
 INSTALLATION. APPLEWOOD COMPUTERS.
 DATE-WRITTEN. 14/03/85.
 DATE-COMPILED.
 SECURITY. COPYRIGHT (C) 1985-2026, VINCENT BRYAN COEN.
*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
*
* REMARKS.          ORIGINALLY THE DUAL-KEYING VERIFY RUN -
*                   TOOK THE SECOND TYPIST'S KEYED BATCH AND
*                   DIFFED IT FIELD BY FIELD AGAINST THE FIRST
*                   TYPIST'S BATCH SO DATA PREP COULD RE-KEY
*                   ONLY THE FIELDS THAT DISAGREED.
*                   RE-PURPOSED FOR THE OCR PROJECT - THE
*                   'SECOND TYPIST' IS NOW THE OCR ENGINE AND
*                   THE 'FIRST TYPIST' IS THE TRUSTED REFERENCE
*                   EXTRACTION.  SAME DIFF LOGIC, NEW SOURCE.
*
* CALLED MODULES.   DQ904  - CALENDAR DATE VALIDITY CHECK.
*
* FILES USED.       OCRKV    - OCR EXTRACTED KEY/VALUE PAIRS.
*                   REFKV    - REFERENCE KEY/VALUE PAIRS.
*                   DIFFOUT  - ONE RECORD PER MISMATCHED KEY.
*
* CHANGE LOG.
* ===========
* 14/03/85 RJH - 1.00 CREATED AS THE DUAL-KEYING VERIFY RUN
*                      FOR THE PURCHASE LEDGER BATCH INPUT
*                      PROJECT - SEE RUN BOOK VL-07.
* 06/08/87 RJH -  .01  ADDED THE 'TOTAL' AMOUNT DE-FORMAT
*                      RULE - DATA PREP WERE KEYING THOUSAND
*                      SEPARATORS ON ONE BATCH AND NOT THE
*                      OTHER, CAUSING FALSE MISMATCHES.
* 21/05/91 VBC -  .02  KEY TABLE SIZE RAISED 100 TO 200 -
*                      RAN OUT OF ROOM ON THE YEAR END STOCK
*                      TAKE BATCH (WO/4471 REFERS).
* 25/02/97 VBC -  .03  Y2K ASSESSMENT - DATE FIELD WAS BEING
*                      COMPARED AS TEXT ONLY, NO CENTURY
*                      ARITHMETIC DONE HERE SO NO EXPOSURE.
*                      NOTED ON THE COMPLIANCE REGISTER.
* 18/11/99 VBC -  .04  Y2K SIGN OFF - RE-RAN WITH 1999/2000
*                      BOUNDARY TEST BATCH VL-07-Y2K, ALL
*                      DIFFS AS EXPECTED.
* 24/10/16 VBC -  .05  ALL PROGRAMS NOW USING WSNAMES.COB IN
*                      COPYBOOKS (NOTE - NOT USED HERE, NO
*                      OPERATOR SCREEN ON THIS RUN).
* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
*                      ALL PREVIOUS NOTICES.
* 19/12/25 VBC -  2.00 RE-PURPOSED FOR THE DOCUMENT QUALITY
*                      SUB-SYSTEM (TICKET DQ-0001) - OCRKV
*                      AND REFKV REPLACE THE TWO KEYED-BATCH
*                      FILES, DATE RULE NOW TRIES 5 LAYOUTS
*                      NOT JUST DD/MM/YYYY.
* 03/01/26 VBC -   .01 AMOUNT RULE NOW ALSO STRIPS LEADING
*                      CURRENCY TEXT (E.G. 'USD 1,000') -
*                      OCR OUTPUT CARRIES IT, KEYED DATA
*                      NEVER DID.
*
******************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS DOCUMENT
* QUALITY SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,
* 1985-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL AND
* IN-BUSINESS USE.  SEE THE FILE COPYING FOR FULL TERMS.
******************************************************************
*
