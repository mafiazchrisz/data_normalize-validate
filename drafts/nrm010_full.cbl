*****************************************************************
*                                                                *
*        OCR / Reference Field Normalize And Compare            *
*                                                                *
*****************************************************************
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. NRM010.
 AUTHOR. R J HALLIDAY.
 INSTALLATION. APPLEWOOD COMPUTERS.
 DATE-WRITTEN. 14/03/85.
 DATE-COMPILED.
 SECURITY. COPYRIGHT (C) 1985-2026, VINCENT BRYAN COEN.
*                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
*
* REMARKS.          ORIGINALLY THE DUAL-KEYING VERIFY RUN -
*                   TOOK THE SECOND TYPIST'S KEYED BATCH AND
*                   DIFFED IT FIELD BY FIELD AGAINST THE FIRST
*                   TYPIST'S BATCH SO DATA PREP COULD RE-KEY
*                   ONLY THE FIELDS THAT DISAGREED.
*                   RE-PURPOSED FOR THE OCR PROJECT - THE
*                   'SECOND TYPIST' IS NOW THE OCR ENGINE AND
*                   THE 'FIRST TYPIST' IS THE TRUSTED REFERENCE
*                   EXTRACTION.  SAME DIFF LOGIC, NEW SOURCE.
*
* CALLED MODULES.   DQ904  - CALENDAR DATE VALIDITY CHECK.
*
* FILES USED.       OCRKV    - OCR EXTRACTED KEY/VALUE PAIRS.
*                   REFKV    - REFERENCE KEY/VALUE PAIRS.
*                   DIFFOUT  - ONE RECORD PER MISMATCHED KEY.
*
* CHANGE LOG.
* ===========
* 14/03/85 RJH - 1.00 CREATED AS THE DUAL-KEYING VERIFY RUN
*                      FOR THE PURCHASE LEDGER BATCH INPUT
*                      PROJECT - SEE RUN BOOK VL-07.
* 06/08/87 RJH -  .01  ADDED THE 'TOTAL' AMOUNT DE-FORMAT
*                      RULE - DATA PREP WERE KEYING THOUSAND
*                      SEPARATORS ON ONE BATCH AND NOT THE
*                      OTHER, CAUSING FALSE MISMATCHES.
* 21/05/91 VBC -  .02  KEY TABLE SIZE RAISED 100 TO 200 -
*                      RAN OUT OF ROOM ON THE YEAR END STOCK
*                      TAKE BATCH (WO/4471 REFERS).
* 25/02/97 VBC -  .03  Y2K ASSESSMENT - DATE FIELD WAS BEING
*                      COMPARED AS TEXT ONLY, NO CENTURY
*                      ARITHMETIC DONE HERE SO NO EXPOSURE.
*                      NOTED ON THE COMPLIANCE REGISTER.
* 18/11/99 VBC -  .04  Y2K SIGN OFF - RE-RAN WITH 1999/2000
*                      BOUNDARY TEST BATCH VL-07-Y2K, ALL
*                      DIFFS AS EXPECTED.
* 24/10/16 VBC -  .05  ALL PROGRAMS NOW USING WSNAMES.COB IN
*                      COPYBOOKS (NOTE - NOT USED HERE, NO
*                      OPERATOR SCREEN ON THIS RUN).
* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE SUPERSEDING
*                      ALL PREVIOUS NOTICES.
* 19/12/25 VBC -  2.00 RE-PURPOSED FOR THE DOCUMENT QUALITY
*                      SUB-SYSTEM (TICKET DQ-0001) - OCRKV
*                      AND REFKV REPLACE THE TWO KEYED-BATCH
*                      FILES, DATE RULE NOW TRIES 5 LAYOUTS
*                      NOT JUST DD/MM/YYYY.
* 03/01/26 VBC -   .01 AMOUNT RULE NOW ALSO STRIPS LEADING
*                      CURRENCY TEXT (E.G. 'USD 1,000') -
*                      OCR OUTPUT CARRIES IT, KEYED DATA
*                      NEVER DID.
*
******************************************************************
* COPYRIGHT NOTICE.
* ****************
*
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS DOCUMENT
* QUALITY SUB-SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN,
* 1985-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL
* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL AND
* IN-BUSINESS USE.  SEE THE FILE COPYING FOR FULL TERMS.
******************************************************************
*
 ENVIRONMENT DIVISION.
*================================
 COPY 'envdiv.cob'.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY 'selocrkv.cob'.
     COPY 'selrefkv.cob'.
     COPY 'seldiff.cob'.
*
 DATA DIVISION.
*================================
 FILE SECTION.
 COPY 'fdocrkv.cob'.
 COPY 'fdrefkv.cob'.
 COPY 'fddiff.cob'.
*
 WORKING-STORAGE SECTION.
*-----------------------
 77  Prog-Name          pic x(17) value 'NRM010 (2.00)'.
*
* file status groups - tested against '00' on every i/o, same
* as the rest of the chain.
 01  WS-File-Status.
     03  Ocr-Kv-Status      pic xx.
         88  Ocr-Kv-Ok              value '00'.
         88  Ocr-Kv-Eof             value '10'.
     03  Ref-Kv-Status      pic xx.
         88  Ref-Kv-Ok              value '00'.
         88  Ref-Kv-Eof             value '10'.
     03  Diff-Status        pic xx.
         88  Diff-Ok                value '00'.
*
* the two key/value tables - loaded complete before the
* compare starts, same shape as the old dual-key tables.
 01  WS-Ocr-Table.
     03  WS-Ocr-Entry   occurs 200 times indexed by Ocr-Ix.
         05  OT-Key         pic x(20).
         05  OT-Value       pic x(40).
 01  WS-Ocr-Table-Dump redefines WS-Ocr-Table
             pic x(12000).
 01  WS-Ocr-Count       pic 9(4)  comp.
*
 01  WS-Ref-Table.
     03  WS-Ref-Entry   occurs 200 times indexed by Ref-Ix.
         05  RT-Key         pic x(20).
         05  RT-Value       pic x(40).
 01  WS-Ref-Table-Dump redefines WS-Ref-Table
             pic x(12000).
 01  WS-Ref-Count       pic 9(4)  comp.
*
* work area for the de-format rules - one value at a time
* passed through from whichever table entry is current.
 01  WS-Norm-Work.
     03  WS-Cur-Key           pic x(20).
     03  WS-Key-Upper         pic x(20).
     03  WS-Cur-Value         pic x(40).
     03  WS-Trimmed-Value     pic x(40).
     03  WS-Normalized-Value  pic x(40).
     03  WS-Lead-Spaces       pic 9(2)   comp.
     03  WS-Trail-Spaces      pic 9(2)   comp.
     03  WS-Strip-Ix          pic 9(2)   comp.
     03  WS-Value-Len         pic 9(2)   comp.
     03  WS-Start-Pos         pic 9(2)   comp.
*
* date de-format - tries each layout below in turn against
* the same 10 byte work area, same trick as maps04's
* ws-uk/ws-usa/ws-intl redefines, just five ways now not
* three.
 01  WS-Date-Work.
     03  WS-Raw-Date          pic x(10).
 01  WS-Date-Iso redefines WS-Date-Work.
     03  WS-Iso-Year          pic x(4).
     03  FILLER               pic x.
     03  WS-Iso-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Iso-Day           pic x(2).
 01  WS-Date-Dmy-Slash redefines WS-Date-Work.
     03  WS-Dms-Day           pic x(2).
     03  FILLER               pic x.
     03  WS-Dms-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Dms-Year          pic x(4).
 01  WS-Date-Mdy-Slash redefines WS-Date-Work.
     03  WS-Mds-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Mds-Day           pic x(2).
     03  FILLER               pic x.
     03  WS-Mds-Year          pic x(4).
 01  WS-Date-Dmy-Dash redefines WS-Date-Work.
     03  WS-Dmd-Day           pic x(2).
     03  FILLER               pic x.
     03  WS-Dmd-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Dmd-Year          pic x(4).
 01  WS-Date-Ymd-Slash redefines WS-Date-Work.
     03  WS-Yms-Year          pic x(4).
     03  FILLER               pic x.
     03  WS-Yms-Month         pic x(2).
     03  FILLER               pic x.
     03  WS-Yms-Day           pic x(2).
*
 01  WS-Parse-Flag         pic x       value 'N'.
     88  WS-Parse-Good            value 'Y'.
 01  WS-Out-Date.
     03  WS-Out-Year          pic 9(4).
     03  WS-Out-Month         pic 9(2).
     03  WS-Out-Day           pic 9(2).
 01  WS-Formatted-Date.
     03  WS-Fmt-Year          pic 9(4).
     03  FILLER               pic x       value '-'.
     03  WS-Fmt-Month         pic 9(2).
     03  FILLER               pic x       value '-'.
     03  WS-Fmt-Day           pic 9(2).
*
 01  WS-Date-Candidate.
     03  WS-Cand-Year         pic 9(4).
     03  WS-Cand-Month        pic 9(2).
     03  WS-Cand-Day          pic 9(2).
*
* parms passed to dq904 - must match DQ904-Linkage byte for
* byte, ccyy + mm + dd + the returned y/n flag.
 01  WS-Dq904-Parms.
     03  WS-Dq904-Ccyy        pic 9(4).
     03  WS-Dq904-Mm          pic 9(2).
     03  WS-Dq904-Dd          pic 9(2).
     03  WS-Dq904-Valid       pic x.
         88  WS-Dq904-Is-Valid        value 'Y'.
*
* amount de-format - first run of digit/./, characters in the
* value, commas then stripped out of the copy.
 01  WS-Amount-Work.
     03  WS-Scan-Ix           pic 9(2)   comp.
     03  WS-Scan-Char         pic x.
     03  WS-Run-Start         pic 9(2)   comp.
     03  WS-Run-End           pic 9(2)   comp.
     03  WS-Run-Active        pic x       value 'N'.
     03  WS-Run-Done          pic x       value 'N'.
     03  WS-Copy-Ix           pic 9(2)   comp.
     03  WS-Out-Pos           pic 9(2)   comp.
*
* compare work - union walk is driven off the ocr table,
* reference-only keys picked up in the second pass below.
 01  WS-Ref-Matched-Tbl.
     03  WS-Ref-Matched   occurs 200 times pic x.
*
 COPY 'wsdqctr.cob'.
*
 PROCEDURE DIVISION.
*====================
*
 AA010-Main-Line Section.
*************************
     display  Prog-Name ' starting'.
     perform  AA011-Open-Files.
     perform  AA012-Load-Ocr-Table.
     perform  AA013-Load-Ref-Table.
     perform  BB020-Normalize-Ocr-Table.
     perform  BB021-Normalize-Ref-Table.
     perform  DD040-Compare-Tables.
     perform  ZZ090-Print-Summary.
     perform  AA019-Close-Files.
     goback.
 AA010-Exit.
     exit     section.
*
 AA011-Open-Files Section.
**************************
     open     input  Dq-Ocr-Kv-File
                      Dq-Ref-Kv-File.
     open     output Dq-Diff-File.
     if       not Ocr-Kv-Ok
             display 'NRM010 - CANNOT OPEN OCR-KV FILE, STATUS '
                 Ocr-Kv-Status
             goback.
     if       not Ref-Kv-Ok
             display 'NRM010 - CANNOT OPEN REF-KV FILE, STATUS '
                 Ref-Kv-Status
             goback.
     if       not Diff-Ok
             display 'NRM010 - CANNOT OPEN DIFF FILE, STATUS '
                 Diff-Status
             goback.
 AA011-Exit.
     exit     section.
*
 AA012-Load-Ocr-Table Section.
*******************************
     move     zero to WS-Ocr-Count.
     read     Dq-Ocr-Kv-File
             at end   set Ocr-Kv-Eof to true
     end-read.
     perform  AA012-Load-One-Ocr until Ocr-Kv-Eof.
 AA012-Exit.
     exit     section.
*
 AA012-Load-One-Ocr.
     add      1 to WS-Ocr-Count
                 Ctr-Ocr-Read.
     set      Ocr-Ix to WS-Ocr-Count.
     move     Kv-Key   to OT-Key (Ocr-Ix).
     move     Kv-Value to OT-Value (Ocr-Ix).
     read     Dq-Ocr-Kv-File
             at end   set Ocr-Kv-Eof to true
     end-read.
*
 AA013-Load-Ref-Table Section.
*******************************
     move     zero to WS-Ref-Count.
     read     Dq-Ref-Kv-File
             at end   set Ref-Kv-Eof to true
     end-read.
     perform  AA013-Load-One-Ref until Ref-Kv-Eof.
 AA013-Exit.
     exit     section.
*
 AA013-Load-One-Ref.
     add      1 to WS-Ref-Count
                 Ctr-Ref-Read.
     set      Ref-Ix to WS-Ref-Count.
     move     Kv-Key   to RT-Key (Ref-Ix).
     move     Kv-Value to RT-Value (Ref-Ix).
     read     Dq-Ref-Kv-File
             at end   set Ref-Kv-Eof to true
     end-read.
*
 AA019-Close-Files Section.
****************************
     close    Dq-Ocr-Kv-File
               Dq-Ref-Kv-File
               Dq-Diff-File.
 AA019-Exit.
     exit     section.
*
 BB020-Normalize-Ocr-Table Section.
************************************
     perform  BB020-Normalize-One-Ocr
             varying Ocr-Ix from 1 by 1
             until   Ocr-Ix > WS-Ocr-Count.
 BB020-Exit.
     exit     section.
*
 BB020-Normalize-One-Ocr.
     move     OT-Key (Ocr-Ix)   to WS-Cur-Key.
     move     OT-Value (Ocr-Ix) to WS-Cur-Value.
     perform  CC030-Normalize-One-Value.
     move     WS-Normalized-Value to OT-Value (Ocr-Ix).
*
 BB021-Normalize-Ref-Table Section.
************************************
     perform  BB021-Normalize-One-Ref
             varying Ref-Ix from 1 by 1
             until   Ref-Ix > WS-Ref-Count.
 BB021-Exit.
     exit     section.
*
 BB021-Normalize-One-Ref.
     move     RT-Key (Ref-Ix)   to WS-Cur-Key.
     move     RT-Value (Ref-Ix) to WS-Cur-Value.
     perform  CC030-Normalize-One-Value.
     move     WS-Normalized-Value to RT-Value (Ref-Ix).
*
******************************************************************
* CC030 ONWARDS - THE DE-FORMAT RULES.  ONE VALUE IN, ONE VALUE
* OUT, KEYED OFF THE UPPER-CASED FIELD NAME.  SEE THE RULE BOOK
* DQ-FIELD-RULES ISSUE 2 FOR THE FORMATS IN FORCE.
******************************************************************
*
 CC030-Normalize-One-Value Section.
************************************
     move     spaces to WS-Normalized-Value.
     move     WS-Cur-Key to WS-Key-Upper.
     inspect  WS-Key-Upper converting
             'abcdefghijklmnopqrstuvwxyz' to
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     perform  CC033-Strip-Value.
     if       WS-Key-Upper = 'DATE'
             perform CC031-Normalize-Date
             go to CC030-Exit.
     if       WS-Key-Upper = 'TOTAL'
             perform CC032-Normalize-Amount
             go to CC030-Exit.
     move     WS-Trimmed-Value to WS-Normalized-Value.
 CC030-Exit.
     exit     section.
*
******************************************************************
* CC033 - STRIP LEADING/TRAILING SPACES.  NO TRIM VERB OR
* FUNCTION IN THIS DIALECT, SO COUNT THEM OFF EACH END AND
* REFERENCE MODIFY THE MIDDLE OUT.
******************************************************************
*
 CC033-Strip-Value Section.
**************************
     move     zero to WS-Lead-Spaces WS-Trail-Spaces.
     perform  CC033-Count-Lead
             varying WS-Strip-Ix from 1 by 1
             until   WS-Strip-Ix > 40
                 or WS-Cur-Value (WS-Strip-Ix:1) not = space.
     if       WS-Lead-Spaces = 40
             move spaces to WS-Trimmed-Value
             go to CC033-Exit.
     perform  CC033-Count-Trail
             varying WS-Strip-Ix from 40 by -1
             until   WS-Strip-Ix < 1
                 or WS-Cur-Value (WS-Strip-Ix:1) not = space.
     compute  WS-Value-Len =
             40 - WS-Lead-Spaces - WS-Trail-Spaces.
     compute  WS-Start-Pos = WS-Lead-Spaces + 1.
     move     spaces to WS-Trimmed-Value.
     move     WS-Cur-Value (WS-Start-Pos : WS-Value-Len)
             to WS-Trimmed-Value (1 : WS-Value-Len).
 CC033-Exit.
     exit     section.
*
 CC033-Count-Lead.
     add      1 to WS-Lead-Spaces.
*
 CC033-Count-Trail.
     add      1 to WS-Trail-Spaces.
*
******************************************************************
* CC031 - DATE DE-FORMAT.  TRIES EACH OF THE FIVE LAYOUTS IN
* THE ORDER LAID DOWN BY THE RULE BOOK - FIRST ONE THAT IS A
* REAL CALENDAR DATE WINS, SO AN AMBIGUOUS 09/05/2025 COMES
* OUT AS DAY 9 MONTH 5 BECAUSE DD/MM/YYYY IS TRIED FIRST.
******************************************************************
*
 CC031-Normalize-Date Section.
******************************
     move     spaces to WS-Date-Work.
     move     WS-Trimmed-Value (1:10) to WS-Raw-Date.
     move     'N' to WS-Parse-Flag.
*
     if       WS-Date-Work (5:1) = '-'
             and WS-Date-Work (8:1) = '-'
             and WS-Iso-Year   is numeric
             and WS-Iso-Month  is numeric
             and WS-Iso-Day    is numeric
             move WS-Iso-Year  to WS-Cand-Year
             move WS-Iso-Month to WS-Cand-Month
             move WS-Iso-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
     if       WS-Date-Work (3:1) = '/'
             and WS-Date-Work (6:1) = '/'
             and WS-Dms-Day    is numeric
             and WS-Dms-Month  is numeric
             and WS-Dms-Year   is numeric
             move WS-Dms-Year  to WS-Cand-Year
             move WS-Dms-Month to WS-Cand-Month
             move WS-Dms-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
     if       WS-Date-Work (3:1) = '/'
             and WS-Date-Work (6:1) = '/'
             and WS-Mds-Day    is numeric
             and WS-Mds-Month  is numeric
             and WS-Mds-Year   is numeric
             move WS-Mds-Year  to WS-Cand-Year
             move WS-Mds-Month to WS-Cand-Month
             move WS-Mds-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
     if       WS-Date-Work (3:1) = '-'
             and WS-Date-Work (6:1) = '-'
             and WS-Dmd-Day    is numeric
             and WS-Dmd-Month  is numeric
             and WS-Dmd-Year   is numeric
             move WS-Dmd-Year  to WS-Cand-Year
             move WS-Dmd-Month to WS-Cand-Month
             move WS-Dmd-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
     if       WS-Date-Work (5:1) = '/'
             and WS-Date-Work (8:1) = '/'
             and WS-Yms-Year   is numeric
             and WS-Yms-Month  is numeric
             and WS-Yms-Day    is numeric
             move WS-Yms-Year  to WS-Cand-Year
             move WS-Yms-Month to WS-Cand-Month
             move WS-Yms-Day   to WS-Cand-Day
             perform CC031-Call-Dq904.
     if       WS-Parse-Good
             go to CC031-Done.
*
* none of the five laid down formats parsed - leave the value
* as it stood after trimming, per the rule book.
     move     WS-Trimmed-Value to WS-Normalized-Value.
     go to    CC031-Exit.
*
 CC031-Done.
     move     WS-Cand-Year  to WS-Fmt-Year.
     move     WS-Cand-Month to WS-Fmt-Month.
     move     WS-Cand-Day   to WS-Fmt-Day.
     move     WS-Formatted-Date to WS-Normalized-Value.
 CC031-Exit.
     exit     section.
*
 CC031-Call-Dq904.
     move     WS-Cand-Year  to WS-Dq904-Ccyy.
     move     WS-Cand-Month to WS-Dq904-Mm.
     move     WS-Cand-Day   to WS-Dq904-Dd.
     call     'DQ904' using WS-Dq904-Parms.
     if       WS-Dq904-Is-Valid
             move 'Y' to WS-Parse-Flag
     else
             move 'N' to WS-Parse-Flag.
*
******************************************************************
* CC032 - AMOUNT DE-FORMAT.  FIRST CONTIGUOUS RUN OF DIGIT, '.'
* OR ',' CHARACTERS IN THE VALUE IS THE AMOUNT - COMMAS ARE
* THEN DROPPED FROM THE COPY.  LIFTED STRAIGHT FROM THE OLD
* 'TOTAL' DE-FORMAT RULE ADDED IN 1987 FOR THE PURCHASE
* LEDGER BATCH, JUST WIDENED TO CATCH LEADING CURRENCY TEXT.
******************************************************************
*
 CC032-Normalize-Amount Section.
********************************
     move     zero to WS-Run-Start WS-Run-End.
     move     'N'  to WS-Run-Active WS-Run-Done.
     perform  CC032-Scan-One-Char
             varying WS-Scan-Ix from 1 by 1
             until   WS-Scan-Ix > 40.
*
     if       WS-Run-Start = zero
             move WS-Trimmed-Value to WS-Normalized-Value
             go to CC032-Exit.
*
     move     spaces to WS-Normalized-Value.
     move     zero   to WS-Out-Pos.
     perform  CC032-Copy-One-Char
             varying WS-Copy-Ix from WS-Run-Start by 1
             until   WS-Copy-Ix > WS-Run-End.
 CC032-Exit.
     exit     section.
*
 CC032-Scan-One-Char.
     if       WS-Run-Done = 'Y'
             go to CC032-Scan-One-Char-Exit.
     move     WS-Trimmed-Value (WS-Scan-Ix:1) to WS-Scan-Char.
     if       WS-Scan-Char is numeric
             or WS-Scan-Char = '.' or WS-Scan-Char = ','
             perform CC032-Mark-Run-Char
     else
             if WS-Run-Active = 'Y'
                 move 'Y' to WS-Run-Done.
 CC032-Scan-One-Char-Exit.
     exit.
*
 CC032-Mark-Run-Char.
     if       WS-Run-Active not = 'Y'
             move 'Y' to WS-Run-Active
             move WS-Scan-Ix to WS-Run-Start.
     move     WS-Scan-Ix to WS-Run-End.
*
 CC032-Copy-One-Char.
     move     WS-Trimmed-Value (WS-Copy-Ix:1) to WS-Scan-Char.
     if       WS-Scan-Char not = ','
             add 1 to WS-Out-Pos
             move WS-Scan-Char
                 to WS-Normalized-Value (WS-Out-Pos:1).
*
******************************************************************
* DD040 ONWARDS - THE KEY COMPARE.  OCR TABLE DRIVES THE FIRST
* PASS (CATCHES MATCHED KEYS AND OCR-ONLY KEYS), REFERENCE
* TABLE DRIVES THE SECOND PASS (CATCHES REFERENCE-ONLY KEYS
* LEFT UNMARKED BY THE FIRST PASS).
******************************************************************
*
 DD040-Compare-Tables Section.
******************************
     perform  DD040-Init-Matched
             varying Ref-Ix from 1 by 1
             until   Ref-Ix > WS-Ref-Count.
     perform  DD041-Compare-One-Ocr-Key
             varying Ocr-Ix from 1 by 1
             until   Ocr-Ix > WS-Ocr-Count.
     perform  DD042-Report-Ref-Only-Key
             varying Ref-Ix from 1 by 1
             until   Ref-Ix > WS-Ref-Count.
 DD040-Exit.
     exit     section.
*
 DD040-Init-Matched.
     move     'N' to WS-Ref-Matched (Ref-Ix).
*
 DD041-Compare-One-Ocr-Key.
     add      1 to Ctr-Keys-Compared.
     set      Ref-Ix to 1.
     search   WS-Ref-Entry
             at end   perform DD043-Write-Ocr-Only-Diff
             when RT-Key (Ref-Ix) = OT-Key (Ocr-Ix)
                 move 'Y' to WS-Ref-Matched (Ref-Ix)
                 perform DD044-Compare-Matched-Pair.
*
 DD043-Write-Ocr-Only-Diff.
     move     OT-Key (Ocr-Ix)   to Diff-Key.
     move     OT-Value (Ocr-Ix) to Diff-Ocr.
     move     spaces            to Diff-Ref.
     perform  DD045-Write-Diff-Record.
*
 DD044-Compare-Matched-Pair.
     if       OT-Value (Ocr-Ix) not = RT-Value (Ref-Ix)
             move OT-Key (Ocr-Ix)   to Diff-Key
             move OT-Value (Ocr-Ix) to Diff-Ocr
             move RT-Value (Ref-Ix) to Diff-Ref
             perform DD045-Write-Diff-Record.
*
 DD042-Report-Ref-Only-Key.
     if       WS-Ref-Matched (Ref-Ix) not = 'Y'
             add 1 to Ctr-Keys-Compared
             move RT-Key (Ref-Ix)   to Diff-Key
             move spaces            to Diff-Ocr
             move RT-Value (Ref-Ix) to Diff-Ref
             perform DD045-Write-Diff-Record.
*
 DD045-Write-Diff-Record Section.
**********************************
     write    DQ-Diff-Record.
     add      1 to Ctr-Mismatches.
 DD045-Exit.
     exit     section.
*
 ZZ090-Print-Summary Section.
******************************
     display  Prog-Name ' - run summary'.
     display  '  OCR RECORDS READ       - ' Ctr-Ocr-Read.
     display  '  REFERENCE RECORDS READ - ' Ctr-Ref-Read.
     display  '  KEYS COMPARED          - ' Ctr-Keys-Compared.
     display  '  MISMATCHES WRITTEN     - ' Ctr-Mismatches.
 ZZ090-Exit.
     exit     section.
