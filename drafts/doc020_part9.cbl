******************************************************************
* EE080 - THE REPORT BLOCK FOR ONE DOCUMENT.  STATUS LINE ALWAYS
* PRINTS, THE OUTPUTS AND LOGICAL CHECKS BLOCKS ONLY WHEN THERE
* IS SOMETHING TO SHOW IN THEM, PER THE RULE BOOK LAYOUT.
******************************************************************
*
 EE080-Print-Document-Report Section.
**************************************
     move     Doc-Id to RPT-Doc-Id.
     move     WS-Doc-Status-Wk to RPT-Status-Text.
     generate Rpt-Status-Line.
     if       WS-Any-Errors
             generate Rpt-Outputs-Head
             perform EE081-Print-One-Error
                     varying Err-Ix from 1 by 1
                     until   Err-Ix > WS-Error-Count.
     if       WS-Any-Logic
             generate Rpt-Logic-Head
             perform EE082-Print-One-Logic
                     varying Log-Ix from 1 by 1
                     until   Log-Ix > WS-Logic-Count.
 EE080-Exit.
     exit     section.
*
 EE081-Print-One-Error.
     move     WE-Field (Err-Ix) to RPT-Field-Name.
     move     WE-Text  (Err-Ix) to RPT-Error-Text.
     generate Rpt-Error-Line.
*
 EE082-Print-One-Logic.
     move     WL-Text (Log-Ix) to RPT-Logic-Text.
     generate Rpt-Logic-Line.
*
