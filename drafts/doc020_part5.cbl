******************************************************************
* BB020 ONWARDS - ONE DOCUMENT THROUGH THE MILL.  LOAD ITS ITEMS,
* RUN THE RULE SET FOR ITS DOCUMENT TYPE, PRINT ITS REPORT BLOCK,
* MOVE ON TO THE NEXT DOCUMENT RECORD.
******************************************************************
*
 BB020-Process-One-Document Section.
*************************************
     add      1 to Ctr-Docs-Read.
     move     zero to WS-Error-Count WS-Logic-Count.
     move     'N' to WS-Has-Errors WS-Has-Logic.
     perform  BB021-Load-Items-For-Document.
     perform  BB022-Validate-Document.
     if       WS-Any-Errors or WS-Any-Logic
             move 'FAIL' to WS-Doc-Status-Wk
             add  1 to Ctr-Docs-Failed
     else
             move 'PASS' to WS-Doc-Status-Wk
             add  1 to Ctr-Docs-Passed.
     perform  EE080-Print-Document-Report.
     read     DQ-Document-File
             at end   set Doc-Eof to true
     end-read.
*
 BB021-Load-Items-For-Document Section.
****************************************
     move     zero to WS-Item-Count.
     perform  BB021-Load-One-Item
             until    Item-Eof
                 or HI-Doc-Id not = Doc-Id.
 BB021-Exit.
     exit     section.
*
 BB021-Load-One-Item.
     add      1 to WS-Item-Count.
     move     WS-Item-Count to WS-Item-Ix.
     move     HI-Date to WS-Item-Date-Entry (WS-Item-Ix).
     read     DQ-Item-File into WS-Held-Item
             at end   set Item-Eof to true
     end-read.
*
******************************************************************
* BB022 - DOCUMENT TYPE DISPATCH.  CASE-INSENSITIVE, SAME INSPECT
* CONVERTING TRICK NRM010 USES ON THE OCR FIELD NAMES.
******************************************************************
*
 BB022-Validate-Document Section.
**********************************
     move     Doc-Type to WS-Doc-Type-Upper.
     inspect  WS-Doc-Type-Upper converting
             'abcdefghijklmnopqrstuvwxyz' to
             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
     if       WS-Doc-Type-Upper = 'INVOICE'
             perform CC030-Validate-Invoice
             go to BB022-Exit.
     if       WS-Doc-Type-Upper = 'EXPENSE_REPORT'
             perform DD040-Validate-Expense
             go to BB022-Exit.
     move     'document_type' to WS-Err-Field-In.
     move     'Unknown or missing document_type'
             to WS-Err-Text-In.
     perform  GG090-Add-Error.
 BB022-Exit.
     exit     section.
*
