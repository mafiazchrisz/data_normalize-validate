******************************************************************
* DD040 ONWARDS - THE KEY COMPARE.  OCR TABLE DRIVES THE FIRST
* PASS (CATCHES MATCHED KEYS AND OCR-ONLY KEYS), REFERENCE
* TABLE DRIVES THE SECOND PASS (CATCHES REFERENCE-ONLY KEYS
* LEFT UNMARKED BY THE FIRST PASS).
******************************************************************
*
 DD040-Compare-Tables Section.
******************************
     perform  DD040-Init-Matched
             varying Ref-Ix from 1 by 1
             until   Ref-Ix > WS-Ref-Count.
     perform  DD041-Compare-One-Ocr-Key
             varying Ocr-Ix from 1 by 1
             until   Ocr-Ix > WS-Ocr-Count.
     perform  DD042-Report-Ref-Only-Key
             varying Ref-Ix from 1 by 1
             until   Ref-Ix > WS-Ref-Count.
 DD040-Exit.
     exit     section.
*
 DD040-Init-Matched.
     move     'N' to WS-Ref-Matched (Ref-Ix).
*
 DD041-Compare-One-Ocr-Key.
     add      1 to Ctr-Keys-Compared.
     set      Ref-Ix to 1.
     search   WS-Ref-Entry
             at end   perform DD043-Write-Ocr-Only-Diff
             when RT-Key (Ref-Ix) = OT-Key (Ocr-Ix)
                 move 'Y' to WS-Ref-Matched (Ref-Ix)
                 perform DD044-Compare-Matched-Pair.
*
 DD043-Write-Ocr-Only-Diff.
     move     OT-Key (Ocr-Ix)   to Diff-Key.
     move     OT-Value (Ocr-Ix) to Diff-Ocr.
     move     spaces            to Diff-Ref.
     perform  DD045-Write-Diff-Record.
*
 DD044-Compare-Matched-Pair.
     if       OT-Value (Ocr-Ix) not = RT-Value (Ref-Ix)
             move OT-Key (Ocr-Ix)   to Diff-Key
             move OT-Value (Ocr-Ix) to Diff-Ocr
             move RT-Value (Ref-Ix) to Diff-Ref
             perform DD045-Write-Diff-Record.
*
 DD042-Report-Ref-Only-Key.
     if       WS-Ref-Matched (Ref-Ix) not = 'Y'
             add 1 to Ctr-Keys-Compared
             move RT-Key (Ref-Ix)   to Diff-Key
             move spaces            to Diff-Ocr
             move RT-Value (Ref-Ix) to Diff-Ref
             perform DD045-Write-Diff-Record.
*
 DD045-Write-Diff-Record Section.
**********************************
     write    DQ-Diff-Record.
     add      1 to Ctr-Mismatches.
 DD045-Exit.
     exit     section.
*
 ZZ090-Print-Summary Section.
******************************
     display  Prog-Name ' - run summary'.
     display  '  OCR RECORDS READ       - ' Ctr-Ocr-Read.
     display  '  REFERENCE RECORDS READ - ' Ctr-Ref-Read.
     display  '  KEYS COMPARED          - ' Ctr-Keys-Compared.
     display  '  MISMATCHES WRITTEN     - ' Ctr-Mismatches.
 ZZ090-Exit.
     exit     section.
