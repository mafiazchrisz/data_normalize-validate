******************************************************
*                                                    *
*   Common Environment Division Insert              *
*      Used by every DQ sub-system program via       *
*      COPY  envdiv.cob .                            *
*                                                    *
******************************************************
* 19/12/25 vbc - Created for DQ sub-system, using the
*                house shape common across ACAS.
* 04/01/26 vbc - Added UPSI-0 for the trial-run
*                (no files written) switch.
*
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  GENERIC-CPU.
 OBJECT-COMPUTER.  GENERIC-CPU.
 SPECIAL-NAMES.
     C01      IS TOP-OF-FORM
     CLASS DQ-NUMERIC-CLASS IS '0' THRU '9'
     UPSI-0   ON  STATUS IS DQ-TRIAL-RUN
         OFF STATUS IS DQ-LIVE-RUN.
