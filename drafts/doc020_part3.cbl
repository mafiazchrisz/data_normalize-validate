 WORKING-STORAGE SECTION.
*-----------------------
 77  Prog-Name          pic x(17) value 'DOC020 (2.01)'.
*
* file status groups - tested against '00' on every i/o.
 01  WS-File-Status.
     03  Doc-Status         pic xx.
         88  Doc-Ok                 value '00'.
         88  Doc-Eof                value '10'.
     03  Item-Status        pic xx.
         88  Item-Ok                value '00'.
         88  Item-Eof               value '10'.
     03  Print-Status       pic xx.
         88  Print-Ok               value '00'.
*
* held item record - read-ahead buffer so the item file can be
* matched against the current document id without backing up
* the file, same read-ahead trick the old PL020 match used
* against the supplier master.
 01  WS-Held-Item.
     03  HI-Doc-Id          pic x(20).
     03  HI-Seq             pic 9(3).
     03  HI-Date            pic x(10).
     03  HI-Desc            pic x(30).
     03  HI-Amount          pic s9(7)v99.
     03  FILLER             pic x(4).
*
* item dates for the current document only - just enough to
* drive the non-empty-list check and the per-item date check,
* description and amount are not needed by the edit rules.
 01  WS-Item-Dates.
     03  WS-Item-Date-Entry occurs 50 times pic x(10).
 01  WS-Item-Dates-Dump redefines WS-Item-Dates
             pic x(500).
 01  WS-Item-Count      pic 9(3)   comp.
 01  WS-Item-Ix         pic 9(3)   comp.
 01  WS-Work-Item-Date  pic x(10).
*
* per-document working fields - reset at the top of every
* document by BB020.
 01  WS-Doc-Work.
     03  WS-Doc-Type-Upper  pic x(14).
     03  WS-Has-Errors      pic x      value 'N'.
         88  WS-Any-Errors          value 'Y'.
     03  WS-Has-Logic       pic x      value 'N'.
         88  WS-Any-Logic           value 'Y'.
     03  WS-Doc-Status-Wk   pic x(4)   value 'PASS'.
     03  WS-Pstart-Ok       pic x      value 'N'.
         88  WS-Pstart-Is-Ok        value 'Y'.
     03  WS-Pend-Ok         pic x      value 'N'.
         88  WS-Pend-Is-Ok          value 'Y'.
*
* field error table - built up by the rule paragraphs below,
* printed by EE080 once the document has been fully checked.
 01  WS-Error-Table.
     03  WS-Error-Entry occurs 20 times indexed by Err-Ix.
         05  WE-Field           pic x(20).
         05  WE-Text            pic x(60).
 01  WS-Error-Table-Dump redefines WS-Error-Table
             pic x(1600).
 01  WS-Error-Count     pic 9(2)   comp.
*
* logical-check message table - same idea, free text messages
* rather than a field/text pair.
 01  WS-Logic-Table.
     03  WS-Logic-Entry occurs 10 times indexed by Log-Ix.
         05  WL-Text            pic x(100).
 01  WS-Logic-Table-Dump redefines WS-Logic-Table
             pic x(1000).
 01  WS-Logic-Count     pic 9(2)   comp.
*
* inputs to the two 'push a message' helper paragraphs.
 01  WS-Err-Field-In    pic x(20).
 01  WS-Err-Text-In     pic x(60).
 01  WS-Logic-Text-In   pic x(100).
*
* date-format check work area - straight YYYY-MM-DD only, the
* validator does not guess at other layouts the way NRM010
* does, the document is expected to already be normalized.
 01  WS-Chk-Date-In     pic x(10).
 01  WS-Chk-Date-Redef redefines WS-Chk-Date-In.
     03  WS-Chk-Year        pic x(4).
     03  FILLER             pic x.
     03  WS-Chk-Month       pic x(2).
     03  FILLER             pic x.
     03  WS-Chk-Day         pic x(2).
 01  WS-Chk-Date-Flag   pic x      value 'N'.
     88  WS-Chk-Date-Ok         value 'Y'.
*
* parms passed to dq904 - must match DQ904-Linkage byte for
* byte, ccyy + mm + dd + the returned y/n flag.
 01  WS-Dq904-Parms.
     03  WS-Dq904-Ccyy      pic 9(4).
     03  WS-Dq904-Mm        pic 9(2).
     03  WS-Dq904-Dd        pic 9(2).
     03  WS-Dq904-Valid     pic x.
         88  WS-Dq904-Is-Valid      value 'Y'.
*
* amount arithmetic work - subtotal + vat - discount against
* total, one cent tolerance, no FUNCTION ABS used.
 01  WS-Amt-Calc-Work.
     03  WS-Discount-Val    pic s9(9)v99.
     03  WS-Expected-Total  pic s9(9)v99.
     03  WS-Total-Diff      pic s9(9)v99.
     03  WS-Abs-Diff        pic s9(9)v99.
*
* amount-to-text work - builds the display form of an amount
* for the arithmetic-mismatch message, same hand rolled trim
* as NRM010's CC033, just sized for an edited numeric not a
* key/value pair.
 01  WS-Amt-Fmt-Work.
     03  WS-Amt-In          pic s9(9)v99.
     03  WS-Amt-Edit        pic -(8)9.99.
     03  WS-Amt-Lead        pic 9(2)   comp.
     03  WS-Amt-Scan-Ix     pic 9(2)   comp.
     03  WS-Amt-Start       pic 9(2)   comp.
     03  WS-Amt-Len         pic 9(2)   comp.
     03  WS-Amt-Out         pic x(12).
*
 01  WS-Disp-Amounts.
     03  WS-Disp-Subtotal   pic x(12).
     03  WS-Disp-Vat        pic x(12).
     03  WS-Disp-Discount   pic x(12).
     03  WS-Disp-Total      pic x(12).
*
* expense_items N field-key work - formats the 1-based item
* number into the field key text, leading spaces stripped the
* same way as the amount fields above.
 01  WS-Item-No-Work.
     03  WS-Item-No-Edit    pic zz9.
     03  WS-Item-No-Lead    pic 9      comp.
     03  WS-Item-No-Ix      pic 9      comp.
     03  WS-Item-No-Start   pic 9      comp.
     03  WS-Item-No-Len     pic 9      comp.
*
* report writer source fields - moved to before each generate.
 01  RPT-Fields.
     03  RPT-Doc-Id         pic x(20).
     03  RPT-Status-Text    pic x(4).
     03  RPT-Field-Name     pic x(20).
     03  RPT-Error-Text     pic x(60).
     03  RPT-Logic-Text     pic x(100).
*
 COPY 'wsdqctr.cob'.
*
