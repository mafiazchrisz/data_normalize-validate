******************************************************************
* FF071 - DATE FORMAT CHECK.  STRAIGHT YYYY-MM-DD ONLY, NO OTHER
* LAYOUT GUESSING - THAT IS NRM010'S JOB, NOT THIS PROGRAM'S.
******************************************************************
*
 FF071-Check-Date-Field Section.
********************************
     move     'N' to WS-Chk-Date-Flag.
     if       WS-Chk-Date-In (5:1) = '-'
             and WS-Chk-Date-In (8:1) = '-'
             and WS-Chk-Year  is numeric
             and WS-Chk-Month is numeric
             and WS-Chk-Day   is numeric
             move WS-Chk-Year  to WS-Dq904-Ccyy
             move WS-Chk-Month to WS-Dq904-Mm
             move WS-Chk-Day   to WS-Dq904-Dd
             call 'DQ904' using WS-Dq904-Parms
             if WS-Dq904-Is-Valid
                 move 'Y' to WS-Chk-Date-Flag.
 FF071-Exit.
     exit     section.
*
******************************************************************
* FF070 - AMOUNT TO DISPLAY TEXT.  EDITS THE SIGNED AMOUNT AND
* THEN STRIPS THE LEADING SPACES THE EDIT PICTURE LEAVES BEHIND,
* SAME HAND ROLLED TRIM AS NRM010'S CC033 BUT ON AN 11 BYTE
* EDITED FIELD INSTEAD OF A 40 BYTE OCR VALUE.
******************************************************************
*
 FF070-Format-Amount Section.
*****************************
     move     WS-Amt-In to WS-Amt-Edit.
     move     zero to WS-Amt-Lead.
     perform  FF070-Count-Lead
             varying WS-Amt-Scan-Ix from 1 by 1
             until   WS-Amt-Scan-Ix > 11
                 or WS-Amt-Edit (WS-Amt-Scan-Ix:1) not = space.
     compute  WS-Amt-Len = 11 - WS-Amt-Lead.
     compute  WS-Amt-Start = WS-Amt-Lead + 1.
     move     spaces to WS-Amt-Out.
     move     WS-Amt-Edit (WS-Amt-Start : WS-Amt-Len)
             to WS-Amt-Out (1 : WS-Amt-Len).
 FF070-Exit.
     exit     section.
*
 FF070-Count-Lead.
     add      1 to WS-Amt-Lead.
*
******************************************************************
* FF072 - EXPENSE_ITEMS N FIELD KEY.  SAME TRIM IDEA AS FF070,
* JUST ON THE 3 BYTE ITEM NUMBER EDIT FIELD, THEN STRUNG ONTO
* THE 'EXPENSE_ITEMS ' LITERAL FOR THE REPORT LINE.
******************************************************************
*
 FF072-Format-Item-No Section.
*******************************
     move     WS-Item-Ix to WS-Item-No-Edit.
     move     zero to WS-Item-No-Lead.
     perform  FF072-Count-Lead
             varying WS-Item-No-Ix from 1 by 1
             until   WS-Item-No-Ix > 3
                 or WS-Item-No-Edit (WS-Item-No-Ix:1) not = space.
     compute  WS-Item-No-Len = 3 - WS-Item-No-Lead.
     compute  WS-Item-No-Start = WS-Item-No-Lead + 1.
     move     spaces to WS-Err-Field-In.
     string   'expense_items ' delimited by size
             WS-Item-No-Edit (WS-Item-No-Start : WS-Item-No-Len)
                 delimited by size
             into WS-Err-Field-In.
 FF072-Exit.
     exit     section.
*
 FF072-Count-Lead.
     add      1 to WS-Item-No-Lead.
*
******************************************************************
* GG090/GG091 - PUSH AN ERROR OR A LOGICAL CHECK MESSAGE ONTO THE
* DOCUMENT'S TABLES.  TABLES ARE SMALL ON PURPOSE - A DOCUMENT
* WITH MORE THAN 20 FIELD ERRORS OR 10 LOGIC MESSAGES HAS BIGGER
* PROBLEMS THAN THIS REPORT CAN USEFULLY LIST.
******************************************************************
*
 GG090-Add-Error Section.
*************************
     move     'Y' to WS-Has-Errors.
     if       WS-Error-Count < 20
             add 1 to WS-Error-Count
             set Err-Ix to WS-Error-Count
             move WS-Err-Field-In to WE-Field (Err-Ix)
             move WS-Err-Text-In  to WE-Text  (Err-Ix).
 GG090-Exit.
     exit     section.
*
 GG091-Add-Logic Section.
*************************
     move     'Y' to WS-Has-Logic.
     if       WS-Logic-Count < 10
             add 1 to WS-Logic-Count
             set Log-Ix to WS-Logic-Count
             move WS-Logic-Text-In to WL-Text (Log-Ix).
 GG091-Exit.
     exit     section.
*
 ZZ095-Print-Summary Section.
******************************
     display  Prog-Name ' - run summary'.
     display  '  DOCUMENTS PROCESSED     - ' Ctr-Docs-Read.
     display  '  DOCUMENTS PASSED        - ' Ctr-Docs-Passed.
     display  '  DOCUMENTS FAILED        - ' Ctr-Docs-Failed.
 ZZ095-Exit.
     exit     section.
*
