* 19/12/25 vbc - Created.
*
 SELECT DQ-Item-File
         ASSIGN TO ITEMIN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS Item-Status.
