* 19/12/25 vbc - Created.
*
 SELECT DQ-Ocr-Kv-File
         ASSIGN TO OCRKV
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS Ocr-Kv-Status.
