 PROCEDURE DIVISION.
*====================
*
 AA010-Main-Line Section.
*************************
     display  Prog-Name ' starting'.
     perform  AA011-Open-Files.
     perform  AA012-Load-Ocr-Table.
     perform  AA013-Load-Ref-Table.
     perform  BB020-Normalize-Ocr-Table.
     perform  BB021-Normalize-Ref-Table.
     perform  DD040-Compare-Tables.
     perform  ZZ090-Print-Summary.
     perform  AA019-Close-Files.
     goback.
 AA010-Exit.
     exit     section.
*
 AA011-Open-Files Section.
**************************
     open     input  Dq-Ocr-Kv-File
                      Dq-Ref-Kv-File.
     open     output Dq-Diff-File.
     if       not Ocr-Kv-Ok
             display 'NRM010 - CANNOT OPEN OCR-KV FILE, STATUS '
                 Ocr-Kv-Status
             goback.
     if       not Ref-Kv-Ok
             display 'NRM010 - CANNOT OPEN REF-KV FILE, STATUS '
                 Ref-Kv-Status
             goback.
     if       not Diff-Ok
             display 'NRM010 - CANNOT OPEN DIFF FILE, STATUS '
                 Diff-Status
             goback.
 AA011-Exit.
     exit     section.
*
 AA012-Load-Ocr-Table Section.
*******************************
     move     zero to WS-Ocr-Count.
     read     Dq-Ocr-Kv-File
             at end   set Ocr-Kv-Eof to true
     end-read.
     perform  AA012-Load-One-Ocr until Ocr-Kv-Eof.
 AA012-Exit.
     exit     section.
*
 AA012-Load-One-Ocr.
     add      1 to WS-Ocr-Count
                 Ctr-Ocr-Read.
     set      Ocr-Ix to WS-Ocr-Count.
     move     Kv-Key   to OT-Key (Ocr-Ix).
     move     Kv-Value to OT-Value (Ocr-Ix).
     read     Dq-Ocr-Kv-File
             at end   set Ocr-Kv-Eof to true
     end-read.
*
 AA013-Load-Ref-Table Section.
*******************************
     move     zero to WS-Ref-Count.
     read     Dq-Ref-Kv-File
             at end   set Ref-Kv-Eof to true
     end-read.
     perform  AA013-Load-One-Ref until Ref-Kv-Eof.
 AA013-Exit.
     exit     section.
*
 AA013-Load-One-Ref.
     add      1 to WS-Ref-Count
                 Ctr-Ref-Read.
     set      Ref-Ix to WS-Ref-Count.
     move     Kv-Key   to RT-Key (Ref-Ix).
     move     Kv-Value to RT-Value (Ref-Ix).
     read     Dq-Ref-Kv-File
             at end   set Ref-Kv-Eof to true
     end-read.
*
 AA019-Close-Files Section.
****************************
     close    Dq-Ocr-Kv-File
               Dq-Ref-Kv-File
               Dq-Diff-File.
 AA019-Exit.
     exit     section.
*
